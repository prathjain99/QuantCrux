000100******************************************************************
000110*  QXSIGR  -  LAYOUT DE RESULTADO DE SENAL (SIGNALS.DAT)         *
000120*  APLICACION : BANCA DE INVERSION                               *
000130*  USADO POR  : QCSTR001 (GRABA)                                 *
000140******************************************************************
000150*  FECHA       PROGRAMADOR            DESCRIPCION                *
000160*  10/03/2024  L.BARRIOS (LFB)        CREACION INICIAL           *
000170******************************************************************
000180       01  SIG-REGISTRO-SENAL.
000190           05  SIG-SIMBOLO               PIC X(10).
000200           05  SIG-SENAL                 PIC X(09).
000210               88  SIG-SENAL-COMPRA        VALUE 'BUY      '.
000220               88  SIG-SENAL-VENTA         VALUE 'SELL     '.
000230               88  SIG-SENAL-ESPERA        VALUE 'HOLD     '.
000240               88  SIG-SENAL-NINGUNA       VALUE 'NO_SIGNAL'.
000250           05  SIG-CONFIANZA             PIC S9(1)V9(2).
000260           05  SIG-TOTAL-COINCIDIDAS     PIC S9(3).
000270           05  FILLER                    PIC X(09).
