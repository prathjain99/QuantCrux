000100******************************************************************
000110* FECHA       : 22/10/1987                                       *
000120* PROGRAMADOR : R. TIZNADO (RTZ)                                 *
000130* APLICACION  : BANCA DE INVERSION                               *
000140* PROGRAMA    : QCANL001                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : EMITE EL REPORTE DE ANALITICA DE UN PORTAFOLIO   *
000170*             : PARA UN PERIODO DADO - RIESGO, DESEMPENO Y       *
000180*             : COMPARACION CONTRA UN PORTAFOLIO DE REFERENCIA   *
000190* ARCHIVOS    : NAVHIST=E,TRADES=E,QUOTES=E,POSITIONS=E          *
000200*             : PORTFOLIOS=E,QXRPT01=S                           *
000210* ACCION (ES) : E=EJECUTA                                        *
000220* INSTALADO   : 22/10/1987                                       *
000230* BPM/RATIONAL: QX-003                                           *
000240* NOMBRE      : REPORTE DE ANALITICA DE PORTAFOLIO               *
000250******************************************************************
000260*                  B I T A C O R A   D E   C A M B I O S         *
000270******************************************************************
000280* 22/10/1987  RTZ  QX-003  VERSION INICIAL - RIESGO Y DESEMPENO  *
000290* 14/05/1990  RTZ  QX-028  SE AGREGA VAR AL 99% Y RAZON SORTINO  *
000300* 30/09/1992  JCM  QX-055  SE AGREGA MAXIMA BAJA CON DURACION Y  *
000310*                          RAZON DE CALMAR                       *
000320* 19/03/1995  JCM  QX-082  SE AGREGA BLOQUE DE DESEMPENO POR     *
000330*                          OPERACIONES (GANANCIA/PERDIDA, CAGR)  *
000340* 07/08/1996  MPR  QX-091  SE AGREGA COMPARACION CONTRA UN       *
000350*                          PORTAFOLIO DE REFERENCIA (BENCHMARK)  *
000360* 11/12/1998  MPR  QX-107  REVISION Y2K - NVH-FECHA-HIST Y       *
000370*                          TRD-FECHA-OPERACION EN FORMATO AAAA   *
000380* 25/02/1999  MPR  QX-110  PRUEBAS Y2K SATISFACTORIAS, SIN       *
000390*                          CAMBIOS DE CODIGO REQUERIDOS          *
000400* 10/03/2024  LFB  QX-215  REESCRITURA PARA EL NUEVO MOTOR BATCH *
000410*                          DE CALCULO PARA BANCA DE INVERSION    *
000420******************************************************************
000430       IDENTIFICATION DIVISION.
000440       PROGRAM-ID. QCANL001.
000450       AUTHOR. R. TIZNADO.
000460       INSTALLATION. BANCA DE INVERSION.
000470       DATE-WRITTEN. 22/10/1987.
000480       DATE-COMPILED.
000490       SECURITY. USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
000500       ENVIRONMENT DIVISION.
000510       CONFIGURATION SECTION.
000520       SPECIAL-NAMES.
000530           C01 IS TOP-OF-FORM
000540           CURRENCY SIGN IS '$' WITH PICTURE SYMBOL '$'.
000550       INPUT-OUTPUT SECTION.
000560       FILE-CONTROL.
000570           SELECT NVH-ARCHIVO ASSIGN TO NAVHIST
000580                  ORGANIZATION  IS LINE SEQUENTIAL
000590                  FILE STATUS   IS FS-NAVH
000600                                   WKS-AREA-RETORNO-FS.
000610
000620           SELECT TRD-ARCHIVO ASSIGN TO TRADES
000630                  ORGANIZATION  IS LINE SEQUENTIAL
000640                  FILE STATUS   IS FS-TRAD
000650                                   WKS-AREA-RETORNO-FS.
000660
000670           SELECT QUT-ARCHIVO ASSIGN TO QUOTES
000680                  ORGANIZATION  IS RELATIVE
000690                  ACCESS        IS SEQUENTIAL
000700                  FILE STATUS   IS FS-QUOT
000710                                   WKS-AREA-RETORNO-FS.
000720
000730           SELECT POS-ARCHIVO ASSIGN TO POSITIONS
000740                  ORGANIZATION  IS RELATIVE
000750                  ACCESS        IS SEQUENTIAL
000760                  FILE STATUS   IS FS-POSN
000770                                   WKS-AREA-RETORNO-FS.
000780
000790           SELECT PRF-ARCHIVO ASSIGN TO PORTFOLIOS
000800                  ORGANIZATION  IS RELATIVE
000810                  ACCESS        IS SEQUENTIAL
000820                  FILE STATUS   IS FS-PORT
000830                                   WKS-AREA-RETORNO-FS.
000840
000850           SELECT RPT-ARCHIVO ASSIGN TO QXRPT01
000860                  ORGANIZATION  IS LINE SEQUENTIAL
000870                  FILE STATUS   IS FS-RPRT
000880                                   WKS-AREA-RETORNO-FS.
000890
000900       DATA DIVISION.
000910       FILE SECTION.
000920******************************************************************
000930*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000940******************************************************************
000950       FD  NVH-ARCHIVO.
000960           COPY QXNAVH.
000970       FD  TRD-ARCHIVO.
000980           COPY QXTRAD.
000990       FD  QUT-ARCHIVO.
001000           COPY QXQUOT.
001010       FD  POS-ARCHIVO.
001020           COPY QXPOSN.
001030       FD  PRF-ARCHIVO.
001040           COPY QXPORT.
001050       FD  RPT-ARCHIVO.
001060       01  RPT-LINEA-REPORTE.
001070           05  RPT-LINEA-TEXTO           PIC X(75).
001080           05  FILLER                    PIC X(01).
001090       WORKING-STORAGE SECTION.
001100           COPY QXFSTA.
001110           COPY QXMATHL.
001120           COPY QXDATEL.
001130******************************************************************
001140*     CONTROL DE HORA DE CORRIDA Y RENGLONES DE REPORTE          *
001150******************************************************************
001160       77  WKS-HORA-ARRANQUE            PIC 9(08).
001170       77  WKS-HORA-TERMINO             PIC 9(08).
001180       77  WKS-SEGUNDOS-PROCESO  COMP-3 PIC S9(07).
001190       77  WKS-CONT-BLOQUES-RPT  COMP-3 PIC S9(05).
001200******************************************************************
001210*           RECURSOS RUTINA DE VALIDACION DE FILE-STATUS         *
001220******************************************************************
001230       01  WKS-VARIABLES-FSE.
001240           05  WKS-PROGRAMA              PIC X(08) VALUE SPACES.
001250           05  WKS-ARCHIVO               PIC X(08) VALUE SPACES.
001260           05  WKS-ACCION                PIC X(10) VALUE SPACES.
001270           05  WKS-LLAVE                 PIC X(32) VALUE SPACES.
001280******************************************************************
001290*        PARAMETROS DE CORRIDA (PORTAFOLIO, PERIODO Y REF.)      *
001300******************************************************************
001310       01  WKS-PARM-CORRIDA.
001320           05  WKS-PARM-PORTAFOLIO-ID    PIC X(36).
001330           05  WKS-PARM-FECHA-INICIO     PIC X(10).
001340           05  WKS-PARM-FECHA-FIN        PIC X(10).
001350           05  WKS-PARM-REFERENCIA-ID    PIC X(36).
001360       01  WKS-FLAG-CON-REFERENCIA       PIC 9(01) VALUE ZERO.
001370           88  CON-REFERENCIA                       VALUE 1.
001380******************************************************************
001390*    TABLA EN MEMORIA DEL NAV DEL PORTAFOLIO EN EL PERIODO       *
001400******************************************************************
001410       01  WKS-TABLA-NAV.
001420           05  WKS-NAV-DIA OCCURS 500 TIMES
001430                   INDEXED BY WKS-NV-IDX.
001440               10  WKS-NV-FECHA          PIC X(10).
001450               10  WKS-NV-VALOR          PIC S9(11)V9(2).
001460               10  WKS-NV-RETORNO-LOG    PIC S9(9)V9(9).
001470       01  WKS-TOTAL-NAV                PIC S9(4) COMP VALUE ZERO.
001480******************************************************************
001490*    TABLA EN MEMORIA DEL NAV DEL PORTAFOLIO DE REFERENCIA       *
001500******************************************************************
001510       01  WKS-TABLA-REFERENCIA.
001520           05  WKS-RF-DIA OCCURS 500 TIMES
001530                   INDEXED BY WKS-RF-IDX.
001540               10  WKS-RF-FECHA          PIC X(10).
001550               10  WKS-RF-VALOR          PIC S9(11)V9(2).
001560               10  WKS-RF-RETORNO-LOG    PIC S9(9)V9(9).
001570       01  WKS-TOTAL-REFERENCIA         PIC S9(4) COMP VALUE ZERO.
001580******************************************************************
001590*          TABLA DE RETORNOS ORDENADOS PARA VAR 95/99            *
001600******************************************************************
001610       01  WKS-TABLA-ORDENADA.
001620           05  WKS-ORD-RETORNO OCCURS 500 TIMES
001630                   INDEXED BY WKS-ORI-IDX.
001640******************************************************************
001650*   TABLA EN MEMORIA DE COTIZACIONES (SEARCH ALL POR SIMBOLO)    *
001660******************************************************************
001670       01  WKS-TABLA-COTIZACIONES.
001680           05  WKS-COTIZACION OCCURS 2000 TIMES
001690                   ASCENDING KEY IS WKS-COT-SIMBOLO
001700                   INDEXED BY WKS-COT-IDX.
001710               10  WKS-COT-SIMBOLO       PIC X(10).
001720               10  WKS-COT-ULTIMO        PIC S9(9)V9(4).
001730       01  WKS-TOTAL-COTIZACIONES       PIC S9(4) COMP VALUE ZERO.
001740******************************************************************
001750*   TABLA EN MEMORIA DE POSICIONES (COSTO PROMEDIO POR SIMBOLO)  *
001760******************************************************************
001770       01  WKS-TABLA-POSICIONES.
001780           05  WKS-POS-TABLA OCCURS 3000 TIMES
001790                   INDEXED BY WKS-POI-IDX.
001800               10  WKS-POI-PORTAF-ID     PIC X(36).
001810               10  WKS-POI-SIMBOLO       PIC X(10).
001820               10  WKS-POI-PRECIO-PROM   PIC S9(9)V9(4).
001830       01  WKS-TOTAL-POSICIONES         PIC S9(4) COMP VALUE ZERO.
001840******************************************************************
001850*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
001860******************************************************************
001870       01  WKS-FLAGS.
001880           05  WKS-FIN-NAVHIST           PIC 9(01) VALUE ZERO.
001890               88  FIN-NAVHIST                      VALUE 1.
001900           05  WKS-FIN-TRADES            PIC 9(01) VALUE ZERO.
001910               88  FIN-TRADES                       VALUE 1.
001920           05  WKS-FIN-QUOTES            PIC 9(01) VALUE ZERO.
001930               88  FIN-QUOTES                       VALUE 1.
001940           05  WKS-FIN-POSITIONS         PIC 9(01) VALUE ZERO.
001950               88  FIN-POSITIONS                    VALUE 1.
001960           05  WKS-FIN-PORTFOLIOS        PIC 9(01) VALUE ZERO.
001970               88  FIN-PORTFOLIOS                   VALUE 1.
001980           05  WKS-PORTAFOLIO-OK         PIC 9(01) VALUE ZERO.
001990               88  PORTAFOLIO-ENCONTRADO            VALUE 1.
002000           05  WKS-HAY-PERDIDAS          PIC 9(01) VALUE ZERO.
002010               88  HAY-PERDIDAS                     VALUE 1.
002020       01  WKS-CAPITAL-INICIAL         PIC S9(11)V9(2) VALUE ZERO.
002030       01  WKS-DIAS-ENTRE-FECHAS        PIC S9(9) COMP VALUE ZERO.
002040       01  WKS-JULIANO-INICIO           PIC S9(9) COMP VALUE ZERO.
002050       01  WKS-JULIANO-FIN              PIC S9(9) COMP VALUE ZERO.
002060       01  WKS-SUMA-RETORNOS            PIC S9(9)V9(9) VALUE ZERO.
002070       01  WKS-PROMEDIO-RETORNO         PIC S9(9)V9(9) VALUE ZERO.
002080       01  WKS-SUMA-DESVIACION2         PIC S9(9)V9(9) VALUE ZERO.
002090       01  WKS-SUMA-DESVIACION2-R REDEFINES
002100               WKS-SUMA-DESVIACION2.
002110           05  WKS-SD-SIGNO              PIC S9(1).
002120           05  WKS-SD-RESTO              PIC 9(08)V9(9).
002130       01  WKS-VARIANZA                 PIC S9(9)V9(9) VALUE ZERO.
002140       01  WKS-DESVIACION-TRABAJO       PIC S9(9)V9(9) VALUE ZERO.
002150       01  WKS-SUMA-NEGATIVOS2          PIC S9(9)V9(9) VALUE ZERO.
002160       01  WKS-CUENTA-NEGATIVOS         PIC S9(4) COMP VALUE ZERO.
002170       01  WKS-VOLATILIDAD              PIC S9(3)V9(6) VALUE ZERO.
002180       01  WKS-VAR-95                  PIC S9(11)V9(2) VALUE ZERO.
002190       01  WKS-VAR-99                  PIC S9(11)V9(2) VALUE ZERO.
002200       01  WKS-SHARPE                   PIC S9(3)V9(6) VALUE ZERO.
002210       01  WKS-SORTINO                  PIC S9(3)V9(6) VALUE ZERO.
002220       01  WKS-MAXIMA-BAJA              PIC S9(3)V9(6) VALUE ZERO.
002230       01  WKS-MAXIMA-BAJA-R REDEFINES
002240               WKS-MAXIMA-BAJA.
002250           05  WKS-MB-SIGNO              PIC S9(1).
002260           05  WKS-MB-RESTO              PIC 9(02)V9(6).
002270       01  WKS-DURACION-BAJA            PIC S9(4) COMP VALUE ZERO.
002280       01  WKS-DURACION-MAXIMA          PIC S9(4) COMP VALUE ZERO.
002290       01  WKS-CONTADOR-DIAS-BAJA       PIC S9(4) COMP VALUE ZERO.
002300       01  WKS-CALMAR                   PIC S9(3)V9(6) VALUE ZERO.
002310       01  WKS-CAGR                     PIC S9(3)V9(6) VALUE ZERO.
002320       01  WKS-RETORNO-TOTAL            PIC S9(3)V9(6) VALUE ZERO.
002330       01  WKS-ARGUMENTO-RAIZ           PIC S9(9)V9(9) VALUE ZERO.
002340       01  WKS-RESULTADO-RAIZ           PIC S9(9)V9(9) VALUE ZERO.
002350       01  WKS-RESULTADO-LN             PIC S9(9)V9(9) VALUE ZERO.
002360       01  WKS-RESULTADO-EXP            PIC S9(9)V9(9) VALUE ZERO.
002370       01  WKS-RAZON-TEMPORAL           PIC S9(9)V9(9) VALUE ZERO.
002380       01  WKS-INDICE-VAR-TMP           PIC S9(9)V9(6) VALUE ZERO.
002390       01  WKS-INDICE-VAR-TMP-R REDEFINES
002400               WKS-INDICE-VAR-TMP.
002410           05  WKS-IV-ENTERO             PIC S9(9).
002420           05  WKS-IV-DECIMAL            PIC 9(06).
002430       01  WKS-INDICE-VAR-95            PIC S9(4) COMP VALUE ZERO.
002440       01  WKS-INDICE-VAR-99            PIC S9(4) COMP VALUE ZERO.
002450       01  WKS-RETORNO-PERCENTIL        PIC S9(9)V9(9) VALUE ZERO.
002460       01  WKS-RETORNO-PERCENTIL-ABS    PIC S9(9)V9(9) VALUE ZERO.
002470       01  WKS-PICO-NAV                PIC S9(11)V9(2) VALUE ZERO.
002480       01  WKS-BAJA-ACTUAL              PIC S9(3)V9(6) VALUE ZERO.
002490       01  WKS-TASA-LIBRE-RIESGO          PIC S9(3)V9(6)
002500               VALUE 0.050000.
002510       01  WKS-TASA-LIBRE-PERIODICA     PIC S9(9)V9(9) VALUE ZERO.
002520******************************************************************
002530*      ACUMULADORES DEL BLOQUE DE DESEMPENO POR OPERACIONES      *
002540******************************************************************
002550       01  WKS-TOTAL-OPERACIONES        PIC S9(5) COMP VALUE ZERO.
002560       01  WKS-OPERACIONES-GANADORAS    PIC S9(5) COMP VALUE ZERO.
002570       01  WKS-OPERACIONES-PERDEDORAS   PIC S9(5) COMP VALUE ZERO.
002580       01  WKS-SUMA-GANANCIAS          PIC S9(11)V9(2) VALUE ZERO.
002590       01  WKS-SUMA-PERDIDAS           PIC S9(11)V9(2) VALUE ZERO.
002600       01  WKS-SUMA-NOCIONAL           PIC S9(11)V9(2) VALUE ZERO.
002610       01  WKS-PNL-OPERACION           PIC S9(11)V9(2) VALUE ZERO.
002620       01  WKS-TASA-GANANCIA            PIC S9(3)V9(6) VALUE ZERO.
002630       01  WKS-PROMEDIO-GANANCIA       PIC S9(11)V9(2) VALUE ZERO.
002640       01  WKS-PROMEDIO-PERDIDA        PIC S9(11)V9(2) VALUE ZERO.
002650       01  WKS-FACTOR-GANANCIA          PIC S9(3)V9(6) VALUE ZERO.
002660       01  WKS-RAZON-ROTACION           PIC S9(3)V9(6) VALUE ZERO.
002670       01  WKS-FRECUENCIA-OPERACIONES   PIC S9(5)V9(2) VALUE ZERO.
002680       01  WKS-PRECIO-CORRIENTE         PIC S9(9)V9(4) VALUE ZERO.
002690       01  WKS-COSTO-PROMEDIO-POS       PIC S9(9)V9(4) VALUE ZERO.
002700******************************************************************
002710*     ACUMULADORES DEL BLOQUE DE COMPARACION CON REFERENCIA      *
002720******************************************************************
002730       01  WKS-DIAS-ALINEADOS           PIC S9(4) COMP VALUE ZERO.
002740       01  WKS-SUMA-PORT-ALINEADA       PIC S9(9)V9(9) VALUE ZERO.
002750       01  WKS-SUMA-REF-ALINEADA        PIC S9(9)V9(9) VALUE ZERO.
002760       01  WKS-PROMEDIO-PORT-ALINEADO   PIC S9(9)V9(9) VALUE ZERO.
002770       01  WKS-PROMEDIO-REF-ALINEADO    PIC S9(9)V9(9) VALUE ZERO.
002780       01  WKS-SUMA-COVARIANZA          PIC S9(9)V9(9) VALUE ZERO.
002790       01  WKS-SUMA-VARIANZA-REF        PIC S9(9)V9(9) VALUE ZERO.
002800       01  WKS-SUMA-VARIANZA-PORT       PIC S9(9)V9(9) VALUE ZERO.
002810       01  WKS-SUMA-DIFERENCIA2         PIC S9(9)V9(9) VALUE ZERO.
002820       01  WKS-COVARIANZA               PIC S9(9)V9(9) VALUE ZERO.
002830       01  WKS-VARIANZA-REF             PIC S9(9)V9(9) VALUE ZERO.
002840       01  WKS-VARIANZA-PORT            PIC S9(9)V9(9) VALUE ZERO.
002850       01  WKS-DESV-PORT                PIC S9(9)V9(9) VALUE ZERO.
002860       01  WKS-DESV-REF                 PIC S9(9)V9(9) VALUE ZERO.
002870       01  WKS-DESV-PORT-REF            PIC S9(9)V9(9) VALUE ZERO.
002880       01  WKS-BETA                     PIC S9(3)V9(6) VALUE ZERO.
002890       01  WKS-ALFA                     PIC S9(3)V9(6) VALUE ZERO.
002900       01  WKS-CORRELACION              PIC S9(3)V9(6) VALUE ZERO.
002910       01  WKS-ERROR-SEGUIMIENTO        PIC S9(3)V9(6) VALUE ZERO.
002920       01  WKS-DENOMINADOR              PIC S9(9)V9(9) VALUE ZERO.
002930******************************************************************
002940*                  INDICES E INTERCAMBIOS DE TRABAJO             *
002950******************************************************************
002960       01  WKS-I                        PIC S9(4) COMP VALUE ZERO.
002970       01  WKS-J                        PIC S9(4) COMP VALUE ZERO.
002980       01  WKS-TEMP-INTERCAMBIO         PIC S9(9)V9(9) VALUE ZERO.
002990       01  WKS-NUMERO-PAGINA            PIC S9(4) COMP VALUE ZERO.
003000******************************************************************
003010*              LINEAS DE IMPRESION DEL REPORTE DE ANALITICA      *
003020******************************************************************
003030       01  WKS-L-TITULO.
003040           05  FILLER                PIC X(37) VALUE
003050               'PORTFOLIO ANALYTICS REPORT          '.
003060           05  FILLER                PIC X(08) VALUE 'PERIOD: '.
003070           05  WKS-LT-INICIO          PIC X(10).
003080           05  FILLER                PIC X(04) VALUE ' TO '.
003090           05  WKS-LT-FIN             PIC X(10).
003100           05  FILLER                PIC X(06) VALUE SPACES.
003110       01  WKS-L-PORTAFOLIO.
003120           05  FILLER               PIC X(11) VALUE 'PORTFOLIO: '.
003130           05  WKS-LP-NOMBRE          PIC X(36).
003140           05  FILLER                PIC X(16) VALUE
003150               SPACES.
003160           05  FILLER                PIC X(05) VALUE 'PAGE '.
003170           05  WKS-LP-PAGINA          PIC ZZZ9.
003180           05  FILLER                PIC X(03) VALUE SPACES.
003190       01  WKS-L-SEPARADOR.
003200           05  FILLER                PIC X(64) VALUE ALL '-'.
003210           05  FILLER                PIC X(11) VALUE SPACES.
003220       01  WKS-L-ENCAB-RIESGO.
003230           05  FILLER              PIC X(13) VALUE 'RISK METRICS'.
003240           05  FILLER                PIC X(62) VALUE SPACES.
003250       01  WKS-L-VOLATILIDAD.
003260           05  FILLER                PIC X(38) VALUE
003270               '  VOLATILITY (ANN.) . . . . . . . . .'.
003280           05  FILLER                PIC X(02) VALUE SPACES.
003290           05  WKS-LV-VALOR           PIC ZZ9.9999.
003300           05  FILLER                PIC X(01) VALUE '%'.
003310           05  FILLER                PIC X(26) VALUE SPACES.
003320       01  WKS-L-VAR-95.
003330           05  FILLER                PIC X(38) VALUE
003340               '  VAR 95% (1-DAY) . . . . . . . . . .'.
003350           05  FILLER                PIC X(02) VALUE SPACES.
003360           05  WKS-LR95-VALOR         PIC -ZZZ,ZZZ,ZZ9.99.
003370           05  FILLER                PIC X(16) VALUE SPACES.
003380       01  WKS-L-VAR-99.
003390           05  FILLER                PIC X(38) VALUE
003400               '  VAR 99% (1-DAY) . . . . . . . . . .'.
003410           05  FILLER                PIC X(02) VALUE SPACES.
003420           05  WKS-LR99-VALOR         PIC -ZZZ,ZZZ,ZZ9.99.
003430           05  FILLER                PIC X(16) VALUE SPACES.
003440       01  WKS-L-SHARPE.
003450           05  FILLER                PIC X(38) VALUE
003460               '  SHARPE RATIO  . . . . . . . . . . .'.
003470           05  FILLER                PIC X(02) VALUE SPACES.
003480           05  WKS-LSH-VALOR          PIC -9.999999.
003490           05  FILLER                PIC X(25) VALUE SPACES.
003500       01  WKS-L-SORTINO.
003510           05  FILLER                PIC X(38) VALUE
003520               '  SORTINO RATIO . . . . . . . . . . .'.
003530           05  FILLER                PIC X(02) VALUE SPACES.
003540           05  WKS-LSO-VALOR          PIC -9.999999.
003550           05  FILLER                PIC X(25) VALUE SPACES.
003560       01  WKS-L-MAXIMA-BAJA.
003570           05  FILLER                PIC X(38) VALUE
003580               '  MAX DRAWDOWN  . . . . . . . . . . .'.
003590           05  FILLER                PIC X(02) VALUE SPACES.
003600           05  WKS-LMD-VALOR          PIC ZZ9.9999.
003610           05  FILLER                PIC X(11) VALUE
003620               '%  (DUR. '.
003630           05  WKS-LMD-DURACION       PIC ZZZ9.
003640           05  FILLER                PIC X(06) VALUE ' DAYS)'.
003650       01  WKS-L-CALMAR.
003660           05  FILLER                PIC X(38) VALUE
003670               '  CALMAR RATIO  . . . . . . . . . . .'.
003680           05  FILLER                PIC X(02) VALUE SPACES.
003690           05  WKS-LCA-VALOR          PIC -9.999999.
003700           05  FILLER                PIC X(25) VALUE SPACES.
003710       01  WKS-L-ENCAB-DESEMPENO.
003720           05  FILLER                PIC X(19) VALUE
003730               'PERFORMANCE METRICS'.
003740           05  FILLER                PIC X(56) VALUE SPACES.
003750       01  WKS-L-CONTEO-OPERACIONES.
003760           05  FILLER                PIC X(38) VALUE
003770               '  TOTAL TRADES / WIN / LOSS . . . . .'.
003780           05  FILLER                PIC X(02) VALUE SPACES.
003790           05  WKS-LCO-TOTAL          PIC ZZZ9.
003800           05  FILLER                PIC X(03) VALUE ' / '.
003810           05  WKS-LCO-GANA           PIC ZZZ9.
003820           05  FILLER                PIC X(03) VALUE ' / '.
003830           05  WKS-LCO-PIERDE         PIC ZZZ9.
003840           05  FILLER                PIC X(13) VALUE SPACES.
003850       01  WKS-L-TASA-GANANCIA.
003860           05  FILLER                PIC X(38) VALUE
003870               '  WIN RATE  . . . . . . . . . . . . .'.
003880           05  FILLER                PIC X(02) VALUE SPACES.
003890           05  WKS-LTG-VALOR          PIC ZZ9.9999.
003900           05  FILLER                PIC X(26) VALUE SPACES.
003910       01  WKS-L-GANANCIA-PERDIDA.
003920           05  FILLER                PIC X(38) VALUE
003930               '  AVG WIN / AVG LOSS  . . . . . . . .'.
003940           05  FILLER                PIC X(02) VALUE SPACES.
003950           05  WKS-LGP-GANANCIA       PIC ZZZ,ZZ9.99.
003960           05  FILLER                PIC X(03) VALUE ' / '.
003970           05  WKS-LGP-PERDIDA        PIC ZZZ,ZZ9.99.
003980           05  FILLER                PIC X(06) VALUE SPACES.
003990       01  WKS-L-FACTOR-GANANCIA.
004000           05  FILLER                PIC X(38) VALUE
004010               '  PROFIT FACTOR . . . . . . . . . . .'.
004020           05  FILLER                PIC X(02) VALUE SPACES.
004030           05  WKS-LFG-VALOR          PIC -9.999999.
004040           05  FILLER                PIC X(25) VALUE SPACES.
004050       01  WKS-L-RETORNO-CAGR.
004060           05  FILLER                PIC X(38) VALUE
004070               '  TOTAL RETURN / CAGR . . . . . . . .'.
004080           05  FILLER                PIC X(02) VALUE SPACES.
004090           05  WKS-LRC-RETORNO        PIC ZZ9.9999.
004100           05  FILLER                PIC X(03) VALUE '% /'.
004110           05  WKS-LRC-CAGR           PIC ZZ9.9999.
004120           05  FILLER                PIC X(11) VALUE '%'.
004130       01  WKS-L-ROTACION.
004140           05  FILLER                PIC X(38) VALUE
004150               '  TURNOVER RATIO  . . . . . . . . . .'.
004160           05  FILLER                PIC X(02) VALUE SPACES.
004170           05  WKS-LRO-VALOR          PIC -9.999999.
004180           05  FILLER                PIC X(25) VALUE SPACES.
004190       01  WKS-L-ENCAB-REFERENCIA.
004200           05  FILLER                PIC X(12) VALUE
004210               'BENCHMARK ('.
004220           05  WKS-LER-VERSUS         PIC X(36).
004230           05  FILLER                PIC X(01) VALUE ')'.
004240           05  FILLER                PIC X(26) VALUE SPACES.
004250       01  WKS-L-BETA-ALFA.
004260           05  FILLER                PIC X(38) VALUE
004270               '  BETA / ALPHA  . . . . . . . . . . .'.
004280           05  FILLER                PIC X(02) VALUE SPACES.
004290           05  WKS-LBA-BETA           PIC -9.999999.
004300           05  FILLER                PIC X(03) VALUE ' / '.
004310           05  WKS-LBA-ALFA           PIC -9.999999.
004320           05  FILLER                PIC X(06) VALUE SPACES.
004330       01  WKS-L-CORREL-TRACK.
004340           05  FILLER                PIC X(38) VALUE
004350               '  CORRELATION / TRACKING ERROR  . . .'.
004360           05  FILLER                PIC X(02) VALUE SPACES.
004370           05  WKS-LCT-CORREL         PIC -9.999999.
004380           05  FILLER                PIC X(03) VALUE ' / '.
004390           05  WKS-LCT-TRACK          PIC -9.999999.
004400           05  FILLER                PIC X(06) VALUE SPACES.
004410******************************************************************
004420       PROCEDURE DIVISION.
004430******************************************************************
004440*               S E C C I O N    P R I N C I P A L               *
004450******************************************************************
004460       100-MAIN SECTION.
004470           PERFORM 110-ABRE-ARCHIVOS
004480           IF PORTAFOLIO-ENCONTRADO
004490               PERFORM 200-CARGA-NAVHIST
004500               PERFORM 300-CALCULA-RETORNOS-LOG
004510               PERFORM 350-CALCULA-DESEMPENO-NAV
004520               PERFORM 400-CALCULA-RIESGO
004530               PERFORM 500-CALCULA-OPERACIONES
004540               IF CON-REFERENCIA
004550                   PERFORM 700-CALCULA-REFERENCIA
004560               END-IF
004570               PERFORM 900-IMPRIME-REPORTE
004580           END-IF
004590           PERFORM 990-CIERRA-ARCHIVOS
004600           STOP RUN.
004610       100-MAIN-E. EXIT.
004620******************************************************************
004630*   110  -  APERTURA DE ARCHIVOS, CARGA DE TABLAS Y LOCALIZA     *
004640*   EL CAPITAL INICIAL DEL PORTAFOLIO SOLICITADO                 *
004650******************************************************************
004660       110-ABRE-ARCHIVOS SECTION.
004670           ACCEPT WKS-HORA-ARRANQUE FROM TIME
004680           MOVE ZERO TO WKS-CONT-BLOQUES-RPT
004690           ACCEPT WKS-PARM-CORRIDA FROM SYSIN
004700           MOVE   'QCANL001'  TO   WKS-PROGRAMA
004710           IF WKS-PARM-REFERENCIA-ID NOT = SPACES
004720               MOVE 1 TO WKS-FLAG-CON-REFERENCIA
004730           END-IF
004740           OPEN INPUT NVH-ARCHIVO TRD-ARCHIVO QUT-ARCHIVO
004750                      POS-ARCHIVO PRF-ARCHIVO
004760           OPEN OUTPUT RPT-ARCHIVO
004770           IF NOT FS-NAVH-OK OR NOT FS-TRAD-OK OR NOT FS-QUOT-OK
004780               OR NOT FS-POSN-OK OR NOT FS-PORT-OK
004790               OR NOT FS-RPRT-OK
004800               MOVE 'VARIOS' TO WKS-ARCHIVO
004810               PERFORM 9990-ERROR-ARCHIVO
004820           END-IF
004830           PERFORM 120-CARGA-COTIZACIONES
004840               UNTIL FIN-QUOTES
004850           PERFORM 130-CARGA-POSICIONES
004860               UNTIL FIN-POSITIONS
004870           PERFORM 140-UBICA-PORTAFOLIO
004880               UNTIL PORTAFOLIO-ENCONTRADO
004890                  OR FIN-PORTFOLIOS
004900           MOVE WKS-PARM-FECHA-INICIO TO WKS-LT-INICIO
004910           MOVE WKS-PARM-FECHA-FIN    TO WKS-LT-FIN
004920           MOVE WKS-PARM-PORTAFOLIO-ID TO WKS-LP-NOMBRE
004930           MOVE WKS-PARM-REFERENCIA-ID TO WKS-LER-VERSUS
004940           MOVE ZERO TO WKS-NUMERO-PAGINA
004950           ADD 1 TO WKS-NUMERO-PAGINA.
004960       110-ABRE-ARCHIVOS-E. EXIT.
004970
004980       120-CARGA-COTIZACIONES SECTION.
004990           READ QUT-ARCHIVO
005000               AT END
005010                   MOVE 1 TO WKS-FIN-QUOTES
005020               NOT AT END
005030                   ADD 1 TO WKS-TOTAL-COTIZACIONES
005040                   SET WKS-COT-IDX TO WKS-TOTAL-COTIZACIONES
005050                   MOVE QUT-SIMBOLO TO
005060                       WKS-COT-SIMBOLO (WKS-COT-IDX)
005070                   MOVE QUT-PRECIO-ULTIMO TO
005080                       WKS-COT-ULTIMO (WKS-COT-IDX)
005090           END-READ.
005100       120-CARGA-COTIZACIONES-E. EXIT.
005110
005120       130-CARGA-POSICIONES SECTION.
005130           READ POS-ARCHIVO
005140               AT END
005150                   MOVE 1 TO WKS-FIN-POSITIONS
005160               NOT AT END
005170                   ADD 1 TO WKS-TOTAL-POSICIONES
005180                   SET WKS-POI-IDX TO WKS-TOTAL-POSICIONES
005190                   MOVE POS-PORTAFOLIO-ID TO
005200                       WKS-POI-PORTAF-ID (WKS-POI-IDX)
005210                   MOVE POS-SIMBOLO TO
005220                       WKS-POI-SIMBOLO (WKS-POI-IDX)
005230                   MOVE POS-PRECIO-PROMEDIO TO
005240                       WKS-POI-PRECIO-PROM (WKS-POI-IDX)
005250           END-READ.
005260       130-CARGA-POSICIONES-E. EXIT.
005270
005280       140-UBICA-PORTAFOLIO SECTION.
005290           READ PRF-ARCHIVO
005300               AT END
005310                   MOVE 1 TO WKS-FIN-PORTFOLIOS
005320               NOT AT END
005330                   IF PRF-PORTAFOLIO-ID = WKS-PARM-PORTAFOLIO-ID
005340                       MOVE 1 TO WKS-PORTAFOLIO-OK
005350                       MOVE PRF-CAPITAL-INICIAL TO
005360                           WKS-CAPITAL-INICIAL
005370                   END-IF
005380           END-READ.
005390       140-UBICA-PORTAFOLIO-E. EXIT.
005400******************************************************************
005410*   200  -  CARGA EL NAV DEL PORTAFOLIO Y DE LA REFERENCIA       *
005420*   DENTRO DEL PERIODO SOLICITADO, EN UNA SOLA PASADA            *
005430******************************************************************
005440       200-CARGA-NAVHIST SECTION.
005450           PERFORM 210-LEE-NAVHIST
005460               UNTIL FIN-NAVHIST.
005470       200-CARGA-NAVHIST-E. EXIT.
005480
005490       210-LEE-NAVHIST SECTION.
005500           READ NVH-ARCHIVO
005510               AT END
005520                   MOVE 1 TO WKS-FIN-NAVHIST
005530               NOT AT END
005540                   PERFORM 220-CLASIFICA-NAVHIST
005550           END-READ.
005560       210-LEE-NAVHIST-E. EXIT.
005570
005580       220-CLASIFICA-NAVHIST SECTION.
005590           IF NVH-PORTAFOLIO-ID = WKS-PARM-PORTAFOLIO-ID
005600               AND NVH-FECHA-HIST >= WKS-PARM-FECHA-INICIO
005610               AND NVH-FECHA-HIST <= WKS-PARM-FECHA-FIN
005620               AND WKS-TOTAL-NAV < 500
005630               ADD 1 TO WKS-TOTAL-NAV
005640               SET WKS-NV-IDX TO WKS-TOTAL-NAV
005650               MOVE NVH-FECHA-HIST TO WKS-NV-FECHA (WKS-NV-IDX)
005660               MOVE NVH-NAV TO WKS-NV-VALOR (WKS-NV-IDX)
005670           END-IF
005680           IF CON-REFERENCIA
005690               AND NVH-PORTAFOLIO-ID = WKS-PARM-REFERENCIA-ID
005700               AND NVH-FECHA-HIST >= WKS-PARM-FECHA-INICIO
005710               AND NVH-FECHA-HIST <= WKS-PARM-FECHA-FIN
005720               AND WKS-TOTAL-REFERENCIA < 500
005730               ADD 1 TO WKS-TOTAL-REFERENCIA
005740               SET WKS-RF-IDX TO WKS-TOTAL-REFERENCIA
005750               MOVE NVH-FECHA-HIST TO WKS-RF-FECHA (WKS-RF-IDX)
005760               MOVE NVH-NAV TO WKS-RF-VALOR (WKS-RF-IDX)
005770           END-IF.
005780       220-CLASIFICA-NAVHIST-E. EXIT.
005790******************************************************************
005800*   300  -  CONVIERTE LA SERIE DE NAV A RETORNOS LOGARITMICOS    *
005810******************************************************************
005820       300-CALCULA-RETORNOS-LOG SECTION.
005830           IF WKS-TOTAL-NAV > 1
005840               PERFORM 310-RETORNO-LOG-PORTAFOLIO
005850                   VARYING WKS-I FROM 2 BY 1
005860                   UNTIL WKS-I > WKS-TOTAL-NAV
005870           END-IF
005880           IF WKS-TOTAL-REFERENCIA > 1
005890               PERFORM 320-RETORNO-LOG-REFERENCIA
005900                   VARYING WKS-I FROM 2 BY 1
005910                   UNTIL WKS-I > WKS-TOTAL-REFERENCIA
005920           END-IF.
005930       300-CALCULA-RETORNOS-LOG-E. EXIT.
005940
005950       310-RETORNO-LOG-PORTAFOLIO SECTION.
005960           SET WKS-NV-IDX TO WKS-I
005970           COMPUTE MTH-ARGUMENTO-1 =
005980               WKS-NV-VALOR (WKS-NV-IDX) /
005990                   WKS-NV-VALOR (WKS-NV-IDX - 1)
006000           SET MTH-FUNCION-LOGNAT TO TRUE
006010           CALL 'QXMATH01' USING MTH-AREA-ENLACE
006020           MOVE MTH-RESULTADO TO
006030               WKS-NV-RETORNO-LOG (WKS-NV-IDX).
006040       310-RETORNO-LOG-PORTAFOLIO-E. EXIT.
006050
006060       320-RETORNO-LOG-REFERENCIA SECTION.
006070           SET WKS-RF-IDX TO WKS-I
006080           COMPUTE MTH-ARGUMENTO-1 =
006090               WKS-RF-VALOR (WKS-RF-IDX) /
006100                   WKS-RF-VALOR (WKS-RF-IDX - 1)
006110           SET MTH-FUNCION-LOGNAT TO TRUE
006120           CALL 'QXMATH01' USING MTH-AREA-ENLACE
006130           MOVE MTH-RESULTADO TO
006140               WKS-RF-RETORNO-LOG (WKS-RF-IDX).
006150       320-RETORNO-LOG-REFERENCIA-E. EXIT.
006160******************************************************************
006170*   350  -  TOTAL RETURN, CAGR Y DIAS TRANSCURRIDOS DEL PERIODO  *
006180******************************************************************
006190       350-CALCULA-DESEMPENO-NAV SECTION.
006200           MOVE WKS-PARM-FECHA-INICIO TO DTE-FECHA-ENTRADA
006210           CALL 'QXDATE01' USING DTE-AREA-ENLACE
006220           MOVE DTE-JULIANO TO WKS-JULIANO-INICIO
006230           MOVE WKS-PARM-FECHA-FIN TO DTE-FECHA-ENTRADA
006240           CALL 'QXDATE01' USING DTE-AREA-ENLACE
006250           MOVE DTE-JULIANO TO WKS-JULIANO-FIN
006260           COMPUTE WKS-DIAS-ENTRE-FECHAS =
006270               WKS-JULIANO-FIN - WKS-JULIANO-INICIO
006280           IF WKS-DIAS-ENTRE-FECHAS < 1
006290               MOVE 1 TO WKS-DIAS-ENTRE-FECHAS
006300           END-IF
006310           IF WKS-TOTAL-NAV > 0 AND WKS-CAPITAL-INICIAL NOT = ZERO
006320               SET WKS-NV-IDX TO WKS-TOTAL-NAV
006330               COMPUTE WKS-RETORNO-TOTAL ROUNDED =
006340                   (WKS-NV-VALOR (WKS-NV-IDX) -
006350                       WKS-CAPITAL-INICIAL) / WKS-CAPITAL-INICIAL
006360               COMPUTE MTH-ARGUMENTO-1 =
006370                   WKS-NV-VALOR (WKS-NV-IDX) / WKS-CAPITAL-INICIAL
006380               SET MTH-FUNCION-LOGNAT TO TRUE
006390               CALL 'QXMATH01' USING MTH-AREA-ENLACE
006400               MOVE MTH-RESULTADO TO WKS-RESULTADO-LN
006410               COMPUTE MTH-ARGUMENTO-1 =
006420                   WKS-RESULTADO-LN *
006430                       (365 / WKS-DIAS-ENTRE-FECHAS)
006440               SET MTH-FUNCION-EXPONENCIAL TO TRUE
006450               CALL 'QXMATH01' USING MTH-AREA-ENLACE
006460               COMPUTE WKS-CAGR ROUNDED =
006470                   MTH-RESULTADO - 1
006480           END-IF.
006490       350-CALCULA-DESEMPENO-NAV-E. EXIT.
006500******************************************************************
006510*   400  -  METRICAS DE RIESGO SOBRE LA SERIE DE RETORNOS LOG    *
006520******************************************************************
006530       400-CALCULA-RIESGO SECTION.
006540           IF WKS-TOTAL-NAV > 1
006550               PERFORM 410-CALCULA-PROMEDIO
006560               PERFORM 420-CALCULA-VARIANZA
006570               PERFORM 430-CALCULA-VOLATILIDAD
006580               PERFORM 440-CALCULA-VAR
006590               PERFORM 450-CALCULA-SHARPE
006600               PERFORM 460-CALCULA-SORTINO
006610               PERFORM 470-CALCULA-MAXIMA-BAJA
006620               PERFORM 480-CALCULA-CALMAR
006630           END-IF.
006640       400-CALCULA-RIESGO-E. EXIT.
006650
006660       410-CALCULA-PROMEDIO SECTION.
006670           MOVE ZERO TO WKS-SUMA-RETORNOS
006680           PERFORM 411-SUMA-RETORNO
006690               VARYING WKS-I FROM 2 BY 1
006700               UNTIL WKS-I > WKS-TOTAL-NAV
006710           COMPUTE WKS-PROMEDIO-RETORNO ROUNDED =
006720               WKS-SUMA-RETORNOS / (WKS-TOTAL-NAV - 1).
006730       410-CALCULA-PROMEDIO-E. EXIT.
006740
006750       411-SUMA-RETORNO SECTION.
006760           SET WKS-NV-IDX TO WKS-I
006770           ADD WKS-NV-RETORNO-LOG (WKS-NV-IDX) TO
006780               WKS-SUMA-RETORNOS.
006790       411-SUMA-RETORNO-E. EXIT.
006800
006810       420-CALCULA-VARIANZA SECTION.
006820           MOVE ZERO TO WKS-SUMA-DESVIACION2
006830           MOVE ZERO TO WKS-SUMA-NEGATIVOS2
006840           MOVE ZERO TO WKS-CUENTA-NEGATIVOS
006850           PERFORM 421-SUMA-DESVIACION
006860               VARYING WKS-I FROM 2 BY 1
006870               UNTIL WKS-I > WKS-TOTAL-NAV
006880           IF WKS-TOTAL-NAV > 2
006890               COMPUTE WKS-VARIANZA ROUNDED =
006900                   WKS-SUMA-DESVIACION2 / (WKS-TOTAL-NAV - 2)
006910           END-IF.
006920       420-CALCULA-VARIANZA-E. EXIT.
006930
006940       421-SUMA-DESVIACION SECTION.
006950           SET WKS-NV-IDX TO WKS-I
006960           COMPUTE WKS-DESVIACION-TRABAJO =
006970               WKS-NV-RETORNO-LOG (WKS-NV-IDX) -
006980                   WKS-PROMEDIO-RETORNO
006990           COMPUTE WKS-SUMA-DESVIACION2 =
007000               WKS-SUMA-DESVIACION2 +
007010                   (WKS-DESVIACION-TRABAJO *
007020                       WKS-DESVIACION-TRABAJO)
007030           IF WKS-NV-RETORNO-LOG (WKS-NV-IDX) < ZERO
007040               ADD 1 TO WKS-CUENTA-NEGATIVOS
007050               COMPUTE WKS-SUMA-NEGATIVOS2 =
007060                   WKS-SUMA-NEGATIVOS2 +
007070                       (WKS-NV-RETORNO-LOG (WKS-NV-IDX) *
007080                           WKS-NV-RETORNO-LOG (WKS-NV-IDX))
007090           END-IF.
007100       421-SUMA-DESVIACION-E. EXIT.
007110
007120       430-CALCULA-VOLATILIDAD SECTION.
007130           COMPUTE WKS-ARGUMENTO-RAIZ = WKS-VARIANZA * 252
007140           MOVE WKS-ARGUMENTO-RAIZ TO MTH-ARGUMENTO-1
007150           SET MTH-FUNCION-RAIZ TO TRUE
007160           CALL 'QXMATH01' USING MTH-AREA-ENLACE
007170           COMPUTE WKS-VOLATILIDAD ROUNDED = MTH-RESULTADO.
007180       430-CALCULA-VOLATILIDAD-E. EXIT.
007190******************************************************************
007200*   440  -  VALOR EN RIESGO AL 95% Y 99% (SIMULACION HISTORICA)  *
007210******************************************************************
007220       440-CALCULA-VAR SECTION.
007230           PERFORM 441-COPIA-ORDENADA
007240               VARYING WKS-I FROM 2 BY 1
007250               UNTIL WKS-I > WKS-TOTAL-NAV
007260           PERFORM 442-ORDENA-BURBUJA
007270               VARYING WKS-I FROM 1 BY 1
007280               UNTIL WKS-I > WKS-TOTAL-NAV - 2
007290           COMPUTE WKS-INDICE-VAR-TMP =
007300               (WKS-TOTAL-NAV - 1) * 0.05
007310           MOVE WKS-IV-ENTERO TO WKS-INDICE-VAR-95
007320           ADD 1 TO WKS-INDICE-VAR-95
007330           COMPUTE WKS-INDICE-VAR-TMP =
007340               (WKS-TOTAL-NAV - 1) * 0.01
007350           MOVE WKS-IV-ENTERO TO WKS-INDICE-VAR-99
007360           ADD 1 TO WKS-INDICE-VAR-99
007370           PERFORM 445-CONVIERTE-VAR-95
007380           PERFORM 446-CONVIERTE-VAR-99.
007390       440-CALCULA-VAR-E. EXIT.
007400
007410       441-COPIA-ORDENADA SECTION.
007420           SET WKS-NV-IDX TO WKS-I
007430           COMPUTE WKS-J = WKS-I - 1
007440           SET WKS-ORI-IDX TO WKS-J
007450           MOVE WKS-NV-RETORNO-LOG (WKS-NV-IDX) TO
007460               WKS-ORD-RETORNO (WKS-ORI-IDX).
007470       441-COPIA-ORDENADA-E. EXIT.
007480
007490       442-ORDENA-BURBUJA SECTION.
007500           PERFORM 443-COMPARA-INTERCAMBIA
007510               VARYING WKS-J FROM 1 BY 1
007520               UNTIL WKS-J > WKS-TOTAL-NAV - 1 - WKS-I.
007530       442-ORDENA-BURBUJA-E. EXIT.
007540
007550       443-COMPARA-INTERCAMBIA SECTION.
007560           SET WKS-ORI-IDX TO WKS-J
007570           IF WKS-ORD-RETORNO (WKS-ORI-IDX) >
007580                   WKS-ORD-RETORNO (WKS-ORI-IDX + 1)
007590               MOVE WKS-ORD-RETORNO (WKS-ORI-IDX) TO
007600                   WKS-TEMP-INTERCAMBIO
007610               MOVE WKS-ORD-RETORNO (WKS-ORI-IDX + 1) TO
007620                   WKS-ORD-RETORNO (WKS-ORI-IDX)
007630               MOVE WKS-TEMP-INTERCAMBIO TO
007640                   WKS-ORD-RETORNO (WKS-ORI-IDX + 1)
007650           END-IF.
007660       443-COMPARA-INTERCAMBIA-E. EXIT.
007670
007680       445-CONVIERTE-VAR-95 SECTION.
007690           SET WKS-ORI-IDX TO WKS-INDICE-VAR-95
007700           MOVE WKS-ORD-RETORNO (WKS-ORI-IDX) TO
007710               MTH-ARGUMENTO-1
007720           SET MTH-FUNCION-EXPONENCIAL TO TRUE
007730           CALL 'QXMATH01' USING MTH-AREA-ENLACE
007740           COMPUTE WKS-RETORNO-PERCENTIL = MTH-RESULTADO - 1
007750           MOVE WKS-RETORNO-PERCENTIL TO
007760               WKS-RETORNO-PERCENTIL-ABS
007770           IF WKS-RETORNO-PERCENTIL-ABS < ZERO
007780               MULTIPLY WKS-RETORNO-PERCENTIL-ABS BY -1
007790                   GIVING WKS-RETORNO-PERCENTIL-ABS
007800           END-IF
007810           SET WKS-NV-IDX TO WKS-TOTAL-NAV
007820           COMPUTE WKS-VAR-95 ROUNDED =
007830               WKS-NV-VALOR (WKS-NV-IDX) *
007840                   WKS-RETORNO-PERCENTIL-ABS.
007850       445-CONVIERTE-VAR-95-E. EXIT.
007860
007870       446-CONVIERTE-VAR-99 SECTION.
007880           SET WKS-ORI-IDX TO WKS-INDICE-VAR-99
007890           MOVE WKS-ORD-RETORNO (WKS-ORI-IDX) TO
007900               MTH-ARGUMENTO-1
007910           SET MTH-FUNCION-EXPONENCIAL TO TRUE
007920           CALL 'QXMATH01' USING MTH-AREA-ENLACE
007930           COMPUTE WKS-RETORNO-PERCENTIL = MTH-RESULTADO - 1
007940           MOVE WKS-RETORNO-PERCENTIL TO
007950               WKS-RETORNO-PERCENTIL-ABS
007960           IF WKS-RETORNO-PERCENTIL-ABS < ZERO
007970               MULTIPLY WKS-RETORNO-PERCENTIL-ABS BY -1
007980                   GIVING WKS-RETORNO-PERCENTIL-ABS
007990           END-IF
008000           SET WKS-NV-IDX TO WKS-TOTAL-NAV
008010           COMPUTE WKS-VAR-99 ROUNDED =
008020               WKS-NV-VALOR (WKS-NV-IDX) *
008030                   WKS-RETORNO-PERCENTIL-ABS.
008040       446-CONVIERTE-VAR-99-E. EXIT.
008050******************************************************************
008060*   450  -  RAZON DE SHARPE ANUALIZADA                           *
008070******************************************************************
008080       450-CALCULA-SHARPE SECTION.
008090           IF WKS-VOLATILIDAD NOT = ZERO
008100               COMPUTE WKS-SHARPE ROUNDED =
008110                   ((WKS-PROMEDIO-RETORNO * 252) -
008120                       WKS-TASA-LIBRE-RIESGO) / WKS-VOLATILIDAD
008130           END-IF.
008140       450-CALCULA-SHARPE-E. EXIT.
008150******************************************************************
008160*   460  -  RAZON DE SORTINO (DESVIACION A LA BAJA ANUALIZADA)   *
008170******************************************************************
008180       460-CALCULA-SORTINO SECTION.
008190           IF WKS-CUENTA-NEGATIVOS > ZERO
008200               COMPUTE WKS-ARGUMENTO-RAIZ =
008210                   (WKS-SUMA-NEGATIVOS2 / WKS-CUENTA-NEGATIVOS)
008220                       * 252
008230               MOVE WKS-ARGUMENTO-RAIZ TO MTH-ARGUMENTO-1
008240               SET MTH-FUNCION-RAIZ TO TRUE
008250               CALL 'QXMATH01' USING MTH-AREA-ENLACE
008260               IF MTH-RESULTADO NOT = ZERO
008270                   COMPUTE WKS-SORTINO ROUNDED =
008280                       ((WKS-PROMEDIO-RETORNO * 252) -
008290                           WKS-TASA-LIBRE-RIESGO) /
008300                               MTH-RESULTADO
008310               END-IF
008320           END-IF.
008330       460-CALCULA-SORTINO-E. EXIT.
008340******************************************************************
008350*   470  -  MAXIMA BAJA Y SU DURACION SOBRE EL NAV DEL PERIODO   *
008360******************************************************************
008370       470-CALCULA-MAXIMA-BAJA SECTION.
008380           MOVE ZERO TO WKS-PICO-NAV
008390           MOVE ZERO TO WKS-MAXIMA-BAJA
008400           MOVE ZERO TO WKS-CONTADOR-DIAS-BAJA
008410           MOVE ZERO TO WKS-DURACION-MAXIMA
008420           PERFORM 471-EVALUA-DIA-BAJA
008430               VARYING WKS-I FROM 1 BY 1
008440               UNTIL WKS-I > WKS-TOTAL-NAV.
008450       470-CALCULA-MAXIMA-BAJA-E. EXIT.
008460
008470       471-EVALUA-DIA-BAJA SECTION.
008480           SET WKS-NV-IDX TO WKS-I
008490           IF WKS-NV-VALOR (WKS-NV-IDX) > WKS-PICO-NAV
008500               MOVE WKS-NV-VALOR (WKS-NV-IDX) TO WKS-PICO-NAV
008510               MOVE ZERO TO WKS-BAJA-ACTUAL
008520               MOVE ZERO TO WKS-CONTADOR-DIAS-BAJA
008530           ELSE
008540               ADD 1 TO WKS-CONTADOR-DIAS-BAJA
008550               IF WKS-PICO-NAV NOT = ZERO
008560                   COMPUTE WKS-BAJA-ACTUAL ROUNDED =
008570                       (WKS-PICO-NAV - WKS-NV-VALOR (WKS-NV-IDX))
008580                           / WKS-PICO-NAV
008590               END-IF
008600           END-IF
008610           IF WKS-BAJA-ACTUAL > WKS-MAXIMA-BAJA
008620               MOVE WKS-BAJA-ACTUAL TO WKS-MAXIMA-BAJA
008630               MOVE WKS-CONTADOR-DIAS-BAJA TO WKS-DURACION-MAXIMA
008640           END-IF.
008650       471-EVALUA-DIA-BAJA-E. EXIT.
008660******************************************************************
008670*   480  -  RAZON DE CALMAR (CAGR ENTRE MAXIMA BAJA)             *
008680******************************************************************
008690       480-CALCULA-CALMAR SECTION.
008700           IF WKS-MAXIMA-BAJA NOT = ZERO
008710               COMPUTE WKS-CALMAR ROUNDED =
008720                   WKS-CAGR / WKS-MAXIMA-BAJA
008730           END-IF.
008740       480-CALCULA-CALMAR-E. EXIT.
008750******************************************************************
008760*   500  -  DESEMPENO POR OPERACIONES DEL PERIODO (TRADES.DAT)   *
008770******************************************************************
008780       500-CALCULA-OPERACIONES SECTION.
008790           PERFORM 510-LEE-OPERACION
008800               UNTIL FIN-TRADES
008810           PERFORM 560-RESUME-OPERACIONES.
008820       500-CALCULA-OPERACIONES-E. EXIT.
008830
008840       510-LEE-OPERACION SECTION.
008850           READ TRD-ARCHIVO
008860               AT END
008870                   MOVE 1 TO WKS-FIN-TRADES
008880               NOT AT END
008890                   IF TRD-PORTAFOLIO-ID = WKS-PARM-PORTAFOLIO-ID
008900                       AND TRD-FECHA-OPERACION >=
008910                           WKS-PARM-FECHA-INICIO
008920                       PERFORM 520-CALCULA-PNL-OPERACION
008930                   END-IF
008940           END-READ.
008950       510-LEE-OPERACION-E. EXIT.
008960******************************************************************
008970*   520  -  P&L DE UNA OPERACION: COMPRA CONTRA PRECIO ACTUAL,   *
008980*   VENTA CONTRA EL COSTO PROMEDIO DE LA POSICION                *
008990******************************************************************
009000       520-CALCULA-PNL-OPERACION SECTION.
009010           ADD 1 TO WKS-TOTAL-OPERACIONES
009020           ADD TRD-MONTO-TOTAL TO WKS-SUMA-NOCIONAL
009030           MOVE ZERO TO WKS-PRECIO-CORRIENTE
009040           MOVE ZERO TO WKS-COSTO-PROMEDIO-POS
009050           SET WKS-COT-IDX TO 1
009060           SEARCH ALL WKS-COTIZACION
009070               AT END
009080                   CONTINUE
009090               WHEN WKS-COT-SIMBOLO (WKS-COT-IDX) = TRD-SIMBOLO
009100                   MOVE WKS-COT-ULTIMO (WKS-COT-IDX) TO
009110                       WKS-PRECIO-CORRIENTE
009120           END-SEARCH
009130           PERFORM 530-BUSCA-COSTO-PROMEDIO
009140               VARYING WKS-J FROM 1 BY 1
009150               UNTIL WKS-J > WKS-TOTAL-POSICIONES
009160           IF TRD-LADO-COMPRA
009170               COMPUTE WKS-PNL-OPERACION ROUNDED =
009180                   ((WKS-PRECIO-CORRIENTE - TRD-PRECIO) *
009190                       TRD-CANTIDAD) - TRD-COMISION
009200           ELSE
009210               COMPUTE WKS-PNL-OPERACION ROUNDED =
009220                   ((TRD-PRECIO - WKS-COSTO-PROMEDIO-POS) *
009230                       TRD-CANTIDAD) - TRD-COMISION
009240           END-IF
009250           IF WKS-PNL-OPERACION > ZERO
009260               ADD 1 TO WKS-OPERACIONES-GANADORAS
009270               ADD WKS-PNL-OPERACION TO WKS-SUMA-GANANCIAS
009280           ELSE
009290               IF WKS-PNL-OPERACION < ZERO
009300                   ADD 1 TO WKS-OPERACIONES-PERDEDORAS
009310                   COMPUTE WKS-SUMA-PERDIDAS =
009320                       WKS-SUMA-PERDIDAS - WKS-PNL-OPERACION
009330               END-IF
009340           END-IF.
009350       520-CALCULA-PNL-OPERACION-E. EXIT.
009360
009370       530-BUSCA-COSTO-PROMEDIO SECTION.
009380           SET WKS-POI-IDX TO WKS-J
009390           IF WKS-POI-PORTAF-ID (WKS-POI-IDX) = TRD-PORTAFOLIO-ID
009400               AND WKS-POI-SIMBOLO (WKS-POI-IDX) = TRD-SIMBOLO
009410               MOVE WKS-POI-PRECIO-PROM (WKS-POI-IDX) TO
009420                   WKS-COSTO-PROMEDIO-POS
009430           END-IF.
009440       530-BUSCA-COSTO-PROMEDIO-E. EXIT.
009450******************************************************************
009460*   560  -  RESUMEN DE GANANCIA/PERDIDA, ROTACION Y FRECUENCIA   *
009470******************************************************************
009480       560-RESUME-OPERACIONES SECTION.
009490           IF WKS-TOTAL-OPERACIONES > ZERO
009500               COMPUTE WKS-TASA-GANANCIA ROUNDED =
009510                   WKS-OPERACIONES-GANADORAS /
009520                       WKS-TOTAL-OPERACIONES
009530               COMPUTE WKS-FRECUENCIA-OPERACIONES ROUNDED =
009540                   WKS-TOTAL-OPERACIONES * 30 /
009550                       WKS-DIAS-ENTRE-FECHAS
009560           END-IF
009570           IF WKS-OPERACIONES-GANADORAS > ZERO
009580               COMPUTE WKS-PROMEDIO-GANANCIA ROUNDED =
009590                   WKS-SUMA-GANANCIAS / WKS-OPERACIONES-GANADORAS
009600           END-IF
009610           IF WKS-OPERACIONES-PERDEDORAS > ZERO
009620               COMPUTE WKS-PROMEDIO-PERDIDA ROUNDED =
009630                   WKS-SUMA-PERDIDAS / WKS-OPERACIONES-PERDEDORAS
009640               MOVE 1 TO WKS-HAY-PERDIDAS
009650               IF WKS-SUMA-PERDIDAS NOT = ZERO
009660                   COMPUTE WKS-FACTOR-GANANCIA ROUNDED =
009670                       WKS-SUMA-GANANCIAS / WKS-SUMA-PERDIDAS
009680               END-IF
009690           END-IF
009700           IF WKS-TOTAL-NAV > ZERO
009710               SET WKS-NV-IDX TO WKS-TOTAL-NAV
009720               IF WKS-NV-VALOR (WKS-NV-IDX) NOT = ZERO
009730                   COMPUTE WKS-RAZON-ROTACION ROUNDED =
009740                       WKS-SUMA-NOCIONAL /
009750                           WKS-NV-VALOR (WKS-NV-IDX)
009760               END-IF
009770           END-IF.
009780       560-RESUME-OPERACIONES-E. EXIT.
009790******************************************************************
009800*   700  -  BETA, ALFA, CORRELACION Y ERROR DE SEGUIMIENTO       *
009810*   CONTRA EL PORTAFOLIO DE REFERENCIA, SERIES ALINEADAS AL      *
009820*   MENOR NUMERO DE RETORNOS DISPONIBLE EN AMBAS SERIES          *
009830******************************************************************
009840       700-CALCULA-REFERENCIA SECTION.
009850           IF WKS-TOTAL-NAV > 1 AND WKS-TOTAL-REFERENCIA > 1
009860               COMPUTE WKS-DIAS-ALINEADOS =
009870                   WKS-TOTAL-NAV - 1
009880               IF WKS-TOTAL-REFERENCIA - 1 < WKS-DIAS-ALINEADOS
009890                   COMPUTE WKS-DIAS-ALINEADOS =
009900                       WKS-TOTAL-REFERENCIA - 1
009910               END-IF
009920               PERFORM 710-ACUMULA-PROMEDIOS
009930                   VARYING WKS-I FROM 1 BY 1
009940                   UNTIL WKS-I > WKS-DIAS-ALINEADOS
009950               COMPUTE WKS-PROMEDIO-PORT-ALINEADO ROUNDED =
009960                   WKS-SUMA-PORT-ALINEADA / WKS-DIAS-ALINEADOS
009970               COMPUTE WKS-PROMEDIO-REF-ALINEADO ROUNDED =
009980                   WKS-SUMA-REF-ALINEADA / WKS-DIAS-ALINEADOS
009990               PERFORM 720-ACUMULA-COVARIANZA
010000                   VARYING WKS-I FROM 1 BY 1
010010                   UNTIL WKS-I > WKS-DIAS-ALINEADOS
010020               PERFORM 730-CALCULA-BETA-ALFA
010030               PERFORM 740-CALCULA-CORRELACION
010040           END-IF.
010050       700-CALCULA-REFERENCIA-E. EXIT.
010060
010070       710-ACUMULA-PROMEDIOS SECTION.
010080           SET WKS-NV-IDX TO WKS-I + 1
010090           SET WKS-RF-IDX TO WKS-I + 1
010100           ADD WKS-NV-RETORNO-LOG (WKS-NV-IDX) TO
010110               WKS-SUMA-PORT-ALINEADA
010120           ADD WKS-RF-RETORNO-LOG (WKS-RF-IDX) TO
010130               WKS-SUMA-REF-ALINEADA.
010140       710-ACUMULA-PROMEDIOS-E. EXIT.
010150
010160       720-ACUMULA-COVARIANZA SECTION.
010170           SET WKS-NV-IDX TO WKS-I + 1
010180           SET WKS-RF-IDX TO WKS-I + 1
010190           COMPUTE WKS-COVARIANZA =
010200               WKS-COVARIANZA +
010210                   ((WKS-NV-RETORNO-LOG (WKS-NV-IDX) -
010220                       WKS-PROMEDIO-PORT-ALINEADO) *
010230                   (WKS-RF-RETORNO-LOG (WKS-RF-IDX) -
010240                       WKS-PROMEDIO-REF-ALINEADO))
010250           COMPUTE WKS-SUMA-VARIANZA-REF =
010260               WKS-SUMA-VARIANZA-REF +
010270                   ((WKS-RF-RETORNO-LOG (WKS-RF-IDX) -
010280                       WKS-PROMEDIO-REF-ALINEADO) *
010290                   (WKS-RF-RETORNO-LOG (WKS-RF-IDX) -
010300                       WKS-PROMEDIO-REF-ALINEADO))
010310           COMPUTE WKS-SUMA-VARIANZA-PORT =
010320               WKS-SUMA-VARIANZA-PORT +
010330                   ((WKS-NV-RETORNO-LOG (WKS-NV-IDX) -
010340                       WKS-PROMEDIO-PORT-ALINEADO) *
010350                   (WKS-NV-RETORNO-LOG (WKS-NV-IDX) -
010360                       WKS-PROMEDIO-PORT-ALINEADO))
010370           COMPUTE WKS-DESV-PORT-REF =
010380               (WKS-NV-RETORNO-LOG (WKS-NV-IDX) -
010390                   WKS-PROMEDIO-PORT-ALINEADO) -
010400               (WKS-RF-RETORNO-LOG (WKS-RF-IDX) -
010410                   WKS-PROMEDIO-REF-ALINEADO)
010420           COMPUTE WKS-SUMA-DIFERENCIA2 =
010430               WKS-SUMA-DIFERENCIA2 +
010440                   (WKS-DESV-PORT-REF * WKS-DESV-PORT-REF).
010450       720-ACUMULA-COVARIANZA-E. EXIT.
010460
010470       730-CALCULA-BETA-ALFA SECTION.
010480           IF WKS-DIAS-ALINEADOS > 1
010490               COMPUTE WKS-VARIANZA-REF =
010500                   WKS-SUMA-VARIANZA-REF / WKS-DIAS-ALINEADOS
010510           END-IF
010520           IF WKS-VARIANZA-REF NOT = ZERO
010530               COMPUTE WKS-BETA ROUNDED =
010540                   (WKS-COVARIANZA / WKS-DIAS-ALINEADOS) /
010550                       WKS-VARIANZA-REF
010560           END-IF
010570           COMPUTE WKS-TASA-LIBRE-PERIODICA =
010580               WKS-TASA-LIBRE-RIESGO / 252
010590           COMPUTE WKS-ALFA ROUNDED =
010600               WKS-PROMEDIO-PORT-ALINEADO -
010610                   (WKS-TASA-LIBRE-PERIODICA +
010620                       (WKS-BETA *
010630                           (WKS-PROMEDIO-REF-ALINEADO -
010640                               WKS-TASA-LIBRE-PERIODICA))).
010650       730-CALCULA-BETA-ALFA-E. EXIT.
010660
010670       740-CALCULA-CORRELACION SECTION.
010680           IF WKS-DIAS-ALINEADOS > 1
010690               COMPUTE WKS-VARIANZA-PORT =
010700                   WKS-SUMA-VARIANZA-PORT / WKS-DIAS-ALINEADOS
010710           END-IF
010720           MOVE WKS-VARIANZA-PORT TO MTH-ARGUMENTO-1
010730           SET MTH-FUNCION-RAIZ TO TRUE
010740           CALL 'QXMATH01' USING MTH-AREA-ENLACE
010750           MOVE MTH-RESULTADO TO WKS-DESV-PORT
010760           MOVE WKS-VARIANZA-REF TO MTH-ARGUMENTO-1
010770           SET MTH-FUNCION-RAIZ TO TRUE
010780           CALL 'QXMATH01' USING MTH-AREA-ENLACE
010790           MOVE MTH-RESULTADO TO WKS-DESV-REF
010800           COMPUTE WKS-DENOMINADOR = WKS-DESV-PORT * WKS-DESV-REF
010810           IF WKS-DENOMINADOR NOT = ZERO
010820               COMPUTE WKS-CORRELACION ROUNDED =
010830                   (WKS-COVARIANZA / WKS-DIAS-ALINEADOS) /
010840                       WKS-DENOMINADOR
010850           END-IF
010860           IF WKS-DIAS-ALINEADOS > 1
010870               COMPUTE MTH-ARGUMENTO-1 =
010880                   WKS-SUMA-DIFERENCIA2 / WKS-DIAS-ALINEADOS
010890               SET MTH-FUNCION-RAIZ TO TRUE
010900               CALL 'QXMATH01' USING MTH-AREA-ENLACE
010910               COMPUTE WKS-ERROR-SEGUIMIENTO ROUNDED =
010920                   MTH-RESULTADO
010930           END-IF.
010940       740-CALCULA-CORRELACION-E. EXIT.
010950******************************************************************
010960*   900  -  IMPRESION DEL REPORTE DE ANALITICA DE PORTAFOLIO     *
010970******************************************************************
010980       900-IMPRIME-REPORTE SECTION.
010990           PERFORM 910-IMPRIME-ENCABEZADO
011000           ADD 1 TO WKS-CONT-BLOQUES-RPT
011010           PERFORM 920-IMPRIME-RIESGO
011020           ADD 1 TO WKS-CONT-BLOQUES-RPT
011030           PERFORM 930-IMPRIME-DESEMPENO
011040           ADD 1 TO WKS-CONT-BLOQUES-RPT
011050           IF CON-REFERENCIA
011060               PERFORM 940-IMPRIME-REFERENCIA
011070               ADD 1 TO WKS-CONT-BLOQUES-RPT
011080           END-IF
011090           MOVE WKS-L-SEPARADOR TO RPT-LINEA-REPORTE
011100           WRITE RPT-LINEA-REPORTE.
011110       900-IMPRIME-REPORTE-E. EXIT.
011120
011130       910-IMPRIME-ENCABEZADO SECTION.
011140           MOVE WKS-L-TITULO TO RPT-LINEA-REPORTE
011150           WRITE RPT-LINEA-REPORTE
011160           MOVE WKS-NUMERO-PAGINA TO WKS-LP-PAGINA
011170           MOVE WKS-L-PORTAFOLIO TO RPT-LINEA-REPORTE
011180           WRITE RPT-LINEA-REPORTE
011190           MOVE WKS-L-SEPARADOR TO RPT-LINEA-REPORTE
011200           WRITE RPT-LINEA-REPORTE.
011210       910-IMPRIME-ENCABEZADO-E. EXIT.
011220
011230       920-IMPRIME-RIESGO SECTION.
011240           MOVE WKS-L-ENCAB-RIESGO TO RPT-LINEA-REPORTE
011250           WRITE RPT-LINEA-REPORTE
011260           COMPUTE WKS-LV-VALOR = WKS-VOLATILIDAD * 100
011270           MOVE WKS-L-VOLATILIDAD TO RPT-LINEA-REPORTE
011280           WRITE RPT-LINEA-REPORTE
011290           MOVE WKS-VAR-95 TO WKS-LR95-VALOR
011300           MOVE WKS-L-VAR-95 TO RPT-LINEA-REPORTE
011310           WRITE RPT-LINEA-REPORTE
011320           MOVE WKS-VAR-99 TO WKS-LR99-VALOR
011330           MOVE WKS-L-VAR-99 TO RPT-LINEA-REPORTE
011340           WRITE RPT-LINEA-REPORTE
011350           MOVE WKS-SHARPE TO WKS-LSH-VALOR
011360           MOVE WKS-L-SHARPE TO RPT-LINEA-REPORTE
011370           WRITE RPT-LINEA-REPORTE
011380           MOVE WKS-SORTINO TO WKS-LSO-VALOR
011390           MOVE WKS-L-SORTINO TO RPT-LINEA-REPORTE
011400           WRITE RPT-LINEA-REPORTE
011410           COMPUTE WKS-LMD-VALOR = WKS-MAXIMA-BAJA * 100
011420           MOVE WKS-DURACION-MAXIMA TO WKS-LMD-DURACION
011430           MOVE WKS-L-MAXIMA-BAJA TO RPT-LINEA-REPORTE
011440           WRITE RPT-LINEA-REPORTE
011450           MOVE WKS-CALMAR TO WKS-LCA-VALOR
011460           MOVE WKS-L-CALMAR TO RPT-LINEA-REPORTE
011470           WRITE RPT-LINEA-REPORTE.
011480       920-IMPRIME-RIESGO-E. EXIT.
011490
011500       930-IMPRIME-DESEMPENO SECTION.
011510           MOVE WKS-L-ENCAB-DESEMPENO TO RPT-LINEA-REPORTE
011520           WRITE RPT-LINEA-REPORTE
011530           MOVE WKS-TOTAL-OPERACIONES TO WKS-LCO-TOTAL
011540           MOVE WKS-OPERACIONES-GANADORAS TO WKS-LCO-GANA
011550           MOVE WKS-OPERACIONES-PERDEDORAS TO WKS-LCO-PIERDE
011560           MOVE WKS-L-CONTEO-OPERACIONES TO RPT-LINEA-REPORTE
011570           WRITE RPT-LINEA-REPORTE
011580           COMPUTE WKS-LTG-VALOR = WKS-TASA-GANANCIA * 100
011590           MOVE WKS-L-TASA-GANANCIA TO RPT-LINEA-REPORTE
011600           WRITE RPT-LINEA-REPORTE
011610           MOVE WKS-PROMEDIO-GANANCIA TO WKS-LGP-GANANCIA
011620           MOVE WKS-PROMEDIO-PERDIDA TO WKS-LGP-PERDIDA
011630           MOVE WKS-L-GANANCIA-PERDIDA TO RPT-LINEA-REPORTE
011640           WRITE RPT-LINEA-REPORTE
011650           MOVE WKS-FACTOR-GANANCIA TO WKS-LFG-VALOR
011660           MOVE WKS-L-FACTOR-GANANCIA TO RPT-LINEA-REPORTE
011670           WRITE RPT-LINEA-REPORTE
011680           COMPUTE WKS-LRC-RETORNO = WKS-RETORNO-TOTAL * 100
011690           COMPUTE WKS-LRC-CAGR = WKS-CAGR * 100
011700           MOVE WKS-L-RETORNO-CAGR TO RPT-LINEA-REPORTE
011710           WRITE RPT-LINEA-REPORTE
011720           MOVE WKS-RAZON-ROTACION TO WKS-LRO-VALOR
011730           MOVE WKS-L-ROTACION TO RPT-LINEA-REPORTE
011740           WRITE RPT-LINEA-REPORTE.
011750       930-IMPRIME-DESEMPENO-E. EXIT.
011760
011770       940-IMPRIME-REFERENCIA SECTION.
011780           MOVE WKS-L-ENCAB-REFERENCIA TO RPT-LINEA-REPORTE
011790           WRITE RPT-LINEA-REPORTE
011800           MOVE WKS-BETA TO WKS-LBA-BETA
011810           MOVE WKS-ALFA TO WKS-LBA-ALFA
011820           MOVE WKS-L-BETA-ALFA TO RPT-LINEA-REPORTE
011830           WRITE RPT-LINEA-REPORTE
011840           MOVE WKS-CORRELACION TO WKS-LCT-CORREL
011850           MOVE WKS-ERROR-SEGUIMIENTO TO WKS-LCT-TRACK
011860           MOVE WKS-L-CORREL-TRACK TO RPT-LINEA-REPORTE
011870           WRITE RPT-LINEA-REPORTE.
011880       940-IMPRIME-REFERENCIA-E. EXIT.
011890******************************************************************
011900*   990  -  CIERRE ORDENADO DE TODOS LOS ARCHIVOS DEL PROGRAMA   *
011910******************************************************************
011920       990-CIERRA-ARCHIVOS SECTION.
011930           ACCEPT WKS-HORA-TERMINO FROM TIME
011940           COMPUTE WKS-SEGUNDOS-PROCESO =
011950                   (WKS-HORA-TERMINO - WKS-HORA-ARRANQUE) / 100
011960           DISPLAY '*** QCANL001 - SEGUNDOS DE PROCESO : '
011970                   WKS-SEGUNDOS-PROCESO UPON CONSOLE
011980           DISPLAY '*** QCANL001 - BLOQUES DE REPORTE  : '
011990                   WKS-CONT-BLOQUES-RPT UPON CONSOLE
012000           CLOSE NVH-ARCHIVO TRD-ARCHIVO QUT-ARCHIVO POS-ARCHIVO
012010                 PRF-ARCHIVO RPT-ARCHIVO.
012020       990-CIERRA-ARCHIVOS-E. EXIT.
012030******************************************************************
012040*   9990  -  RUTINA COMUN DE ERROR DE APERTURA DE ARCHIVO        *
012050******************************************************************
012060       9990-ERROR-ARCHIVO SECTION.
012070           MOVE 'OPEN'      TO WKS-ACCION
012080           MOVE SPACES      TO WKS-LLAVE
012090           DISPLAY '>>> ERROR AL ABRIR ARCHIVOS DE ANALITICA'
012100                   UPON CONSOLE
012110           DISPLAY '    >>> VERIFICAR DETALLES EN SPOOL <<<'
012120                   UPON CONSOLE
012130           MOVE 91 TO RETURN-CODE
012140           STOP RUN.
012150       9990-ERROR-ARCHIVO-E. EXIT.
