000100******************************************************************
000110*  QXTRAD  -  LAYOUT DE OPERACIONES EJECUTADAS (TRADES.DAT)      *
000120*  APLICACION : BANCA DE INVERSION                               *
000130*  USADO POR  : QCTRX001 (GRABA), QCANL001 (LEE P/ DESEMPENO)    *
000140******************************************************************
000150*  FECHA       PROGRAMADOR            DESCRIPCION                *
000160*  10/03/2024  L.BARRIOS (LFB)        CREACION INICIAL           *
000170******************************************************************
000180       01  TRD-REGISTRO-OPERACION.
000190           05  TRD-OPERACION-ID          PIC X(36).
000200           05  TRD-ORDEN-ID              PIC X(36).
000210           05  TRD-PORTAFOLIO-ID         PIC X(36).
000220           05  TRD-SIMBOLO               PIC X(10).
000230           05  TRD-LADO                  PIC X(04).
000240               88  TRD-LADO-COMPRA               VALUE 'BUY '.
000250               88  TRD-LADO-VENTA                VALUE 'SELL'.
000260           05  TRD-CANTIDAD              PIC S9(9)V9(6).
000270           05  TRD-PRECIO                PIC S9(9)V9(4).
000280           05  TRD-PRECIO-ESPERADO       PIC S9(9)V9(4).
000290           05  TRD-TASA-DESLIZ           PIC S9(3)V9(6).
000300           05  TRD-MONTO-TOTAL           PIC S9(11)V9(2).
000310           05  TRD-COMISION              PIC S9(9)V9(2).
000320           05  TRD-FECHA-OPERACION       PIC X(10).
000330           05  TRD-FECHA-R REDEFINES TRD-FECHA-OPERACION.
000340               10  TRD-ANIO-OP           PIC X(04).
000350               10  FILLER                PIC X(01).
000360               10  TRD-MES-OP            PIC X(02).
000370               10  FILLER                PIC X(01).
000380               10  TRD-DIA-OP            PIC X(02).
000390           05  FILLER                    PIC X(10).
