000100******************************************************************
000110* FECHA       : 18/09/1987                                       *
000120* PROGRAMADOR : R. TIZNADO (RTZ)                                 *
000130* APLICACION  : BANCA DE INVERSION                               *
000140* PROGRAMA    : QCPRF001                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : MARCA A MERCADO LAS TENENCIAS DE UN PORTAFOLIO,  *
000170*             : CALCULA EL NAV Y LAS METRICAS DE RIESGO SOBRE EL *
000180*             : HISTORICO DE LOS ULTIMOS 30 DIAS Y ACTUALIZA EL  *
000190*             : MAESTRO DE PORTAFOLIOS                           *
000200* ARCHIVOS    : HOLDINGS=E,NAVHIST=E,PORTFOLIOS=A/M              *
000210* ACCION (ES) : E=EJECUTA                                        *
000220* INSTALADO   : 18/09/1987                                       *
000230* BPM/RATIONAL: QX-002                                           *
000240* NOMBRE      : CIERRE DE METRICAS DE PORTAFOLIO                 *
000250******************************************************************
000260*                  B I T A C O R A   D E   C A M B I O S         *
000270******************************************************************
000280* 18/09/1987  RTZ  QX-002  VERSION INICIAL - SOLO MARCA A MERCADO*
000290* 03/04/1989  RTZ  QX-021  SE AGREGA CALCULO DE NAV Y RETORNO    *
000300*                          TOTAL CONTRA EL CAPITAL INICIAL       *
000310* 12/12/1991  JCM  QX-049  SE AGREGA VOLATILIDAD Y VALOR EN      *
000320*                          RIESGO SOBRE LOS ULTIMOS 30 DIAS      *
000330* 27/06/1994  JCM  QX-077  SE AGREGA RAZON DE SHARPE Y MAXIMA    *
000340*                          BAJA (MAX DRAWDOWN) SOBRE EL NAV      *
000350* 15/01/1997  MPR  QX-096  SE LLAMA A QXMATH01 PARA LA RAIZ      *
000360*                          CUADRADA EN VEZ DE LA TABLA MANUAL    *
000370* 04/12/1998  MPR  QX-108  REVISION Y2K - NVH-FECHA-HIST SE      *
000380*                          CONFIRMA EN FORMATO AAAA-MM-DD        *
000390* 18/02/1999  MPR  QX-109  PRUEBAS Y2K SATISFACTORIAS, SIN       *
000400*                          CAMBIOS DE CODIGO REQUERIDOS          *
000410* 10/03/2024  LFB  QX-213  REESCRITURA PARA EL NUEVO MOTOR BATCH *
000420*                          DE CALCULO PARA BANCA DE INVERSION    *
000430******************************************************************
000440       IDENTIFICATION DIVISION.
000450       PROGRAM-ID. QCPRF001.
000460       AUTHOR. R. TIZNADO.
000470       INSTALLATION. BANCA DE INVERSION.
000480       DATE-WRITTEN. 18/09/1987.
000490       DATE-COMPILED.
000500       SECURITY. USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
000510       ENVIRONMENT DIVISION.
000520       CONFIGURATION SECTION.
000530       SPECIAL-NAMES.
000540           C01 IS TOP-OF-FORM
000550           CURRENCY SIGN IS '$' WITH PICTURE SYMBOL '$'.
000560       INPUT-OUTPUT SECTION.
000570       FILE-CONTROL.
000580           SELECT HLD-ARCHIVO ASSIGN TO HOLDINGS
000590                  ORGANIZATION  IS LINE SEQUENTIAL
000600                  FILE STATUS   IS FS-HOLD
000610                                   WKS-AREA-RETORNO-FS.
000620
000630           SELECT NVH-ARCHIVO ASSIGN TO NAVHIST
000640                  ORGANIZATION  IS LINE SEQUENTIAL
000650                  FILE STATUS   IS FS-NAVH
000660                                   WKS-AREA-RETORNO-FS.
000670
000680           SELECT PRF-ARCHIVO ASSIGN TO PORTFOLIOS
000690                  ORGANIZATION  IS RELATIVE
000700                  ACCESS        IS DYNAMIC
000710                  RELATIVE KEY  IS WKS-PRF-LLAVE-REL
000720                  FILE STATUS   IS FS-PORT
000730                                   WKS-AREA-RETORNO-FS.
000740
000750       DATA DIVISION.
000760       FILE SECTION.
000770******************************************************************
000780*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000790******************************************************************
000800       FD  HLD-ARCHIVO.
000810           COPY QXHOLD.
000820       FD  NVH-ARCHIVO.
000830           COPY QXNAVH.
000840       FD  PRF-ARCHIVO.
000850           COPY QXPORT.
000860       WORKING-STORAGE SECTION.
000870           COPY QXFSTA.
000880           COPY QXMATHL.
000890******************************************************************
000900*           RECURSOS RUTINA DE VALIDACION DE FILE-STATUS         *
000910******************************************************************
000920       01  WKS-VARIABLES-FSE.
000930           05  WKS-PROGRAMA              PIC X(08) VALUE SPACES.
000940           05  WKS-ARCHIVO               PIC X(08) VALUE SPACES.
000950           05  WKS-ACCION                PIC X(10) VALUE SPACES.
000960           05  WKS-LLAVE                 PIC X(32) VALUE SPACES.
000970******************************************************************
000980*  PARAMETROS DE CORRIDA (PORTAFOLIO A PROCESAR Y FECHA)         *
000990******************************************************************
001000       01  WKS-PARM-CORRIDA.
001010           05  WKS-PARM-PORTAFOLIO-ID    PIC X(36).
001020           05  WKS-PARM-FECHA            PIC 9(08).
001030******************************************************************
001040*  INDICE EN MEMORIA DE PORTFOLIOS.DAT (LLAVE RELATIVA EXTERNA)  *
001050******************************************************************
001060       01  WKS-PRF-LLAVE-REL            PIC S9(9) COMP VALUE ZERO.
001070       01  WKS-CONTADOR-RELATIVO        PIC S9(9) COMP VALUE ZERO.
001080******************************************************************
001090*    TABLA EN MEMORIA DE TENENCIAS DEL PORTAFOLIO EN PROCESO     *
001100******************************************************************
001110       01  WKS-TABLA-TENENCIAS.
001120           05  WKS-TENENCIA OCCURS 200 TIMES
001130                   INDEXED BY WKS-TEN-IDX.
001140               10  WKS-TEN-SIMBOLO       PIC X(10).
001150               10  WKS-TEN-VALOR-MDO     PIC S9(11)V9(2).
001160               10  WKS-TEN-GAN-NO-REAL   PIC S9(11)V9(2).
001170               10  WKS-TEN-PESO-PCT      PIC S9(3)V9(4).
001180       01  WKS-TOTAL-TENENCIAS          PIC S9(4) COMP VALUE ZERO.
001190******************************************************************
001200*  TABLA EN MEMORIA DEL HISTORICO DE NAV (HASTA 400 DIAS)        *
001210******************************************************************
001220       01  WKS-TABLA-HISTORICO.
001230           05  WKS-HIST-DIA OCCURS 400 TIMES
001240                   INDEXED BY WKS-HIS-IDX.
001250               10  WKS-HIS-NAV           PIC S9(11)V9(2).
001260               10  WKS-HIS-RETORNO       PIC S9(3)V9(6).
001270       01  WKS-TOTAL-HISTORICO          PIC S9(4) COMP VALUE ZERO.
001280       01  WKS-PRIMER-DIA-VENTANA       PIC S9(4) COMP VALUE ZERO.
001290       01  WKS-DIAS-VENTANA             PIC S9(4) COMP VALUE ZERO.
001300******************************************************************
001310*    TABLA DE RETORNOS ORDENADOS PARA EL CALCULO DEL VAR-95      *
001320******************************************************************
001330       01  WKS-TABLA-ORDENADA.
001340           05  WKS-ORD-RETORNO OCCURS 400 TIMES
001350                   INDEXED BY WKS-ORI-IDX.
001360******************************************************************
001370*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
001380******************************************************************
001390       01  WKS-FLAGS.
001400           05  WKS-FIN-HOLDINGS          PIC 9(01) VALUE ZERO.
001410               88  FIN-HOLDINGS                     VALUE 1.
001420           05  WKS-FIN-NAVHIST           PIC 9(01) VALUE ZERO.
001430               88  FIN-NAVHIST                      VALUE 1.
001440           05  WKS-PORTAFOLIO-OK         PIC 9(01) VALUE ZERO.
001450               88  PORTAFOLIO-ENCONTRADO            VALUE 1.
001460           05  WKS-RIESGO-POSIBLE        PIC 9(01) VALUE ZERO.
001470               88  RIESGO-SE-CALCULA                VALUE 1.
001480       01  WKS-VALOR-MERCADO-TOTAL    PIC S9(11)V9(2) VALUE ZERO.
001490       01  WKS-GANANCIA-TOTAL         PIC S9(11)V9(2) VALUE ZERO.
001500       01  WKS-GANANCIA-TOTAL-R REDEFINES
001510               WKS-GANANCIA-TOTAL.
001520           05  WKS-GT-SIGNO              PIC S9(1).
001530           05  WKS-GT-RESTO              PIC 9(10)V9(2).
001540       01  WKS-SUMA-RETORNOS            PIC S9(9)V9(9) VALUE ZERO.
001550       01  WKS-PROMEDIO-RETORNO         PIC S9(9)V9(9) VALUE ZERO.
001560       01  WKS-SUMA-DESVIACION2         PIC S9(9)V9(9) VALUE ZERO.
001570       01  WKS-VARIANZA                 PIC S9(9)V9(9) VALUE ZERO.
001580       01  WKS-DESVIACION-TRABAJO       PIC S9(9)V9(9) VALUE ZERO.
001590       01  WKS-ARGUMENTO-RAIZ           PIC S9(9)V9(9) VALUE ZERO.
001600       01  WKS-ARGUMENTO-RAIZ-R REDEFINES
001610               WKS-ARGUMENTO-RAIZ.
001620           05  WKS-AR-PARTE-ENT         PIC S9(9).
001630           05  WKS-AR-PARTE-DEC         PIC 9(09).
001640       01  WKS-RESULTADO-RAIZ           PIC S9(9)V9(9) VALUE ZERO.
001650       01  WKS-INDICE-VAR-TMP           PIC S9(9)V9(6) VALUE ZERO.
001660       01  WKS-INDICE-VAR-TMP-R REDEFINES
001670               WKS-INDICE-VAR-TMP.
001680           05  WKS-IV-ENTERO            PIC S9(9).
001690           05  WKS-IV-DECIMAL           PIC 9(06).
001700       01  WKS-INDICE-VAR               PIC S9(4) COMP VALUE ZERO.
001710       01  WKS-RETORNO-ABS              PIC S9(9)V9(9) VALUE ZERO.
001720       01  WKS-PICO-NAV               PIC S9(11)V9(2) VALUE ZERO.
001730       01  WKS-BAJA-ACTUAL              PIC S9(3)V9(6) VALUE ZERO.
001740       01  WKS-BAJA-MAXIMA              PIC S9(3)V9(6) VALUE ZERO.
001750       01  WKS-RETORNO-ANUALIZADO       PIC S9(3)V9(6) VALUE ZERO.
001760       01  WKS-TASA-LIBRE-RIESGO        PIC S9(3)V9(6)
001770               VALUE 0.050000.
001780       01  WKS-I                        PIC S9(4) COMP VALUE ZERO.
001790       01  WKS-J                        PIC S9(4) COMP VALUE ZERO.
001800       01  WKS-TEMP-INTERCAMBIO         PIC S9(3)V9(6) VALUE ZERO.
001810******************************************************************
001820       PROCEDURE DIVISION.
001830******************************************************************
001840*               S E C C I O N    P R I N C I P A L               *
001850******************************************************************
001860       100-MAIN SECTION.
001870           PERFORM 110-ABRE-ARCHIVOS
001880           IF PORTAFOLIO-ENCONTRADO
001890               PERFORM 200-MARCA-MERCADO
001900               PERFORM 300-CALCULA-NAV
001910               PERFORM 400-CALCULA-RIESGO
001920               PERFORM 900-GRABA-PORTAFOLIO
001930           END-IF
001940           PERFORM 990-CIERRA-ARCHIVOS
001950           STOP RUN.
001960       100-MAIN-E. EXIT.
001970******************************************************************
001980*   110  -  APERTURA DE ARCHIVOS Y UBICACION DEL PORTAFOLIO      *
001990******************************************************************
002000       110-ABRE-ARCHIVOS SECTION.
002010           ACCEPT WKS-PARM-CORRIDA FROM SYSIN
002020           MOVE   'QCPRF001'  TO   WKS-PROGRAMA
002030           OPEN INPUT HLD-ARCHIVO NVH-ARCHIVO
002040                I-O   PRF-ARCHIVO
002050           IF NOT FS-HOLD-OK
002060               MOVE 'HOLDINGS' TO WKS-ARCHIVO
002070               PERFORM 9990-ERROR-ARCHIVO
002080           END-IF
002090           IF NOT FS-NAVH-OK
002100               MOVE 'NAVHIST' TO WKS-ARCHIVO
002110               PERFORM 9990-ERROR-ARCHIVO
002120           END-IF
002130           IF NOT FS-PORT-OK
002140               MOVE 'PORTFOLIOS' TO WKS-ARCHIVO
002150               PERFORM 9990-ERROR-ARCHIVO
002160           END-IF
002170           PERFORM 120-UBICA-PORTAFOLIO.
002180       110-ABRE-ARCHIVOS-E. EXIT.
002190******************************************************************
002200*   120  -  BUSQUEDA SECUENCIAL DEL PORTAFOLIO A PROCESAR        *
002210*   EN PORTFOLIOS.DAT, ANOTANDO SU NUMERO DE REGISTRO RELATIVO   *
002220******************************************************************
002230       120-UBICA-PORTAFOLIO SECTION.
002240           MOVE ZERO TO WKS-CONTADOR-RELATIVO
002250           MOVE ZERO TO WKS-PORTAFOLIO-OK
002260           PERFORM 121-LEE-PORTAFOLIO
002270               UNTIL PORTAFOLIO-ENCONTRADO
002280                  OR FS-PORT-EOF.
002290       120-UBICA-PORTAFOLIO-E. EXIT.
002300
002310       121-LEE-PORTAFOLIO SECTION.
002320           READ PRF-ARCHIVO NEXT RECORD
002330               AT END
002340                   CONTINUE
002350               NOT AT END
002360                   ADD 1 TO WKS-CONTADOR-RELATIVO
002370                   IF PRF-PORTAFOLIO-ID = WKS-PARM-PORTAFOLIO-ID
002380                       MOVE 1 TO WKS-PORTAFOLIO-OK
002390                       MOVE WKS-CONTADOR-RELATIVO TO
002400                           WKS-PRF-LLAVE-REL
002410                   END-IF
002420           END-READ.
002430       121-LEE-PORTAFOLIO-E. EXIT.
002440******************************************************************
002450*   200  -  MARCA A MERCADO CADA TENENCIA DEL PORTAFOLIO         *
002460******************************************************************
002470       200-MARCA-MERCADO SECTION.
002480           MOVE ZERO TO WKS-TOTAL-TENENCIAS
002490           MOVE ZERO TO WKS-VALOR-MERCADO-TOTAL
002500           MOVE ZERO TO WKS-GANANCIA-TOTAL
002510           PERFORM 210-LEE-TENENCIA
002520               UNTIL FIN-HOLDINGS.
002530       200-MARCA-MERCADO-E. EXIT.
002540
002550       210-LEE-TENENCIA SECTION.
002560           READ HLD-ARCHIVO
002570               AT END
002580                   MOVE 1 TO WKS-FIN-HOLDINGS
002590               NOT AT END
002600                   IF HLD-PORTAFOLIO-ID = WKS-PARM-PORTAFOLIO-ID
002610                       PERFORM 220-ACUMULA-TENENCIA
002620                   END-IF
002630           END-READ.
002640       210-LEE-TENENCIA-E. EXIT.
002650
002660       220-ACUMULA-TENENCIA SECTION.
002670           ADD 1 TO WKS-TOTAL-TENENCIAS
002680           SET WKS-TEN-IDX TO WKS-TOTAL-TENENCIAS
002690           MOVE HLD-SIMBOLO TO WKS-TEN-SIMBOLO (WKS-TEN-IDX)
002700           COMPUTE HLD-VALOR-MERCADO ROUNDED =
002710               HLD-CANTIDAD * HLD-PRECIO-ACTUAL
002720           COMPUTE HLD-GANANCIA-NO-REAL =
002730               HLD-VALOR-MERCADO - HLD-COSTO-BASE
002740           MOVE HLD-VALOR-MERCADO TO
002750               WKS-TEN-VALOR-MDO (WKS-TEN-IDX)
002760           MOVE HLD-GANANCIA-NO-REAL TO
002770               WKS-TEN-GAN-NO-REAL (WKS-TEN-IDX)
002780           ADD HLD-VALOR-MERCADO TO WKS-VALOR-MERCADO-TOTAL
002790           ADD HLD-GANANCIA-NO-REAL TO WKS-GANANCIA-TOTAL.
002800       220-ACUMULA-TENENCIA-E. EXIT.
002810******************************************************************
002820*   300  -  CALCULA EL NAV Y EL RETORNO TOTAL DEL PORTAFOLIO     *
002830******************************************************************
002840       300-CALCULA-NAV SECTION.
002850           COMPUTE PRF-NAV-ACTUAL ROUNDED =
002860               WKS-VALOR-MERCADO-TOTAL + PRF-SALDO-EFECTIVO
002870           MOVE WKS-GANANCIA-TOTAL TO PRF-GANANCIA-TOTAL
002880           IF PRF-CAPITAL-INICIAL NOT = ZERO
002890               COMPUTE PRF-RETORNO-TOTAL-PCT ROUNDED =
002900                   (PRF-NAV-ACTUAL - PRF-CAPITAL-INICIAL) /
002910                       PRF-CAPITAL-INICIAL
002920           END-IF
002930           PERFORM 350-CALCULA-PESOS
002940               VARYING WKS-TEN-IDX FROM 1 BY 1
002950               UNTIL WKS-TEN-IDX > WKS-TOTAL-TENENCIAS.
002960       300-CALCULA-NAV-E. EXIT.
002970******************************************************************
002980*   350  -  PESO PORCENTUAL DE CADA TENENCIA SOBRE EL NAV        *
002990*   (CAMPO INFORMATIVO DE HLD-PORCENTAJE-PESO, SOLO DIAGNOSTICO) *
003000******************************************************************
003010       350-CALCULA-PESOS SECTION.
003020           IF PRF-NAV-ACTUAL NOT = ZERO
003030               COMPUTE WKS-TEN-PESO-PCT (WKS-TEN-IDX) ROUNDED =
003040                   WKS-TEN-VALOR-MDO (WKS-TEN-IDX) /
003050                       PRF-NAV-ACTUAL * 100
003060           END-IF.
003070       350-CALCULA-PESOS-E. EXIT.
003080******************************************************************
003090*   400  -  RIESGO SOBRE LOS ULTIMOS 30 DIAS DE NAVHIST.DAT      *
003100*   SI HAY MENOS DE 2 FILAS NO SE CALCULA RIESGO (QUEDA EN CERO) *
003110******************************************************************
003120       400-CALCULA-RIESGO SECTION.
003130           MOVE ZERO TO WKS-TOTAL-HISTORICO
003140           PERFORM 410-LEE-HISTORICO
003150               UNTIL FIN-NAVHIST
003160           PERFORM 420-DELIMITA-VENTANA
003170           IF WKS-DIAS-VENTANA < 2
003180               MOVE 0 TO WKS-RIESGO-POSIBLE
003190               MOVE 'N' TO PRF-INDICADOR-RIESGO
003200           ELSE
003210               MOVE 1 TO WKS-RIESGO-POSIBLE
003220               PERFORM 430-CALCULA-PROMEDIO
003230               PERFORM 440-CALCULA-VARIANZA
003240               PERFORM 450-CALCULA-VOLATILIDAD
003250               PERFORM 460-CALCULA-VAR-95
003260               PERFORM 470-CALCULA-SHARPE
003270               PERFORM 480-CALCULA-MAXIMA-BAJA
003280               MOVE 'S' TO PRF-INDICADOR-RIESGO
003290           END-IF.
003300       400-CALCULA-RIESGO-E. EXIT.
003310
003320       410-LEE-HISTORICO SECTION.
003330           READ NVH-ARCHIVO
003340               AT END
003350                   MOVE 1 TO WKS-FIN-NAVHIST
003360               NOT AT END
003370                   IF NVH-PORTAFOLIO-ID = WKS-PARM-PORTAFOLIO-ID
003380                       AND WKS-TOTAL-HISTORICO < 400
003390                       ADD 1 TO WKS-TOTAL-HISTORICO
003400                       SET WKS-HIS-IDX TO WKS-TOTAL-HISTORICO
003410                       MOVE NVH-NAV TO
003420                           WKS-HIS-NAV (WKS-HIS-IDX)
003430                       MOVE NVH-RETORNO-DIARIO-PCT TO
003440                           WKS-HIS-RETORNO (WKS-HIS-IDX)
003450                   END-IF
003460           END-READ.
003470       410-LEE-HISTORICO-E. EXIT.
003480******************************************************************
003490*   420  -  CONSERVA SOLO LOS ULTIMOS 30 DIAS DE LA VENTANA      *
003500*   (NAVHIST.DAT YA VIENE ORDENADO ASCENDENTE POR FECHA)         *
003510******************************************************************
003520       420-DELIMITA-VENTANA SECTION.
003530           IF WKS-TOTAL-HISTORICO > 30
003540               COMPUTE WKS-PRIMER-DIA-VENTANA =
003550                   WKS-TOTAL-HISTORICO - 30 + 1
003560               MOVE 30 TO WKS-DIAS-VENTANA
003570           ELSE
003580               MOVE 1 TO WKS-PRIMER-DIA-VENTANA
003590               MOVE WKS-TOTAL-HISTORICO TO WKS-DIAS-VENTANA
003600           END-IF.
003610       420-DELIMITA-VENTANA-E. EXIT.
003620******************************************************************
003630*   430  -  PROMEDIO DE RETORNO DIARIO SOBRE LA VENTANA          *
003640******************************************************************
003650       430-CALCULA-PROMEDIO SECTION.
003660           MOVE ZERO TO WKS-SUMA-RETORNOS
003670           MOVE WKS-PRIMER-DIA-VENTANA TO WKS-I
003680           PERFORM 431-SUMA-RETORNO
003690               VARYING WKS-I FROM WKS-PRIMER-DIA-VENTANA BY 1
003700               UNTIL WKS-I > WKS-TOTAL-HISTORICO
003710           COMPUTE WKS-PROMEDIO-RETORNO ROUNDED =
003720               WKS-SUMA-RETORNOS / WKS-DIAS-VENTANA.
003730       430-CALCULA-PROMEDIO-E. EXIT.
003740
003750       431-SUMA-RETORNO SECTION.
003760           SET WKS-HIS-IDX TO WKS-I
003770           ADD WKS-HIS-RETORNO (WKS-HIS-IDX) TO WKS-SUMA-RETORNOS.
003780       431-SUMA-RETORNO-E. EXIT.
003790******************************************************************
003800*   440  -  VARIANZA MUESTRAL (DIVIDE ENTRE N-1)                 *
003810******************************************************************
003820       440-CALCULA-VARIANZA SECTION.
003830           MOVE ZERO TO WKS-SUMA-DESVIACION2
003840           PERFORM 441-SUMA-DESVIACION
003850               VARYING WKS-I FROM WKS-PRIMER-DIA-VENTANA BY 1
003860               UNTIL WKS-I > WKS-TOTAL-HISTORICO
003870           IF WKS-DIAS-VENTANA > 1
003880               COMPUTE WKS-VARIANZA ROUNDED =
003890                   WKS-SUMA-DESVIACION2 / (WKS-DIAS-VENTANA - 1)
003900           END-IF.
003910       440-CALCULA-VARIANZA-E. EXIT.
003920
003930       441-SUMA-DESVIACION SECTION.
003940           SET WKS-HIS-IDX TO WKS-I
003950           COMPUTE WKS-DESVIACION-TRABAJO =
003960               WKS-HIS-RETORNO (WKS-HIS-IDX) -
003970                   WKS-PROMEDIO-RETORNO
003980           COMPUTE WKS-SUMA-DESVIACION2 =
003990               WKS-SUMA-DESVIACION2 +
004000                   (WKS-DESVIACION-TRABAJO *
004010                       WKS-DESVIACION-TRABAJO).
004020       441-SUMA-DESVIACION-E. EXIT.
004030******************************************************************
004040*   450  -  VOLATILIDAD ANUALIZADA = RAIZ(VARIANZA * 252)        *
004050*   LA RAIZ CUADRADA SE DELEGA A LA SUBRUTINA COMUN QXMATH01     *
004060******************************************************************
004070       450-CALCULA-VOLATILIDAD SECTION.
004080           COMPUTE WKS-ARGUMENTO-RAIZ = WKS-VARIANZA * 252
004090           MOVE WKS-ARGUMENTO-RAIZ TO MTH-ARGUMENTO-1
004100           SET MTH-FUNCION-RAIZ TO TRUE
004110           CALL 'QXMATH01' USING MTH-AREA-ENLACE
004120           MOVE MTH-RESULTADO TO WKS-RESULTADO-RAIZ
004130           MOVE WKS-RESULTADO-RAIZ TO PRF-VOLATILIDAD.
004140       450-CALCULA-VOLATILIDAD-E. EXIT.
004150******************************************************************
004160*   460  -  VALOR EN RIESGO AL 95% (SIMULACION HISTORICA)        *
004170******************************************************************
004180       460-CALCULA-VAR-95 SECTION.
004190           PERFORM 461-COPIA-ORDENADA
004200               VARYING WKS-I FROM 1 BY 1
004210               UNTIL WKS-I > WKS-DIAS-VENTANA
004220           PERFORM 462-ORDENA-BURBUJA
004230               VARYING WKS-I FROM 1 BY 1
004240               UNTIL WKS-I > WKS-DIAS-VENTANA - 1
004250           COMPUTE WKS-INDICE-VAR-TMP =
004260               WKS-DIAS-VENTANA * 0.05
004270           MOVE WKS-IV-ENTERO TO WKS-INDICE-VAR
004280           ADD 1 TO WKS-INDICE-VAR
004290           SET WKS-ORI-IDX TO WKS-INDICE-VAR
004300           MOVE WKS-ORD-RETORNO (WKS-ORI-IDX) TO WKS-RETORNO-ABS
004310           IF WKS-RETORNO-ABS < ZERO
004320               MULTIPLY WKS-RETORNO-ABS BY -1
004330                   GIVING WKS-RETORNO-ABS
004340           END-IF
004350           COMPUTE PRF-VAR-95 ROUNDED =
004360               PRF-NAV-ACTUAL * WKS-RETORNO-ABS.
004370       460-CALCULA-VAR-95-E. EXIT.
004380
004390       461-COPIA-ORDENADA SECTION.
004400           SET WKS-HIS-IDX TO WKS-PRIMER-DIA-VENTANA
004410           COMPUTE WKS-J = WKS-PRIMER-DIA-VENTANA + WKS-I - 1
004420           SET WKS-HIS-IDX TO WKS-J
004430           SET WKS-ORI-IDX TO WKS-I
004440           MOVE WKS-HIS-RETORNO (WKS-HIS-IDX) TO
004450               WKS-ORD-RETORNO (WKS-ORI-IDX).
004460       461-COPIA-ORDENADA-E. EXIT.
004470
004480       462-ORDENA-BURBUJA SECTION.
004490           PERFORM 463-COMPARA-INTERCAMBIA
004500               VARYING WKS-J FROM 1 BY 1
004510               UNTIL WKS-J > WKS-DIAS-VENTANA - WKS-I.
004520       462-ORDENA-BURBUJA-E. EXIT.
004530
004540       463-COMPARA-INTERCAMBIA SECTION.
004550           SET WKS-ORI-IDX TO WKS-J
004560           IF WKS-ORD-RETORNO (WKS-ORI-IDX) >
004570                   WKS-ORD-RETORNO (WKS-ORI-IDX + 1)
004580               MOVE WKS-ORD-RETORNO (WKS-ORI-IDX) TO
004590                   WKS-TEMP-INTERCAMBIO
004600               MOVE WKS-ORD-RETORNO (WKS-ORI-IDX + 1) TO
004610                   WKS-ORD-RETORNO (WKS-ORI-IDX)
004620               MOVE WKS-TEMP-INTERCAMBIO TO
004630                   WKS-ORD-RETORNO (WKS-ORI-IDX + 1)
004640           END-IF.
004650       463-COMPARA-INTERCAMBIA-E. EXIT.
004660******************************************************************
004670*   470  -  RAZON DE SHARPE ANUALIZADA                           *
004680******************************************************************
004690       470-CALCULA-SHARPE SECTION.
004700           COMPUTE WKS-RETORNO-ANUALIZADO =
004710               WKS-PROMEDIO-RETORNO * 252
004720           IF PRF-VOLATILIDAD NOT = ZERO
004730               COMPUTE PRF-RAZON-SHARPE ROUNDED =
004740                   (WKS-RETORNO-ANUALIZADO -
004750                       WKS-TASA-LIBRE-RIESGO) / PRF-VOLATILIDAD
004760           END-IF.
004770       470-CALCULA-SHARPE-E. EXIT.
004780******************************************************************
004790*   480  -  MAXIMA BAJA (MAX DRAWDOWN) SOBRE EL NAV HISTORICO    *
004800******************************************************************
004810       480-CALCULA-MAXIMA-BAJA SECTION.
004820           MOVE ZERO TO WKS-PICO-NAV
004830           MOVE ZERO TO WKS-BAJA-MAXIMA
004840           PERFORM 481-EVALUA-DIA-BAJA
004850               VARYING WKS-I FROM WKS-PRIMER-DIA-VENTANA BY 1
004860               UNTIL WKS-I > WKS-TOTAL-HISTORICO
004870           MOVE WKS-BAJA-MAXIMA TO PRF-MAXIMA-BAJA.
004880       480-CALCULA-MAXIMA-BAJA-E. EXIT.
004890
004900       481-EVALUA-DIA-BAJA SECTION.
004910           SET WKS-HIS-IDX TO WKS-I
004920           IF WKS-HIS-NAV (WKS-HIS-IDX) > WKS-PICO-NAV
004930               MOVE WKS-HIS-NAV (WKS-HIS-IDX) TO WKS-PICO-NAV
004940               MOVE ZERO TO WKS-BAJA-ACTUAL
004950           ELSE
004960               IF WKS-PICO-NAV NOT = ZERO
004970                   COMPUTE WKS-BAJA-ACTUAL ROUNDED =
004980                       (WKS-PICO-NAV - WKS-HIS-NAV (WKS-HIS-IDX))
004990                           / WKS-PICO-NAV
005000               END-IF
005010           END-IF
005020           IF WKS-BAJA-ACTUAL > WKS-BAJA-MAXIMA
005030               MOVE WKS-BAJA-ACTUAL TO WKS-BAJA-MAXIMA
005040           END-IF.
005050       481-EVALUA-DIA-BAJA-E. EXIT.
005060******************************************************************
005070*   900  -  GRABA EL REGISTRO ACTUALIZADO DE PORTFOLIOS.DAT      *
005080******************************************************************
005090       900-GRABA-PORTAFOLIO SECTION.
005100           REWRITE PRF-REGISTRO-PORTAFOLIO.
005110       900-GRABA-PORTAFOLIO-E. EXIT.
005120******************************************************************
005130*   990  -  CIERRE ORDENADO DE TODOS LOS ARCHIVOS DEL PROGRAMA   *
005140******************************************************************
005150       990-CIERRA-ARCHIVOS SECTION.
005160           CLOSE HLD-ARCHIVO NVH-ARCHIVO PRF-ARCHIVO.
005170       990-CIERRA-ARCHIVOS-E. EXIT.
005180******************************************************************
005190*   9990  -  RUTINA COMUN DE ERROR DE APERTURA DE ARCHIVO        *
005200******************************************************************
005210       9990-ERROR-ARCHIVO SECTION.
005220           MOVE 'OPEN'      TO WKS-ACCION
005230           MOVE SPACES      TO WKS-LLAVE
005240           DISPLAY '>>> ERROR AL ABRIR ARCHIVO ' WKS-ARCHIVO
005250                   UPON CONSOLE
005260           DISPLAY '    >>> VERIFICAR DETALLES EN SPOOL <<<'
005270                   UPON CONSOLE
005280           MOVE 91 TO RETURN-CODE
005290           STOP RUN.
005300       9990-ERROR-ARCHIVO-E. EXIT.
