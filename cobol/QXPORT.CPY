000100******************************************************************
000110*  QXPORT  -  LAYOUT MAESTRO DE PORTAFOLIOS (PORTFOLIOS.DAT)     *
000120*  APLICACION : BANCA DE INVERSION                               *
000130*  LLAVE      : PRF-PORTAFOLIO-ID                                *
000140*  USADO POR  : QCTRX001, QCPRF001, QCANL001                     *
000150******************************************************************
000160*  FECHA       PROGRAMADOR            DESCRIPCION                *
000170*  10/03/2024  L.BARRIOS (LFB)        CREACION INICIAL           *
000180******************************************************************
000190       01  PRF-REGISTRO-PORTAFOLIO.
000200           05  PRF-PORTAFOLIO-ID         PIC X(36).
000210           05  PRF-CAPITAL-INICIAL       PIC S9(11)V9(2).
000220           05  PRF-SALDO-EFECTIVO        PIC S9(11)V9(2).
000230           05  PRF-NAV-ACTUAL            PIC S9(11)V9(2).
000240           05  PRF-GANANCIA-TOTAL        PIC S9(11)V9(2).
000250           05  PRF-RETORNO-TOTAL-PCT     PIC S9(3)V9(6).
000260           05  PRF-VOLATILIDAD           PIC S9(3)V9(6).
000270           05  PRF-VAR-95                PIC S9(11)V9(2).
000280           05  PRF-RAZON-SHARPE          PIC S9(3)V9(6).
000290           05  PRF-BETA                  PIC S9(3)V9(6).
000300           05  PRF-MAXIMA-BAJA           PIC S9(3)V9(6).
000310           05  PRF-INDICADOR-RIESGO      PIC X(01).
000320               88  PRF-RIESGO-CALCULADO          VALUE 'S'.
000330               88  PRF-RIESGO-PENDIENTE          VALUE 'N'.
000340           05  FILLER                    PIC X(09).
