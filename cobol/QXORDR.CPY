000100******************************************************************
000110*  QXORDR  -  LAYOUT DE ORDENES DE INVERSION (ORDERS.DAT)        *
000120*  APLICACION : BANCA DE INVERSION                               *
000130*  USADO POR  : QCTRX001 (EJECUCION DE ORDENES)                  *
000140******************************************************************
000150*  FECHA       PROGRAMADOR            DESCRIPCION                *
000160*  10/03/2024  L.BARRIOS (LFB)        CREACION INICIAL           *
000170******************************************************************
000180       01  ORD-REGISTRO-ORDEN.
000190           05  ORD-ORDEN-ID              PIC X(36).
000200           05  ORD-PORTAFOLIO-ID         PIC X(36).
000210           05  ORD-SIMBOLO               PIC X(10).
000220           05  ORD-LADO                  PIC X(04).
000230               88  ORD-LADO-COMPRA                VALUE 'BUY '.
000240               88  ORD-LADO-VENTA                 VALUE 'SELL'.
000250           05  ORD-TIPO-ORDEN            PIC X(10).
000260               88  ORD-TIPO-MERCADO               VALUE 'MARKET'.
000270               88  ORD-TIPO-LIMITE                VALUE 'LIMIT'.
000280               88  ORD-TIPO-STOP                   VALUE 'STOP'.
000290           05  ORD-CANTIDAD              PIC S9(9)V9(6).
000300           05  ORD-PRECIO-LIMITE         PIC S9(9)V9(4).
000310           05  ORD-PRECIO-STOP           PIC S9(9)V9(4).
000320           05  FILLER                    PIC X(13).
