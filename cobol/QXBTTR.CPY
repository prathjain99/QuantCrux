000100******************************************************************
000110*  QXBTTR  -  LAYOUT DE OPERACION DE BACKTEST (BTTRADES.DAT)     *
000120*  APLICACION : BANCA DE INVERSION                               *
000130*  USADO POR  : QCBKT001 (GRABA)                                 *
000140******************************************************************
000150*  FECHA       PROGRAMADOR            DESCRIPCION                *
000160*  10/03/2024  L.BARRIOS (LFB)        CREACION INICIAL           *
000170******************************************************************
000180       01  BTT-REGISTRO-OPERACION.
000190           05  BTT-NUMERO-OPERACION      PIC S9(5).
000200           05  BTT-PRECIO-ENTRADA        PIC S9(9)V9(4).
000210           05  BTT-PRECIO-SALIDA         PIC S9(9)V9(4).
000220           05  BTT-CANTIDAD              PIC S9(9)V9(6).
000230           05  BTT-GANANCIA-BRUTA        PIC S9(11)V9(2).
000240           05  BTT-COMISION-PAGADA       PIC S9(9)V9(2).
000250           05  BTT-GANANCIA-NETA         PIC S9(11)V9(2).
000260           05  BTT-RETORNO-PCT           PIC S9(3)V9(6).
000270           05  FILLER                    PIC X(09).
