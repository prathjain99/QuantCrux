000100******************************************************************
000110*  QXNAVH  -  LAYOUT DE HISTORICO DE NAV (NAVHIST.DAT)           *
000120*  APLICACION : BANCA DE INVERSION                               *
000130*  ORDEN      : POR PORTAFOLIO-ID Y LUEGO FECHA ASCENDENTE       *
000140*  USADO POR  : QCPRF001, QCANL001                               *
000150******************************************************************
000160*  FECHA       PROGRAMADOR            DESCRIPCION                *
000170*  10/03/2024  L.BARRIOS (LFB)        CREACION INICIAL           *
000180******************************************************************
000190       01  NVH-REGISTRO-HISTORICO.
000200           05  NVH-PORTAFOLIO-ID         PIC X(36).
000210           05  NVH-FECHA-HIST            PIC X(10).
000220           05  NVH-NAV                   PIC S9(11)V9(2).
000230           05  NVH-RETORNO-DIARIO-PCT    PIC S9(3)V9(6).
000240           05  FILLER                    PIC X(10).
