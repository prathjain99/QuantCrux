000100******************************************************************
000110*  QXDATEL -  AREA DE ENLACE PARA LA RUTINA DE FECHAS QXDATE01   *
000120*  APLICACION : BANCA DE INVERSION                               *
000130******************************************************************
000140*  FECHA       PROGRAMADOR            DESCRIPCION                *
000150*  10/03/2024  L.BARRIOS (LFB)        CREACION INICIAL           *
000160******************************************************************
000170       01  DTE-AREA-ENLACE.
000180           05  DTE-FECHA-ENTRADA.
000190               10  DTE-ANIO              PIC 9(04).
000200               10  FILLER                PIC X(01).
000210               10  DTE-MES               PIC 9(02).
000220               10  FILLER                PIC X(01).
000230               10  DTE-DIA               PIC 9(02).
000240           05  DTE-JULIANO               PIC S9(9) COMP.
