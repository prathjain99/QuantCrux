000100******************************************************************
000110*  QXINDC  -  LAYOUT DE INDICADORES TECNICOS (INDICATORS.DAT)    *
000120*  APLICACION : BANCA DE INVERSION                               *
000130*  USADO POR  : QCSTR001 (EVALUACION DE REGLAS)                  *
000140******************************************************************
000150*  FECHA       PROGRAMADOR            DESCRIPCION                *
000160*  10/03/2024  L.BARRIOS (LFB)        CREACION INICIAL           *
000170******************************************************************
000180       01  IND-REGISTRO-INDICADOR.
000190           05  IND-SIMBOLO               PIC X(10).
000200           05  IND-PRECIO-ACTUAL         PIC S9(9)V9(4).
000210           05  IND-RSI-VALOR             PIC S9(3)V9(6).
000220           05  IND-SMA-20                PIC S9(9)V9(6).
000230           05  IND-SMA-50                PIC S9(9)V9(6).
000240           05  IND-EMA-20                PIC S9(9)V9(6).
000250           05  IND-MACD-VALOR            PIC S9(9)V9(6).
000260           05  IND-MACD-SENAL            PIC S9(9)V9(6).
000270           05  FILLER                    PIC X(10).
