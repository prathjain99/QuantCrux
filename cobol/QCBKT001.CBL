000100******************************************************************
000110* FECHA       : 30/09/1991                                       *
000120* PROGRAMADOR : R. TIZNADO (RTZ)                                 *
000130* APLICACION  : BANCA DE INVERSION                               *
000140* PROGRAMA    : QCBKT001                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : REPRODUCE UNA SERIE HISTORICA DE BARRAS OHLCV    *
000170*             : BARRA POR BARRA, MANTIENE LOS INDICADORES        *
000180*             : TECNICOS EN CURSO (RSI/SMA/EMA/MACD), EVALUA     *
000190*             : LAS REGLAS DE ENTRADA Y SALIDA DE LA ESTRATEGIA, *
000200*             : SIMULA LOS LLENADOS CON DESLIZAMIENTO Y COMISION *
000210*             : Y PRODUCE EL REPORTE RESUMEN DEL BACKTEST        *
000220* ARCHIVOS    : OHLCV=E,RULES=E,BTTRADES=S,QXRPT02=S             *
000230* ACCION (ES) : E=EJECUTA                                        *
000240* INSTALADO   : 30/09/1991                                       *
000250* BPM/RATIONAL: QX-047                                           *
000260* NOMBRE      : SIMULACION DE BACKTEST SOBRE SERIE HISTORICA     *
000270******************************************************************
000280*                  B I T A C O R A   D E   C A M B I O S         *
000290******************************************************************
000300* 30/09/1991  RTZ  QX-047  VERSION INICIAL - SOLO SMA Y REGLAS   *
000310*                          DE ENTRADA                            *
000320* 12/04/1994  RTZ  QX-069  SE AGREGAN RSI-14, EMA-20 Y LAS       *
000330*                          REGLAS DE SALIDA CON STOP/TAKE-PROFIT *
000340* 09/09/1997  JCM  QX-090  SE AGREGA EL MACD Y LA CURVA DE       *
000350*                          EQUIDAD MUESTREADA POR TIMEFRAME      *
000360* 19/12/1998  MPR  QX-114  REVISION Y2K - FECHAS DE 4 DIGITOS    *
000370*                          EN EL CAMBIO DE SIGLO, SIN AJUSTES    *
000380* 04/03/1999  MPR  QX-115  PRUEBAS Y2K SATISFACTORIAS            *
000390* 10/03/2024  LFB  QX-218  REESCRITURA PARA EL NUEVO MOTOR BATCH *
000400*                          DE CALCULO PARA BANCA DE INVERSION    *
000410******************************************************************
000420       IDENTIFICATION DIVISION.
000430       PROGRAM-ID. QCBKT001.
000440       AUTHOR. R. TIZNADO.
000450       INSTALLATION. BANCA DE INVERSION.
000460       DATE-WRITTEN. 30/09/1991.
000470       DATE-COMPILED.
000480       SECURITY. USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
000490       ENVIRONMENT DIVISION.
000500       CONFIGURATION SECTION.
000510       SPECIAL-NAMES.
000520           C01 IS TOP-OF-FORM
000530           CURRENCY SIGN IS '$' WITH PICTURE SYMBOL '$'.
000540       INPUT-OUTPUT SECTION.
000550       FILE-CONTROL.
000560           SELECT OHL-ARCHIVO ASSIGN TO OHLCV
000570                  ORGANIZATION  IS LINE SEQUENTIAL
000580                  FILE STATUS   IS FS-OHLC
000590                                   WKS-AREA-RETORNO-FS.
000600
000610           SELECT RUL-ARCHIVO ASSIGN TO RULES
000620                  ORGANIZATION  IS LINE SEQUENTIAL
000630                  FILE STATUS   IS FS-RULE
000640                                   WKS-AREA-RETORNO-FS.
000650
000660           SELECT BTT-ARCHIVO ASSIGN TO BTTRADES
000670                  ORGANIZATION  IS LINE SEQUENTIAL
000680                  FILE STATUS   IS FS-BTTR
000690                                   WKS-AREA-RETORNO-FS.
000700
000710           SELECT RPT-ARCHIVO ASSIGN TO QXRPT02
000720                  ORGANIZATION  IS LINE SEQUENTIAL
000730                  FILE STATUS   IS FS-RPRT
000740                                   WKS-AREA-RETORNO-FS.
000750
000760       DATA DIVISION.
000770       FILE SECTION.
000780******************************************************************
000790*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000800******************************************************************
000810       FD  OHL-ARCHIVO.
000820           COPY QXOHLC.
000830       FD  RUL-ARCHIVO.
000840           COPY QXRULE.
000850       FD  BTT-ARCHIVO.
000860           COPY QXBTTR.
000870       FD  RPT-ARCHIVO.
000880       01  RPT-LINEA-REPORTE.
000890           05  RPT-LINEA-TEXTO           PIC X(64).
000900           05  FILLER                    PIC X(01).
000910       WORKING-STORAGE SECTION.
000920******************************************************************
000930*            AREAS COMUNES DE ESTADO DE ARCHIVO                  *
000940******************************************************************
000950           COPY QXFSTA.
000960           COPY QXMATHL.
000970           COPY QXDATEL.
000980******************************************************************
000990*   DIAGNOSTICO DE ERRORES DE APERTURA (COMUN A TODOS LOS PGMS)  *
001000******************************************************************
001010       01  WKS-VARIABLES-FSE.
001020           05  WKS-PROGRAMA              PIC X(08) VALUE SPACES.
001030           05  WKS-ARCHIVO               PIC X(08) VALUE SPACES.
001040           05  WKS-ACCION                PIC X(10) VALUE SPACES.
001050           05  WKS-LLAVE                 PIC X(32) VALUE SPACES.
001060******************************************************************
001070*        PARAMETROS DE CORRIDA DEL BACKTEST (TARJETA DE RUN)    *
001080******************************************************************
001090       01  WKS-PARM-CORRIDA.
001100           05  WKS-PARM-SIMBOLO          PIC X(10).
001110           05  WKS-PARM-TIMEFRAME        PIC X(04).
001120           05  WKS-PARM-FECHA-INICIO     PIC X(10).
001130           05  WKS-PARM-FECHA-FIN        PIC X(10).
001140           05  WKS-PARM-CAPITAL-INICIAL  PIC S9(9)V9(2).
001150           05  WKS-PARM-POSICION-PCT     PIC S9(3)V9(2).
001160           05  WKS-PARM-COMISION-TASA    PIC S9(1)V9(6).
001170           05  WKS-PARM-STOP-LOSS-PCT    PIC S9(3)V9(2).
001180           05  WKS-PARM-TAKE-PROFIT-PCT  PIC S9(3)V9(2).
001190           05  WKS-PARM-SLIP-COMPRA-PCT  PIC S9(1)V9(6).
001200           05  WKS-PARM-SLIP-VENTA-PCT   PIC S9(1)V9(6).
001210******************************************************************
001220*                  INDICADORES DE CONTROL DEL PROGRAMA           *
001230******************************************************************
001240       01  WKS-FLAGS.
001250           05  WKS-FIN-BARRAS            PIC 9(01) VALUE ZERO.
001260               88  FIN-BARRAS                    VALUE 1.
001270           05  WKS-EN-POSICION-SW        PIC 9(01) VALUE ZERO.
001280               88  EN-POSICION                   VALUE 1.
001290           05  WKS-ENTRADA-SW            PIC 9(01) VALUE ZERO.
001300               88  ENTRADA-CONFIRMADA            VALUE 1.
001310           05  WKS-SALIDA-SW             PIC 9(01) VALUE ZERO.
001320               88  SALIDA-CONFIRMADA             VALUE 1.
001330           05  WKS-EMA20-INIC-SW         PIC 9(01) VALUE ZERO.
001340               88  EMA20-INICIALIZADA            VALUE 1.
001350           05  WKS-EMA12-INIC-SW         PIC 9(01) VALUE ZERO.
001360               88  EMA12-INICIALIZADA            VALUE 1.
001370           05  WKS-EMA26-INIC-SW         PIC 9(01) VALUE ZERO.
001380               88  EMA26-INICIALIZADA            VALUE 1.
001390           05  WKS-DETENER               PIC 9(01) VALUE ZERO.
001400               88  WKS-DETENER-SI                VALUE 1.
001410******************************************************************
001420*   VENTANA MOVIL DE HASTA 200 CIERRES PARA CALCULO DE           *
001430*   INDICADORES (SE DESPLAZA CUANDO SE LLENA)                    *
001440******************************************************************
001450       01  WKS-VENTANA-CIERRES.
001460           05  WKS-VEN-CIERRE OCCURS 200 TIMES
001470                   INDEXED BY WKS-VEN-IDX
001480                   PIC S9(9)V9(4).
001490       01  WKS-TOTAL-CIERRES            PIC S9(4) COMP VALUE ZERO.
001500******************************************************************
001510*   TABLA DE REGLAS DE ENTRADA Y DE SALIDA (RULES.DAT)           *
001520******************************************************************
001530       01  WKS-TABLA-ENTRADA.
001540           05  WKS-ENT-FILA OCCURS 20 TIMES
001550                   INDEXED BY WKS-ENT-IDX.
001560               10  WKS-ENT-INDICADOR     PIC X(12).
001570               10  WKS-ENT-OPERADOR      PIC X(02).
001580               10  WKS-ENT-VALOR         PIC S9(9)V9(6).
001590               10  WKS-ENT-LOGICA        PIC X(03).
001600       01  WKS-TOTAL-ENTRADA            PIC S9(3) COMP VALUE ZERO.
001610       01  WKS-TABLA-SALIDA.
001620           05  WKS-SAL-FILA OCCURS 20 TIMES
001630                   INDEXED BY WKS-SAL-IDX.
001640               10  WKS-SAL-INDICADOR     PIC X(12).
001650               10  WKS-SAL-OPERADOR      PIC X(02).
001660               10  WKS-SAL-VALOR         PIC S9(9)V9(6).
001670               10  WKS-SAL-LOGICA        PIC X(03).
001680       01  WKS-TOTAL-SALIDA             PIC S9(3) COMP VALUE ZERO.
001690       01  WKS-LOGICA-VIGENTE            PIC X(03) VALUE SPACES.
001700           88  WKS-LOGICA-Y                      VALUE 'AND'.
001710           88  WKS-LOGICA-O                      VALUE 'OR '.
001720       01  WKS-RESULTADO-PARCIAL         PIC 9(01) VALUE ZERO.
001730       01  WKS-REGLA-INDICADOR           PIC X(12) VALUE SPACES.
001740       01  WKS-REGLA-OPERADOR            PIC X(02) VALUE SPACES.
001750       01  WKS-REGLA-OBJETIVO           PIC S9(9)V9(6) VALUE ZERO.
001760       01  WKS-REGLA-VALOR-ACTUAL       PIC S9(9)V9(6) VALUE ZERO.
001770       01  WKS-RESULTADO-REGLA           PIC 9(01) VALUE ZERO.
001780           88  WKS-REGLA-CUMPLIDA                VALUE 1.
001790       01  WKS-TOTAL-COINCIDENCIAS      PIC S9(3) COMP VALUE ZERO.
001800******************************************************************
001810*        VALORES ACTUALES DE LOS INDICADORES DE LA BARRA         *
001820******************************************************************
001830       01  WKS-VALOR-PRECIO             PIC S9(9)V9(4) VALUE ZERO.
001840       01  WKS-VALOR-RSI                PIC S9(3)V9(6) VALUE ZERO.
001850       01  WKS-VALOR-SMA20              PIC S9(9)V9(4) VALUE ZERO.
001860       01  WKS-VALOR-SMA50              PIC S9(9)V9(4) VALUE ZERO.
001870       01  WKS-VALOR-EMA20              PIC S9(9)V9(4) VALUE ZERO.
001880       01  WKS-VALOR-EMA12              PIC S9(9)V9(4) VALUE ZERO.
001890       01  WKS-VALOR-EMA26              PIC S9(9)V9(4) VALUE ZERO.
001900       01  WKS-VALOR-MACD               PIC S9(9)V9(4) VALUE ZERO.
001910       01  WKS-VALOR-MACD-R REDEFINES
001920               WKS-VALOR-MACD.
001930           05  WKS-MACD-SIGNO            PIC S9(1).
001940           05  WKS-MACD-RESTO            PIC 9(08)V9(4).
001950       01  WKS-VALOR-SENAL-MACD         PIC S9(9)V9(4) VALUE ZERO.
001960       01  WKS-EMA20-MULT                PIC S9(1)V9(6)
001970               VALUE 0.095238.
001980       01  WKS-EMA12-MULT                PIC S9(1)V9(6)
001990               VALUE 0.153846.
002000       01  WKS-EMA26-MULT                PIC S9(1)V9(6)
002010               VALUE 0.074074.
002020******************************************************************
002030*            RECURSOS DE TRABAJO PARA EL CALCULO DE RSI-14       *
002040******************************************************************
002050       01  WKS-SUMA-GANANCIA            PIC S9(9)V9(6) VALUE ZERO.
002060       01  WKS-SUMA-PERDIDA             PIC S9(9)V9(6) VALUE ZERO.
002070       01  WKS-PROM-GANANCIA            PIC S9(9)V9(6) VALUE ZERO.
002080       01  WKS-PROM-PERDIDA             PIC S9(9)V9(6) VALUE ZERO.
002090       01  WKS-CAMBIO-CIERRE            PIC S9(9)V9(4) VALUE ZERO.
002100       01  WKS-VALOR-RS                 PIC S9(9)V9(6) VALUE ZERO.
002110******************************************************************
002120*         RECURSOS DE TRABAJO COMPARTIDOS PARA SMA(N)            *
002130******************************************************************
002140       01  WKS-SMA-PERIODO              PIC S9(3) COMP VALUE ZERO.
002150       01  WKS-SMA-RESULTADO            PIC S9(9)V9(4) VALUE ZERO.
002160       01  WKS-SMA-SUMA                PIC S9(11)V9(4) VALUE ZERO.
002170       01  WKS-SMA-INICIO               PIC S9(4) COMP VALUE ZERO.
002180******************************************************************
002190*            PARAMETROS DE BARRAS MINIMAS Y MUESTREO             *
002200******************************************************************
002210       01  WKS-MINIMO-BARRAS             PIC S9(4) COMP VALUE 50.
002220       01  WKS-TASA-MUESTREO             PIC S9(3) COMP VALUE 1.
002230       01  WKS-CONTADOR-MUESTREO        PIC S9(4) COMP VALUE ZERO.
002240       01  WKS-CONTADOR-BARRAS          PIC S9(7) COMP VALUE ZERO.
002250******************************************************************
002260*              ESTADO DE LA POSICION ACTUALMENTE ABIERTA         *
002270******************************************************************
002280       01  WKS-POS-CANTIDAD             PIC S9(9)V9(6) VALUE ZERO.
002290       01  WKS-POS-PRECIO-ENTRADA       PIC S9(9)V9(4) VALUE ZERO.
002300       01  WKS-POS-NOCIONAL-ENTRADA    PIC S9(11)V9(2) VALUE ZERO.
002310       01  WKS-POS-COMISION-ENTRADA     PIC S9(9)V9(2) VALUE ZERO.
002320       01  WKS-POS-BARRA-ENTRADA        PIC S9(7) COMP VALUE ZERO.
002330******************************************************************
002340*              ACUMULADORES DE CAPITAL, EQUIDAD Y OPERACIONES    *
002350******************************************************************
002360       01  WKS-CAPITAL-CORRIENTE       PIC S9(11)V9(2) VALUE ZERO.
002370       01  WKS-NOCIONAL-TRABAJO        PIC S9(11)V9(2) VALUE ZERO.
002380       01  WKS-COMISION-TRABAJO         PIC S9(9)V9(2) VALUE ZERO.
002390       01  WKS-PRECIO-AJUSTADO          PIC S9(9)V9(4) VALUE ZERO.
002400       01  WKS-GROSS-PNL-TRABAJO       PIC S9(11)V9(2) VALUE ZERO.
002410       01  WKS-NET-PNL-TRABAJO         PIC S9(11)V9(2) VALUE ZERO.
002420       01  WKS-RETORNO-PCT-TRABAJO      PIC S9(3)V9(6) VALUE ZERO.
002430       01  WKS-UNREALIZADO             PIC S9(11)V9(2) VALUE ZERO.
002440       01  WKS-EQUITY-ACTUAL           PIC S9(11)V9(2) VALUE ZERO.
002450       01  WKS-EQUITY-ACTUAL-R REDEFINES
002460               WKS-EQUITY-ACTUAL.
002470           05  WKS-EQ-SIGNO              PIC S9(1).
002480           05  WKS-EQ-RESTO              PIC 9(10)V9(2).
002490       01  WKS-TOTAL-TRADES             PIC S9(5) COMP VALUE ZERO.
002500       01  WKS-TRADES-GANADORES         PIC S9(5) COMP VALUE ZERO.
002510       01  WKS-TRADES-PERDEDORES        PIC S9(5) COMP VALUE ZERO.
002520       01  WKS-SUMA-GANANCIAS-NETAS    PIC S9(11)V9(2) VALUE ZERO.
002530       01  WKS-SUMA-PERDIDAS-NETAS     PIC S9(11)V9(2) VALUE ZERO.
002540       01  WKS-SUMA-DURACION            PIC S9(9) COMP VALUE ZERO.
002550******************************************************************
002560*       CURVA DE EQUIDAD MUESTREADA (HASTA 2000 PUNTOS)          *
002570******************************************************************
002580       01  WKS-TABLA-EQUITY.
002590           05  WKS-EQ-PUNTO OCCURS 2000 TIMES
002600                   INDEXED BY WKS-EQI-IDX
002610                   PIC S9(11)V9(2).
002620       01  WKS-TOTAL-EQUITY             PIC S9(4) COMP VALUE ZERO.
002630       01  WKS-TABLA-RETORNOS-EQ.
002640           05  WKS-EQ-RETORNO OCCURS 2000 TIMES
002650                   INDEXED BY WKS-EQR-IDX
002660                   PIC S9(9)V9(9).
002670       01  WKS-SUMA-RETORNOS-EQ         PIC S9(9)V9(9) VALUE ZERO.
002680       01  WKS-PROMEDIO-RETORNO-EQ      PIC S9(9)V9(9) VALUE ZERO.
002690       01  WKS-SUMA-DESVIACION2         PIC S9(9)V9(9) VALUE ZERO.
002700       01  WKS-SUMA-NEGATIVOS2          PIC S9(9)V9(9) VALUE ZERO.
002710       01  WKS-CUENTA-NEGATIVOS         PIC S9(4) COMP VALUE ZERO.
002720       01  WKS-DESVIACION-TRABAJO       PIC S9(9)V9(9) VALUE ZERO.
002730       01  WKS-VARIANZA-EQ              PIC S9(9)V9(9) VALUE ZERO.
002740       01  WKS-ARGUMENTO-RAIZ           PIC S9(9)V9(9) VALUE ZERO.
002750       01  WKS-VOLATILIDAD              PIC S9(3)V9(6) VALUE ZERO.
002760       01  WKS-SHARPE                   PIC S9(3)V9(6) VALUE ZERO.
002770       01  WKS-SORTINO                  PIC S9(3)V9(6) VALUE ZERO.
002780       01  WKS-TASA-LIBRE-RIESGO        PIC S9(3)V9(6)
002790               VALUE 0.050000.
002800       01  WKS-PICO-EQUITY             PIC S9(11)V9(2) VALUE ZERO.
002810       01  WKS-BAJA-ACTUAL              PIC S9(3)V9(6) VALUE ZERO.
002820       01  WKS-MAXIMA-BAJA              PIC S9(3)V9(6) VALUE ZERO.
002830       01  WKS-MAXIMA-BAJA-R REDEFINES
002840               WKS-MAXIMA-BAJA.
002850           05  WKS-MB-SIGNO              PIC S9(1).
002860           05  WKS-MB-RESTO              PIC 9(02)V9(6).
002870       01  WKS-CONTADOR-DIAS-BAJA       PIC S9(4) COMP VALUE ZERO.
002880       01  WKS-DURACION-MAXIMA          PIC S9(4) COMP VALUE ZERO.
002890       01  WKS-DIAS-ENTRE-FECHAS        PIC S9(9) COMP VALUE ZERO.
002900       01  WKS-JULIANO-INICIO           PIC S9(9) COMP VALUE ZERO.
002910       01  WKS-JULIANO-FIN              PIC S9(9) COMP VALUE ZERO.
002920       01  WKS-RESULTADO-LN             PIC S9(9)V9(9) VALUE ZERO.
002930       01  WKS-CAGR                     PIC S9(3)V9(6) VALUE ZERO.
002940       01  WKS-CAGR-R REDEFINES WKS-CAGR.
002950           05  WKS-CAGR-SIGNO            PIC S9(1).
002960           05  WKS-CAGR-RESTO            PIC 9(02)V9(6).
002970       01  WKS-RETORNO-TOTAL            PIC S9(3)V9(6) VALUE ZERO.
002980       01  WKS-TASA-GANANCIA            PIC S9(3)V9(6) VALUE ZERO.
002990       01  WKS-FACTOR-GANANCIA          PIC S9(3)V9(6) VALUE ZERO.
003000       01  WKS-DURACION-PROMEDIO        PIC S9(7) COMP VALUE ZERO.
003010******************************************************************
003020*   TABLA DE OPERACIONES COMPLETADAS, PARA EL DETALLE DEL        *
003030*   REPORTE (SE GRABA EN BTTRADES.DAT APARTE, LINEA POR LINEA)   *
003040******************************************************************
003050       01  WKS-TABLA-TRADES.
003060           05  WKS-TR-FILA OCCURS 500 TIMES
003070                   INDEXED BY WKS-TR-IDX.
003080               10  WKS-TR-NUMERO         PIC S9(5).
003090               10  WKS-TR-ENTRADA        PIC S9(9)V9(4).
003100               10  WKS-TR-SALIDA         PIC S9(9)V9(4).
003110               10  WKS-TR-CANTIDAD       PIC S9(9)V9(6).
003120               10  WKS-TR-NETPNL         PIC S9(11)V9(2).
003130       01  WKS-TOTAL-LINEA-TRADES       PIC S9(4) COMP VALUE ZERO.
003140       01  WKS-TOTAL-NETPNL-TRADES     PIC S9(11)V9(2) VALUE ZERO.
003150******************************************************************
003160*                  INDICES E INTERCAMBIOS DE TRABAJO             *
003170******************************************************************
003180       01  WKS-I                        PIC S9(4) COMP VALUE ZERO.
003190       01  WKS-J                        PIC S9(4) COMP VALUE ZERO.
003200       01  WKS-K                        PIC S9(4) COMP VALUE ZERO.
003210******************************************************************
003220*              LINEAS DE IMPRESION DEL REPORTE DE BACKTEST       *
003230******************************************************************
003240       01  WKS-L-TITULO.
003250           05  FILLER                PIC X(21) VALUE
003260               'BACKTEST SUMMARY     '.
003270           05  FILLER                PIC X(08) VALUE 'SYMBOL: '.
003280           05  WKS-LT-SIMBOLO         PIC X(10).
003290           05  FILLER                PIC X(02) VALUE SPACES.
003300           05  WKS-LT-INICIO          PIC X(10).
003310           05  FILLER                PIC X(01) VALUE '-'.
003320           05  WKS-LT-FIN             PIC X(10).
003330           05  FILLER                PIC X(02) VALUE SPACES.
003340       01  WKS-L-SEPARADOR.
003350           05  FILLER                PIC X(64) VALUE ALL '-'.
003360       01  WKS-L-CAPITAL.
003370           05  FILLER                PIC X(37) VALUE
003380               'FINAL CAPITAL . . . . . . . . . . . .'.
003390           05  FILLER                PIC X(02) VALUE SPACES.
003400           05  WKS-LC-VALOR           PIC Z,ZZZ,ZZZ,ZZ9.99.
003410           05  FILLER                PIC X(10) VALUE SPACES.
003420       01  WKS-L-RETORNO.
003430           05  FILLER                PIC X(37) VALUE
003440               'TOTAL RETURN  . . . . . . . . . . . .'.
003450           05  FILLER                PIC X(02) VALUE SPACES.
003460           05  WKS-LR-VALOR           PIC ZZ9.9999.
003470           05  FILLER                PIC X(01) VALUE '%'.
003480           05  FILLER                PIC X(23) VALUE SPACES.
003490       01  WKS-L-TRADES.
003500           05  FILLER                PIC X(37) VALUE
003510               'TOTAL / WIN / LOSS TRADES . . . . . .'.
003520           05  FILLER                PIC X(02) VALUE SPACES.
003530           05  WKS-LTR-TOTAL          PIC ZZZ9.
003540           05  FILLER                PIC X(03) VALUE ' / '.
003550           05  WKS-LTR-GANA           PIC ZZZ9.
003560           05  FILLER                PIC X(03) VALUE ' / '.
003570           05  WKS-LTR-PIERDE         PIC ZZZ9.
003580           05  FILLER                PIC X(09) VALUE SPACES.
003590       01  WKS-L-WINRATE.
003600           05  FILLER                PIC X(37) VALUE
003610               'WIN RATE / PROFIT FACTOR  . . . . . .'.
003620           05  FILLER                PIC X(02) VALUE SPACES.
003630           05  WKS-LWR-TASA           PIC ZZ9.9999.
003640           05  FILLER                PIC X(01) VALUE '%'.
003650           05  FILLER                PIC X(03) VALUE ' / '.
003660           05  WKS-LWR-FACTOR         PIC 9.999999.
003670           05  FILLER                PIC X(14) VALUE SPACES.
003680       01  WKS-L-SHARPE.
003690           05  FILLER                PIC X(37) VALUE
003700               'SHARPE / SORTINO  . . . . . . . . . .'.
003710           05  FILLER                PIC X(02) VALUE SPACES.
003720           05  WKS-LSH-SHARPE         PIC 9.999999.
003730           05  FILLER                PIC X(03) VALUE ' / '.
003740           05  WKS-LSH-SORTINO        PIC 9.999999.
003750           05  FILLER                PIC X(11) VALUE SPACES.
003760       01  WKS-L-DRAWDOWN.
003770           05  FILLER                PIC X(37) VALUE
003780               'MAX DRAWDOWN (DURATION)  . . . . . .'.
003790           05  FILLER                PIC X(02) VALUE SPACES.
003800           05  WKS-LMD-VALOR          PIC ZZ9.9999.
003810           05  FILLER                PIC X(02) VALUE '% '.
003820           05  FILLER                PIC X(01) VALUE '('.
003830           05  WKS-LMD-DURACION       PIC ZZZ9.
003840           05  FILLER                PIC X(06) VALUE ' BARS)'.
003850           05  FILLER                PIC X(07) VALUE SPACES.
003860       01  WKS-L-CAGR.
003870           05  FILLER                PIC X(37) VALUE
003880               'CAGR  . . . . . . . . . . . . . . . .'.
003890           05  FILLER                PIC X(02) VALUE SPACES.
003900           05  WKS-LCG-VALOR          PIC ZZ9.9999.
003910           05  FILLER                PIC X(01) VALUE '%'.
003920           05  FILLER                PIC X(23) VALUE SPACES.
003930       01  WKS-L-DURACION.
003940           05  FILLER                PIC X(37) VALUE
003950               'AVG TRADE DURATION (MIN)  . . . . . .'.
003960           05  FILLER                PIC X(02) VALUE SPACES.
003970           05  WKS-LDU-VALOR          PIC ZZZZ9.
003980           05  FILLER                PIC X(21) VALUE SPACES.
003990       01  WKS-L-ENCAB-DETALLE.
004000           05  FILLER                PIC X(35) VALUE
004010               'TRADE DETAIL (ONE LINE PER TRADE)'.
004020           05  FILLER                PIC X(29) VALUE SPACES.
004030       01  WKS-L-DETALLE-TRADE.
004040           05  FILLER                PIC X(01) VALUE '#'.
004050           05  WKS-LDT-NUMERO         PIC ZZZ9.
004060           05  FILLER                PIC X(07) VALUE ' ENTRY '.
004070           05  WKS-LDT-ENTRADA        PIC ZZZZZZ9.9999.
004080           05  FILLER                PIC X(06) VALUE ' EXIT '.
004090           05  WKS-LDT-SALIDA         PIC ZZZZZZ9.9999.
004100           05  FILLER                PIC X(05) VALUE ' QTY '.
004110           05  WKS-LDT-CANTIDAD       PIC ZZZZZ9.999999.
004120           05  FILLER                PIC X(10) VALUE ' NET-PNL '.
004130           05  WKS-LDT-NETPNL         PIC Z,ZZZ,ZZ9.99.
004140       01  WKS-L-TOTAL-TRADES.
004150           05  FILLER                PIC X(40) VALUE
004160               '  RUNNING TOTAL NET-PNL . . . . . . . .'.
004170           05  WKS-LTT-VALOR          PIC Z,ZZZ,ZZ9.99.
004180           05  FILLER                PIC X(14) VALUE SPACES.
004190       LINKAGE SECTION.
004200******************************************************************
004210       PROCEDURE DIVISION.
004220******************************************************************
004230*   100  -  PARRAFO RECTOR DEL PROGRAMA                          *
004240******************************************************************
004250       100-MAIN SECTION.
004260           PERFORM 110-ABRE-ARCHIVOS
004270           PERFORM 120-CARGA-REGLAS
004280           PERFORM 130-FIJA-PARAMETROS
004290           PERFORM 200-PROCESA-BARRAS
004300               UNTIL FIN-BARRAS
004310           PERFORM 1000-RESUME-METRICAS
004320           PERFORM 1100-IMPRIME-REPORTE
004330           PERFORM 1990-CIERRA-ARCHIVOS
004340           STOP RUN.
004350       100-MAIN-E. EXIT.
004360******************************************************************
004370*   110  -  APERTURA DE ARCHIVOS Y LECTURA DE LA TARJETA DE RUN  *
004380******************************************************************
004390       110-ABRE-ARCHIVOS SECTION.
004400           ACCEPT WKS-PARM-CORRIDA FROM SYSIN
004410           MOVE   'QCBKT001'  TO   WKS-PROGRAMA
004420           MOVE WKS-PARM-CAPITAL-INICIAL TO WKS-CAPITAL-CORRIENTE
004430           OPEN INPUT  OHL-ARCHIVO RUL-ARCHIVO
004440                EXTEND BTT-ARCHIVO
004450                OUTPUT RPT-ARCHIVO
004460           IF NOT FS-OHLC-OK
004470               MOVE 'OHLCV' TO WKS-ARCHIVO
004480               PERFORM 9990-ERROR-ARCHIVO
004490           END-IF
004500           IF NOT FS-RULE-OK
004510               MOVE 'RULES' TO WKS-ARCHIVO
004520               PERFORM 9990-ERROR-ARCHIVO
004530           END-IF
004540           IF NOT FS-BTTR-OK
004550               MOVE 'BTTRADES' TO WKS-ARCHIVO
004560               PERFORM 9990-ERROR-ARCHIVO
004570           END-IF
004580           IF NOT FS-RPRT-OK
004590               MOVE 'QXRPT02' TO WKS-ARCHIVO
004600               PERFORM 9990-ERROR-ARCHIVO
004610           END-IF.
004620       110-ABRE-ARCHIVOS-E. EXIT.
004630******************************************************************
004640*   120  -  CARGA DE RULES.DAT EN LAS TABLAS DE ENTRADA Y SALIDA *
004650******************************************************************
004660       120-CARGA-REGLAS SECTION.
004670           MOVE ZERO TO WKS-TOTAL-ENTRADA
004680           MOVE ZERO TO WKS-TOTAL-SALIDA
004690           PERFORM 121-LEE-REGLA
004700               UNTIL FS-RULE-EOF.
004710       120-CARGA-REGLAS-E. EXIT.
004720
004730       121-LEE-REGLA SECTION.
004740           READ RUL-ARCHIVO NEXT RECORD
004750               AT END
004760                   CONTINUE
004770               NOT AT END
004780                   EVALUATE TRUE
004790                       WHEN RUL-CONJUNTO-ENTRADA
004800                           ADD 1 TO WKS-TOTAL-ENTRADA
004810                           MOVE RUL-NOMBRE-INDICADOR TO
004820                           WKS-ENT-INDICADOR (WKS-TOTAL-ENTRADA)
004830                           MOVE RUL-OPERADOR TO
004840                           WKS-ENT-OPERADOR (WKS-TOTAL-ENTRADA)
004850                           MOVE RUL-VALOR-OBJETIVO TO
004860                           WKS-ENT-VALOR (WKS-TOTAL-ENTRADA)
004870                           MOVE RUL-LOGICA TO
004880                           WKS-ENT-LOGICA (WKS-TOTAL-ENTRADA)
004890                       WHEN RUL-CONJUNTO-SALIDA
004900                           ADD 1 TO WKS-TOTAL-SALIDA
004910                           MOVE RUL-NOMBRE-INDICADOR TO
004920                           WKS-SAL-INDICADOR (WKS-TOTAL-SALIDA)
004930                           MOVE RUL-OPERADOR TO
004940                           WKS-SAL-OPERADOR (WKS-TOTAL-SALIDA)
004950                           MOVE RUL-VALOR-OBJETIVO TO
004960                           WKS-SAL-VALOR (WKS-TOTAL-SALIDA)
004970                           MOVE RUL-LOGICA TO
004980                           WKS-SAL-LOGICA (WKS-TOTAL-SALIDA)
004990                       WHEN OTHER
005000                           CONTINUE
005010                   END-EVALUATE
005020           END-READ.
005030       121-LEE-REGLA-E. EXIT.
005040******************************************************************
005050*   130  -  FIJA LA TASA DE MUESTREO DE LA CURVA DE EQUIDAD      *
005060*   SEGUN EL TIMEFRAME Y EL MINIMO DE BARRAS ANTES DE ENTRAR     *
005070******************************************************************
005080       130-FIJA-PARAMETROS SECTION.
005090           EVALUATE WKS-PARM-TIMEFRAME
005100               WHEN '1M  '
005110                   MOVE 60 TO WKS-TASA-MUESTREO
005120               WHEN '5M  '
005130                   MOVE 12 TO WKS-TASA-MUESTREO
005140               WHEN '15M '
005150                   MOVE 4 TO WKS-TASA-MUESTREO
005160               WHEN '30M '
005170                   MOVE 2 TO WKS-TASA-MUESTREO
005180               WHEN '1H  '
005190                   MOVE 1 TO WKS-TASA-MUESTREO
005200               WHEN '4H  '
005210                   MOVE 1 TO WKS-TASA-MUESTREO
005220               WHEN '1D  '
005230                   MOVE 1 TO WKS-TASA-MUESTREO
005240               WHEN OTHER
005250                   MOVE 10 TO WKS-TASA-MUESTREO
005260           END-EVALUATE
005270           MOVE 50 TO WKS-MINIMO-BARRAS.
005280       130-FIJA-PARAMETROS-E. EXIT.
005290******************************************************************
005300*   200  -  PROCESA UNA BARRA OHLCV DE LA SERIE HISTORICA        *
005310******************************************************************
005320       200-PROCESA-BARRAS SECTION.
005330           READ OHL-ARCHIVO NEXT RECORD
005340               AT END
005350                   MOVE 1 TO WKS-FIN-BARRAS
005360               NOT AT END
005370                   IF OHL-SIMBOLO = WKS-PARM-SIMBOLO
005380                       AND OHL-MARCA-TIEMPO >=
005390                           WKS-PARM-FECHA-INICIO
005400                       AND OHL-MARCA-TIEMPO <=
005410                           WKS-PARM-FECHA-FIN
005420                       PERFORM 210-ACTUALIZA-VENTANA
005430                       PERFORM 400-CALCULA-INDICADORES
005440                       IF EN-POSICION
005450                           PERFORM 700-EVALUA-SALIDA
005460                       ELSE
005470                           IF WKS-TOTAL-CIERRES >=
005480                                   WKS-MINIMO-BARRAS
005490                               PERFORM 500-EVALUA-ENTRADA
005500                               IF ENTRADA-CONFIRMADA
005510                                   PERFORM 600-ABRE-POSICION
005520                               END-IF
005530                           END-IF
005540                       END-IF
005550                       PERFORM 900-ACTUALIZA-EQUITY
005560                       ADD 1 TO WKS-CONTADOR-BARRAS
005570                   END-IF
005580           END-READ.
005590       200-PROCESA-BARRAS-E. EXIT.
005600******************************************************************
005610*   210  -  AGREGA EL CIERRE DE LA BARRA A LA VENTANA MOVIL,     *
005620*   DESPLAZANDO LOS VALORES CUANDO SE ALCANZA LA CAPACIDAD       *
005630******************************************************************
005640       210-ACTUALIZA-VENTANA SECTION.
005650           IF WKS-TOTAL-CIERRES < 200
005660               ADD 1 TO WKS-TOTAL-CIERRES
005670           ELSE
005680               PERFORM 211-DESPLAZA-CIERRE
005690                   VARYING WKS-I FROM 1 BY 1
005700                       UNTIL WKS-I > 199
005710           END-IF
005720           SET WKS-VEN-IDX TO WKS-TOTAL-CIERRES
005730           MOVE OHL-PRECIO-CIERRE TO WKS-VEN-CIERRE (WKS-VEN-IDX)
005740           MOVE OHL-PRECIO-CIERRE TO WKS-VALOR-PRECIO.
005750       210-ACTUALIZA-VENTANA-E. EXIT.
005760
005770       211-DESPLAZA-CIERRE SECTION.
005780           SET WKS-VEN-IDX TO WKS-I
005790           MOVE WKS-VEN-CIERRE (WKS-VEN-IDX + 1) TO
005800               WKS-VEN-CIERRE (WKS-VEN-IDX).
005810       211-DESPLAZA-CIERRE-E. EXIT.
005820******************************************************************
005830*   400  -  RECALCULA RSI-14 / SMA-20 / SMA-50 / EMA-20 / MACD   *
005840*   A PARTIR DE LA VENTANA MOVIL DE CIERRES ACTUALIZADA          *
005850******************************************************************
005860       400-CALCULA-INDICADORES SECTION.
005870           PERFORM 410-CALCULA-RSI
005880           MOVE 20 TO WKS-SMA-PERIODO
005890           PERFORM 420-CALCULA-SMA
005900           MOVE WKS-SMA-RESULTADO TO WKS-VALOR-SMA20
005910           MOVE 50 TO WKS-SMA-PERIODO
005920           PERFORM 420-CALCULA-SMA
005930           MOVE WKS-SMA-RESULTADO TO WKS-VALOR-SMA50
005940           PERFORM 430-CALCULA-EMA20
005950           PERFORM 440-CALCULA-MACD.
005960       400-CALCULA-INDICADORES-E. EXIT.
005970******************************************************************
005980*   410  -  RSI(14): GANANCIA Y PERDIDA PROMEDIO SOBRE LOS       *
005990*   ULTIMOS 14 CAMBIOS DE CIERRE A CIERRE                        *
006000******************************************************************
006010       410-CALCULA-RSI SECTION.
006020           IF WKS-TOTAL-CIERRES < 15
006030               MOVE 50 TO WKS-VALOR-RSI
006040           ELSE
006050               MOVE ZERO TO WKS-SUMA-GANANCIA
006060               MOVE ZERO TO WKS-SUMA-PERDIDA
006070               COMPUTE WKS-I = WKS-TOTAL-CIERRES - 13
006080               PERFORM 411-SUMA-CAMBIO-RSI
006090                   VARYING WKS-I FROM WKS-I BY 1
006100                       UNTIL WKS-I > WKS-TOTAL-CIERRES
006110               COMPUTE WKS-PROM-GANANCIA ROUNDED =
006120                   WKS-SUMA-GANANCIA / 14
006130               COMPUTE WKS-PROM-PERDIDA ROUNDED =
006140                   WKS-SUMA-PERDIDA / 14
006150               IF WKS-PROM-PERDIDA = ZERO
006160                   MOVE 100 TO WKS-VALOR-RSI
006170               ELSE
006180                   COMPUTE WKS-VALOR-RS ROUNDED =
006190                       WKS-PROM-GANANCIA / WKS-PROM-PERDIDA
006200                   COMPUTE WKS-VALOR-RSI ROUNDED =
006210                       100 - (100 / (1 + WKS-VALOR-RS))
006220               END-IF
006230           END-IF.
006240       410-CALCULA-RSI-E. EXIT.
006250
006260       411-SUMA-CAMBIO-RSI SECTION.
006270           SET WKS-VEN-IDX TO WKS-I
006280           COMPUTE WKS-CAMBIO-CIERRE =
006290               WKS-VEN-CIERRE (WKS-VEN-IDX) -
006300                   WKS-VEN-CIERRE (WKS-VEN-IDX - 1)
006310           IF WKS-CAMBIO-CIERRE > ZERO
006320               ADD WKS-CAMBIO-CIERRE TO WKS-SUMA-GANANCIA
006330           ELSE
006340               IF WKS-CAMBIO-CIERRE < ZERO
006350                   COMPUTE WKS-SUMA-PERDIDA =
006360                       WKS-SUMA-PERDIDA - WKS-CAMBIO-CIERRE
006370               END-IF
006380           END-IF.
006390       411-SUMA-CAMBIO-RSI-E. EXIT.
006400******************************************************************
006410*   420  -  SMA(N) COMPARTIDA: PROMEDIO DE LOS ULTIMOS N         *
006420*   CIERRES (O DEL MAS RECIENTE SI HAY MENOS DE N DISPONIBLES)   *
006430******************************************************************
006440       420-CALCULA-SMA SECTION.
006450           MOVE ZERO TO WKS-SMA-SUMA
006460           IF WKS-TOTAL-CIERRES < WKS-SMA-PERIODO
006470               MOVE 1 TO WKS-SMA-INICIO
006480           ELSE
006490               COMPUTE WKS-SMA-INICIO =
006500                   WKS-TOTAL-CIERRES - WKS-SMA-PERIODO + 1
006510           END-IF
006520           PERFORM 421-SUMA-CIERRE-SMA
006530               VARYING WKS-J FROM WKS-SMA-INICIO BY 1
006540                   UNTIL WKS-J > WKS-TOTAL-CIERRES
006550           COMPUTE WKS-SMA-RESULTADO ROUNDED =
006560               WKS-SMA-SUMA /
006570                   (WKS-TOTAL-CIERRES - WKS-SMA-INICIO + 1).
006580       420-CALCULA-SMA-E. EXIT.
006590
006600       421-SUMA-CIERRE-SMA SECTION.
006610           SET WKS-VEN-IDX TO WKS-J
006620           ADD WKS-VEN-CIERRE (WKS-VEN-IDX) TO WKS-SMA-SUMA.
006630       421-SUMA-CIERRE-SMA-E. EXIT.
006640******************************************************************
006650*   430  -  EMA-20: SEMBRADA CON SMA-20 Y LUEGO ACTUALIZADA      *
006660*   DE FORMA INCREMENTAL EN CADA BARRA POSTERIOR                 *
006670******************************************************************
006680       430-CALCULA-EMA20 SECTION.
006690           IF NOT EMA20-INICIALIZADA
006700               IF WKS-TOTAL-CIERRES >= 20
006710                   MOVE WKS-VALOR-SMA20 TO WKS-VALOR-EMA20
006720                   MOVE 1 TO WKS-EMA20-INIC-SW
006730               END-IF
006740           ELSE
006750               COMPUTE WKS-VALOR-EMA20 ROUNDED =
006760                   (WKS-VALOR-PRECIO * WKS-EMA20-MULT) +
006770                       (WKS-VALOR-EMA20 * (1 - WKS-EMA20-MULT))
006780           END-IF.
006790       430-CALCULA-EMA20-E. EXIT.
006800******************************************************************
006810*   440  -  MACD = EMA-12 MENOS EMA-26; LINEA DE SENAL = MACD    *
006820*   POR 0.9 (EL DEPARTAMENTO DECIDIO NO CARGAR OTRO ACUMULADOR   *
006830*   DE EMA-9 SOLO PARA LA SENAL; ESTE FACTOR SE CONSIDERA UNA    *
006840*   APROXIMACION SUFICIENTE PARA EFECTOS DEL BACKTEST)           *
006850******************************************************************
006860       440-CALCULA-MACD SECTION.
006870           IF NOT EMA12-INICIALIZADA
006880               IF WKS-TOTAL-CIERRES >= 12
006890                   MOVE 12 TO WKS-SMA-PERIODO
006900                   PERFORM 420-CALCULA-SMA
006910                   MOVE WKS-SMA-RESULTADO TO WKS-VALOR-EMA12
006920                   MOVE 1 TO WKS-EMA12-INIC-SW
006930               END-IF
006940           ELSE
006950               COMPUTE WKS-VALOR-EMA12 ROUNDED =
006960                   (WKS-VALOR-PRECIO * WKS-EMA12-MULT) +
006970                       (WKS-VALOR-EMA12 * (1 - WKS-EMA12-MULT))
006980           END-IF
006990           IF NOT EMA26-INICIALIZADA
007000               IF WKS-TOTAL-CIERRES >= 26
007010                   MOVE 26 TO WKS-SMA-PERIODO
007020                   PERFORM 420-CALCULA-SMA
007030                   MOVE WKS-SMA-RESULTADO TO WKS-VALOR-EMA26
007040                   MOVE 1 TO WKS-EMA26-INIC-SW
007050               END-IF
007060           ELSE
007070               COMPUTE WKS-VALOR-EMA26 ROUNDED =
007080                   (WKS-VALOR-PRECIO * WKS-EMA26-MULT) +
007090                       (WKS-VALOR-EMA26 * (1 - WKS-EMA26-MULT))
007100           END-IF
007110           IF EMA12-INICIALIZADA AND EMA26-INICIALIZADA
007120               COMPUTE WKS-VALOR-MACD =
007130                   WKS-VALOR-EMA12 - WKS-VALOR-EMA26
007140               COMPUTE WKS-VALOR-SENAL-MACD ROUNDED =
007150                   WKS-VALOR-MACD * 0.9
007160           END-IF.
007170       440-CALCULA-MACD-E. EXIT.
007180******************************************************************
007190*   500  -  EVALUACION DE LAS REGLAS DE ENTRADA SOBRE LOS        *
007200*   INDICADORES DE LA BARRA ACTUAL                               *
007210******************************************************************
007220       500-EVALUA-ENTRADA SECTION.
007230           MOVE ZERO TO WKS-ENTRADA-SW
007240           IF WKS-TOTAL-ENTRADA > ZERO
007250               MOVE WKS-ENT-LOGICA (1) TO WKS-LOGICA-VIGENTE
007260               IF WKS-LOGICA-Y
007270                   MOVE 1 TO WKS-RESULTADO-PARCIAL
007280               ELSE
007290                   MOVE ZERO TO WKS-RESULTADO-PARCIAL
007300               END-IF
007310               MOVE ZERO TO WKS-DETENER
007320               PERFORM 510-EVALUA-REGLA-ENTRADA
007330                   VARYING WKS-I FROM 1 BY 1
007340                       UNTIL WKS-I > WKS-TOTAL-ENTRADA
007350                          OR WKS-DETENER-SI
007360               IF WKS-RESULTADO-PARCIAL = 1
007370                   MOVE 1 TO WKS-ENTRADA-SW
007380                   MOVE WKS-TOTAL-ENTRADA TO
007390                       WKS-TOTAL-COINCIDENCIAS
007400               END-IF
007410           END-IF.
007420       500-EVALUA-ENTRADA-E. EXIT.
007430
007440       510-EVALUA-REGLA-ENTRADA SECTION.
007450           MOVE WKS-ENT-INDICADOR (WKS-I) TO WKS-REGLA-INDICADOR
007460           MOVE WKS-ENT-OPERADOR (WKS-I)  TO WKS-REGLA-OPERADOR
007470           MOVE WKS-ENT-VALOR (WKS-I)     TO WKS-REGLA-OBJETIVO
007480           PERFORM 520-RESUELVE-INDICADOR
007490           PERFORM 530-COMPARA-OPERADOR
007500           EVALUATE TRUE
007510               WHEN WKS-LOGICA-Y AND WKS-RESULTADO-REGLA = ZERO
007520                   MOVE ZERO TO WKS-RESULTADO-PARCIAL
007530                   MOVE 1 TO WKS-DETENER
007540               WHEN WKS-LOGICA-O AND WKS-REGLA-CUMPLIDA
007550                   MOVE 1 TO WKS-RESULTADO-PARCIAL
007560                   MOVE 1 TO WKS-DETENER
007570               WHEN OTHER
007580                   CONTINUE
007590           END-EVALUATE.
007600       510-EVALUA-REGLA-ENTRADA-E. EXIT.
007610******************************************************************
007620*   520  -  RESUELVE EL VALOR ACTUAL DEL INDICADOR NOMBRADO EN   *
007630*   EL RENGLON DE LA REGLA, A PARTIR DE LOS VALORES DE LA BARRA  *
007640******************************************************************
007650       520-RESUELVE-INDICADOR SECTION.
007660           EVALUATE WKS-REGLA-INDICADOR
007670               WHEN 'PRICE'
007680                   MOVE WKS-VALOR-PRECIO TO
007690                       WKS-REGLA-VALOR-ACTUAL
007700               WHEN 'RSI'
007710                   MOVE WKS-VALOR-RSI TO WKS-REGLA-VALOR-ACTUAL
007720               WHEN 'SMA_20'
007730                   MOVE WKS-VALOR-SMA20 TO WKS-REGLA-VALOR-ACTUAL
007740               WHEN 'SMA_50'
007750                   MOVE WKS-VALOR-SMA50 TO WKS-REGLA-VALOR-ACTUAL
007760               WHEN 'EMA_20'
007770                   MOVE WKS-VALOR-EMA20 TO WKS-REGLA-VALOR-ACTUAL
007780               WHEN 'MACD'
007790                   MOVE WKS-VALOR-MACD TO WKS-REGLA-VALOR-ACTUAL
007800               WHEN 'MACD_SIGNAL'
007810                   MOVE WKS-VALOR-SENAL-MACD TO
007820                       WKS-REGLA-VALOR-ACTUAL
007830               WHEN OTHER
007840                   MOVE ZERO TO WKS-REGLA-VALOR-ACTUAL
007850           END-EVALUATE.
007860       520-RESUELVE-INDICADOR-E. EXIT.
007870******************************************************************
007880*   530  -  COMPARA EL VALOR ACTUAL DEL INDICADOR CONTRA EL      *
007890*   VALOR OBJETIVO DE LA REGLA, SEGUN SU OPERADOR                *
007900******************************************************************
007910       530-COMPARA-OPERADOR SECTION.
007920           MOVE ZERO TO WKS-RESULTADO-REGLA
007930           EVALUATE WKS-REGLA-OPERADOR
007940               WHEN '> '
007950                   IF WKS-REGLA-VALOR-ACTUAL > WKS-REGLA-OBJETIVO
007960                       MOVE 1 TO WKS-RESULTADO-REGLA
007970                   END-IF
007980               WHEN '< '
007990                   IF WKS-REGLA-VALOR-ACTUAL < WKS-REGLA-OBJETIVO
008000                       MOVE 1 TO WKS-RESULTADO-REGLA
008010                   END-IF
008020               WHEN '>='
008030                   IF WKS-REGLA-VALOR-ACTUAL NOT LESS
008040                       WKS-REGLA-OBJETIVO
008050                       MOVE 1 TO WKS-RESULTADO-REGLA
008060                   END-IF
008070               WHEN '<='
008080                   IF WKS-REGLA-VALOR-ACTUAL NOT GREATER
008090                       WKS-REGLA-OBJETIVO
008100                       MOVE 1 TO WKS-RESULTADO-REGLA
008110                   END-IF
008120               WHEN '=='
008130                   IF WKS-REGLA-VALOR-ACTUAL = WKS-REGLA-OBJETIVO
008140                       MOVE 1 TO WKS-RESULTADO-REGLA
008150                   END-IF
008160               WHEN OTHER
008170                   CONTINUE
008180           END-EVALUATE.
008190       530-COMPARA-OPERADOR-E. EXIT.
008200******************************************************************
008210*   600  -  ABRE UNA POSICION DE TAMANO POSICION-SIZE-PCT DEL    *
008220*   CAPITAL, CON DESLIZAMIENTO DE COMPRA Y COMISION DE ENTRADA   *
008230******************************************************************
008240       600-ABRE-POSICION SECTION.
008250           COMPUTE WKS-NOCIONAL-TRABAJO ROUNDED =
008260               WKS-CAPITAL-CORRIENTE *
008270                   (WKS-PARM-POSICION-PCT / 100)
008280           COMPUTE WKS-PRECIO-AJUSTADO ROUNDED =
008290               WKS-VALOR-PRECIO *
008300                   (1 + WKS-PARM-SLIP-COMPRA-PCT)
008310           COMPUTE WKS-POS-CANTIDAD ROUNDED =
008320               WKS-NOCIONAL-TRABAJO / WKS-PRECIO-AJUSTADO
008330           COMPUTE WKS-COMISION-TRABAJO ROUNDED =
008340               WKS-NOCIONAL-TRABAJO * WKS-PARM-COMISION-TASA
008350           SUBTRACT WKS-COMISION-TRABAJO FROM
008360               WKS-CAPITAL-CORRIENTE
008370           MOVE WKS-PRECIO-AJUSTADO TO WKS-POS-PRECIO-ENTRADA
008380           MOVE WKS-NOCIONAL-TRABAJO TO
008390               WKS-POS-NOCIONAL-ENTRADA
008400           MOVE WKS-COMISION-TRABAJO TO
008410               WKS-POS-COMISION-ENTRADA
008420           MOVE WKS-CONTADOR-BARRAS TO WKS-POS-BARRA-ENTRADA
008430           MOVE 1 TO WKS-EN-POSICION-SW.
008440       600-ABRE-POSICION-E. EXIT.
008450******************************************************************
008460*   700  -  EVALUA EL CIERRE DE LA POSICION ABIERTA: PRIMERO     *
008470*   STOP-LOSS/TAKE-PROFIT, LUEGO LAS REGLAS DE SALIDA            *
008480******************************************************************
008490       700-EVALUA-SALIDA SECTION.
008500           PERFORM 710-VERIFICA-STOP-TAKE
008510           IF NOT SALIDA-CONFIRMADA
008520               PERFORM 720-EVALUA-REGLA-SALIDA
008530           END-IF
008540           IF SALIDA-CONFIRMADA
008550               PERFORM 800-CIERRA-POSICION
008560           END-IF.
008570       700-EVALUA-SALIDA-E. EXIT.
008580******************************************************************
008590*   710  -  STOP-LOSS: PRECIO <= ENTRADA*(1-PCT/100); TAKE-      *
008600*   PROFIT: PRECIO >= ENTRADA*(1+PCT/100)                        *
008610******************************************************************
008620       710-VERIFICA-STOP-TAKE SECTION.
008630           MOVE ZERO TO WKS-SALIDA-SW
008640           COMPUTE WKS-PRECIO-AJUSTADO ROUNDED =
008650               WKS-POS-PRECIO-ENTRADA *
008660                   (1 - (WKS-PARM-STOP-LOSS-PCT / 100))
008670           IF WKS-VALOR-PRECIO NOT > WKS-PRECIO-AJUSTADO
008680               MOVE 1 TO WKS-SALIDA-SW
008690           END-IF
008700           COMPUTE WKS-PRECIO-AJUSTADO ROUNDED =
008710               WKS-POS-PRECIO-ENTRADA *
008720                   (1 + (WKS-PARM-TAKE-PROFIT-PCT / 100))
008730           IF WKS-VALOR-PRECIO NOT < WKS-PRECIO-AJUSTADO
008740               MOVE 1 TO WKS-SALIDA-SW
008750           END-IF.
008760       710-VERIFICA-STOP-TAKE-E. EXIT.
008770******************************************************************
008780*   720  -  EVALUACION DE LAS REGLAS DE SALIDA DE LA ESTRATEGIA  *
008790******************************************************************
008800       720-EVALUA-REGLA-SALIDA SECTION.
008810           IF WKS-TOTAL-SALIDA > ZERO
008820               MOVE WKS-SAL-LOGICA (1) TO WKS-LOGICA-VIGENTE
008830               IF WKS-LOGICA-Y
008840                   MOVE 1 TO WKS-RESULTADO-PARCIAL
008850               ELSE
008860                   MOVE ZERO TO WKS-RESULTADO-PARCIAL
008870               END-IF
008880               MOVE ZERO TO WKS-DETENER
008890               PERFORM 721-EVALUA-UNA-REGLA-SALIDA
008900                   VARYING WKS-J FROM 1 BY 1
008910                       UNTIL WKS-J > WKS-TOTAL-SALIDA
008920                          OR WKS-DETENER-SI
008930               IF WKS-RESULTADO-PARCIAL = 1
008940                   MOVE 1 TO WKS-SALIDA-SW
008950               END-IF
008960           END-IF.
008970       720-EVALUA-REGLA-SALIDA-E. EXIT.
008980
008990       721-EVALUA-UNA-REGLA-SALIDA SECTION.
009000           MOVE WKS-SAL-INDICADOR (WKS-J) TO WKS-REGLA-INDICADOR
009010           MOVE WKS-SAL-OPERADOR (WKS-J)  TO WKS-REGLA-OPERADOR
009020           MOVE WKS-SAL-VALOR (WKS-J)     TO WKS-REGLA-OBJETIVO
009030           PERFORM 520-RESUELVE-INDICADOR
009040           PERFORM 530-COMPARA-OPERADOR
009050           EVALUATE TRUE
009060               WHEN WKS-LOGICA-Y AND WKS-RESULTADO-REGLA = ZERO
009070                   MOVE ZERO TO WKS-RESULTADO-PARCIAL
009080                   MOVE 1 TO WKS-DETENER
009090               WHEN WKS-LOGICA-O AND WKS-REGLA-CUMPLIDA
009100                   MOVE 1 TO WKS-RESULTADO-PARCIAL
009110                   MOVE 1 TO WKS-DETENER
009120               WHEN OTHER
009130                   CONTINUE
009140           END-EVALUATE.
009150       721-EVALUA-UNA-REGLA-SALIDA-E. EXIT.
009160******************************************************************
009170*   800  -  CIERRA LA POSICION CON DESLIZAMIENTO DE VENTA,       *
009180*   CALCULA EL P&L Y GRABA EL REGISTRO DE LA OPERACION           *
009190******************************************************************
009200       800-CIERRA-POSICION SECTION.
009210           COMPUTE WKS-PRECIO-AJUSTADO ROUNDED =
009220               WKS-VALOR-PRECIO *
009230                   (1 - WKS-PARM-SLIP-VENTA-PCT)
009240           COMPUTE WKS-GROSS-PNL-TRABAJO ROUNDED =
009250               WKS-POS-CANTIDAD *
009260                   (WKS-PRECIO-AJUSTADO - WKS-POS-PRECIO-ENTRADA)
009270           COMPUTE WKS-NOCIONAL-TRABAJO ROUNDED =
009280               WKS-POS-CANTIDAD * WKS-PRECIO-AJUSTADO
009290           COMPUTE WKS-COMISION-TRABAJO ROUNDED =
009300               WKS-NOCIONAL-TRABAJO * WKS-PARM-COMISION-TASA
009310           ADD WKS-POS-COMISION-ENTRADA TO WKS-COMISION-TRABAJO
009320           COMPUTE WKS-NET-PNL-TRABAJO ROUNDED =
009330               WKS-GROSS-PNL-TRABAJO - WKS-COMISION-TRABAJO
009340           IF WKS-POS-NOCIONAL-ENTRADA NOT = ZERO
009350               COMPUTE WKS-RETORNO-PCT-TRABAJO ROUNDED =
009360                   WKS-NET-PNL-TRABAJO /
009370                       WKS-POS-NOCIONAL-ENTRADA
009380           END-IF
009390           ADD WKS-NET-PNL-TRABAJO TO WKS-CAPITAL-CORRIENTE
009400           ADD 1 TO WKS-TOTAL-TRADES
009410           IF WKS-NET-PNL-TRABAJO > ZERO
009420               ADD 1 TO WKS-TRADES-GANADORES
009430               ADD WKS-NET-PNL-TRABAJO TO
009440                   WKS-SUMA-GANANCIAS-NETAS
009450           ELSE
009460               IF WKS-NET-PNL-TRABAJO < ZERO
009470                   ADD 1 TO WKS-TRADES-PERDEDORES
009480                   COMPUTE WKS-SUMA-PERDIDAS-NETAS =
009490                       WKS-SUMA-PERDIDAS-NETAS -
009500                           WKS-NET-PNL-TRABAJO
009510               END-IF
009520           END-IF
009530           COMPUTE WKS-SUMA-DURACION = WKS-SUMA-DURACION +
009540               (WKS-CONTADOR-BARRAS - WKS-POS-BARRA-ENTRADA)
009550           MOVE WKS-TOTAL-TRADES TO BTT-NUMERO-OPERACION
009560           MOVE WKS-POS-PRECIO-ENTRADA TO BTT-PRECIO-ENTRADA
009570           MOVE WKS-PRECIO-AJUSTADO TO BTT-PRECIO-SALIDA
009580           MOVE WKS-POS-CANTIDAD TO BTT-CANTIDAD
009590           MOVE WKS-GROSS-PNL-TRABAJO TO BTT-GANANCIA-BRUTA
009600           MOVE WKS-COMISION-TRABAJO TO BTT-COMISION-PAGADA
009610           MOVE WKS-NET-PNL-TRABAJO TO BTT-GANANCIA-NETA
009620           MOVE WKS-RETORNO-PCT-TRABAJO TO BTT-RETORNO-PCT
009630           WRITE BTT-REGISTRO-OPERACION
009640           IF WKS-TOTAL-TRADES NOT > 500
009650               MOVE WKS-TOTAL-TRADES TO WKS-TOTAL-LINEA-TRADES
009660               SET WKS-TR-IDX TO WKS-TOTAL-LINEA-TRADES
009670               MOVE WKS-TOTAL-TRADES TO
009680                   WKS-TR-NUMERO (WKS-TR-IDX)
009690               MOVE WKS-POS-PRECIO-ENTRADA TO
009700                   WKS-TR-ENTRADA (WKS-TR-IDX)
009710               MOVE WKS-PRECIO-AJUSTADO TO
009720                   WKS-TR-SALIDA (WKS-TR-IDX)
009730               MOVE WKS-POS-CANTIDAD TO
009740                   WKS-TR-CANTIDAD (WKS-TR-IDX)
009750               MOVE WKS-NET-PNL-TRABAJO TO
009760                   WKS-TR-NETPNL (WKS-TR-IDX)
009770           END-IF
009780           MOVE ZERO TO WKS-EN-POSICION-SW.
009790       800-CIERRA-POSICION-E. EXIT.
009800******************************************************************
009810*   900  -  ACTUALIZA LA EQUIDAD CORRIENTE Y LA MUESTREA EN LA   *
009820*   CURVA DE EQUIDAD SEGUN LA TASA DE MUESTREO DEL TIMEFRAME     *
009830******************************************************************
009840       900-ACTUALIZA-EQUITY SECTION.
009850           MOVE ZERO TO WKS-UNREALIZADO
009860           IF EN-POSICION
009870               COMPUTE WKS-UNREALIZADO ROUNDED =
009880                   WKS-POS-CANTIDAD *
009890                       (WKS-VALOR-PRECIO - WKS-POS-PRECIO-ENTRADA)
009900           END-IF
009910           COMPUTE WKS-EQUITY-ACTUAL =
009920               WKS-CAPITAL-CORRIENTE + WKS-UNREALIZADO
009930           ADD 1 TO WKS-CONTADOR-MUESTREO
009940           IF WKS-CONTADOR-MUESTREO >= WKS-TASA-MUESTREO
009950               MOVE ZERO TO WKS-CONTADOR-MUESTREO
009960               IF WKS-TOTAL-EQUITY < 2000
009970                   ADD 1 TO WKS-TOTAL-EQUITY
009980                   SET WKS-EQI-IDX TO WKS-TOTAL-EQUITY
009990                   MOVE WKS-EQUITY-ACTUAL TO
010000                       WKS-EQ-PUNTO (WKS-EQI-IDX)
010010               END-IF
010020           END-IF.
010030       900-ACTUALIZA-EQUITY-E. EXIT.
010040******************************************************************
010050*  1000  -  METRICAS FINALES DEL BACKTEST SOBRE LA CURVA DE      *
010060*  EQUIDAD Y LAS OPERACIONES COMPLETADAS                         *
010070******************************************************************
010080       1000-RESUME-METRICAS SECTION.
010090           MOVE WKS-CAPITAL-CORRIENTE TO WKS-EQUITY-ACTUAL
010100           IF WKS-PARM-CAPITAL-INICIAL NOT = ZERO
010110               COMPUTE WKS-RETORNO-TOTAL ROUNDED =
010120                   (WKS-CAPITAL-CORRIENTE -
010130                       WKS-PARM-CAPITAL-INICIAL) /
010140                           WKS-PARM-CAPITAL-INICIAL
010150           END-IF
010160           IF WKS-TOTAL-EQUITY > 1
010170               PERFORM 1010-CALCULA-RETORNOS-EQUITY
010180               PERFORM 1020-CALCULA-VOLATILIDAD
010190               PERFORM 1030-CALCULA-SHARPE-SORTINO
010200               PERFORM 1040-CALCULA-DRAWDOWN
010210           END-IF
010220           PERFORM 1050-CALCULA-CAGR
010230           PERFORM 1060-RESUME-OPERACIONES.
010240       1000-RESUME-METRICAS-E. EXIT.
010250******************************************************************
010260*  1010  -  RETORNOS SIMPLES ENTRE PUNTOS SUCESIVOS DE LA CURVA  *
010270*  DE EQUIDAD, PROMEDIO Y VARIANZA (DIVIDIDA ENTRE N-1)          *
010280******************************************************************
010290       1010-CALCULA-RETORNOS-EQUITY SECTION.
010300           MOVE ZERO TO WKS-SUMA-RETORNOS-EQ
010310           PERFORM 1011-UN-RETORNO-EQUITY
010320               VARYING WKS-I FROM 2 BY 1
010330                   UNTIL WKS-I > WKS-TOTAL-EQUITY
010340           COMPUTE WKS-PROMEDIO-RETORNO-EQ ROUNDED =
010350               WKS-SUMA-RETORNOS-EQ / (WKS-TOTAL-EQUITY - 1)
010360           MOVE ZERO TO WKS-SUMA-DESVIACION2
010370           MOVE ZERO TO WKS-SUMA-NEGATIVOS2
010380           MOVE ZERO TO WKS-CUENTA-NEGATIVOS
010390           PERFORM 1012-SUMA-DESVIACION-EQUITY
010400               VARYING WKS-I FROM 2 BY 1
010410                   UNTIL WKS-I > WKS-TOTAL-EQUITY
010420           IF WKS-TOTAL-EQUITY > 2
010430               COMPUTE WKS-VARIANZA-EQ ROUNDED =
010440                   WKS-SUMA-DESVIACION2 / (WKS-TOTAL-EQUITY - 2)
010450           END-IF.
010460       1010-CALCULA-RETORNOS-EQUITY-E. EXIT.
010470
010480       1011-UN-RETORNO-EQUITY SECTION.
010490           SET WKS-EQI-IDX TO WKS-I
010500           SET WKS-EQR-IDX TO WKS-I
010510           IF WKS-EQ-PUNTO (WKS-EQI-IDX - 1) NOT = ZERO
010520               COMPUTE WKS-EQ-RETORNO (WKS-EQR-IDX) ROUNDED =
010530                   (WKS-EQ-PUNTO (WKS-EQI-IDX) -
010540                       WKS-EQ-PUNTO (WKS-EQI-IDX - 1)) /
010550                           WKS-EQ-PUNTO (WKS-EQI-IDX - 1)
010560           END-IF
010570           ADD WKS-EQ-RETORNO (WKS-EQR-IDX) TO
010580               WKS-SUMA-RETORNOS-EQ.
010590       1011-UN-RETORNO-EQUITY-E. EXIT.
010600
010610       1012-SUMA-DESVIACION-EQUITY SECTION.
010620           SET WKS-EQR-IDX TO WKS-I
010630           COMPUTE WKS-DESVIACION-TRABAJO =
010640               WKS-EQ-RETORNO (WKS-EQR-IDX) -
010650                   WKS-PROMEDIO-RETORNO-EQ
010660           COMPUTE WKS-SUMA-DESVIACION2 =
010670               WKS-SUMA-DESVIACION2 +
010680                   (WKS-DESVIACION-TRABAJO *
010690                       WKS-DESVIACION-TRABAJO)
010700           IF WKS-EQ-RETORNO (WKS-EQR-IDX) < ZERO
010710               ADD 1 TO WKS-CUENTA-NEGATIVOS
010720               COMPUTE WKS-SUMA-NEGATIVOS2 =
010730                   WKS-SUMA-NEGATIVOS2 +
010740                       (WKS-EQ-RETORNO (WKS-EQR-IDX) *
010750                           WKS-EQ-RETORNO (WKS-EQR-IDX))
010760           END-IF.
010770       1012-SUMA-DESVIACION-EQUITY-E. EXIT.
010780******************************************************************
010790*  1020  -  VOLATILIDAD ANUALIZADA DE LA CURVA DE EQUIDAD        *
010800*  MUESTREADA (FACTOR 252 COMO ESTANDAR DE LA CASA)              *
010810******************************************************************
010820       1020-CALCULA-VOLATILIDAD SECTION.
010830           COMPUTE WKS-ARGUMENTO-RAIZ = WKS-VARIANZA-EQ * 252
010840           MOVE WKS-ARGUMENTO-RAIZ TO MTH-ARGUMENTO-1
010850           SET MTH-FUNCION-RAIZ TO TRUE
010860           CALL 'QXMATH01' USING MTH-AREA-ENLACE
010870           COMPUTE WKS-VOLATILIDAD ROUNDED = MTH-RESULTADO.
010880       1020-CALCULA-VOLATILIDAD-E. EXIT.
010890******************************************************************
010900*  1030  -  SHARPE Y SORTINO DE LA CURVA DE EQUIDAD (MISMA TASA  *
010910*  LIBRE DE RIESGO DEL 5% DE LOS DEMAS PROGRAMAS DE ANALITICA.   *
010920*  LA MUESTRA DE LA CURVA DE EQUIDAD YA VIENE AGRUPADA POR       *
010930*  OPERACION, POR LO QUE LA DESVIACION A LA BAJA NO SE VUELVE    *
010940*  A ANUALIZAR POR 252 COMO EN LA SERIE DIARIA DE NAVHIST)       *
010950******************************************************************
010960       1030-CALCULA-SHARPE-SORTINO SECTION.
010970           IF WKS-VOLATILIDAD NOT = ZERO
010980               COMPUTE WKS-SHARPE ROUNDED =
010990                   ((WKS-PROMEDIO-RETORNO-EQ * 252) -
011000                       WKS-TASA-LIBRE-RIESGO) / WKS-VOLATILIDAD
011010           END-IF
011020           IF WKS-CUENTA-NEGATIVOS > ZERO
011030               COMPUTE WKS-ARGUMENTO-RAIZ =
011040                   WKS-SUMA-NEGATIVOS2 / WKS-CUENTA-NEGATIVOS
011050               MOVE WKS-ARGUMENTO-RAIZ TO MTH-ARGUMENTO-1
011060               SET MTH-FUNCION-RAIZ TO TRUE
011070               CALL 'QXMATH01' USING MTH-AREA-ENLACE
011080               IF MTH-RESULTADO NOT = ZERO
011090                   COMPUTE WKS-SORTINO ROUNDED =
011100                       ((WKS-PROMEDIO-RETORNO-EQ * 252) -
011110                           WKS-TASA-LIBRE-RIESGO) /
011120                               MTH-RESULTADO
011130               END-IF
011140           END-IF.
011150       1030-CALCULA-SHARPE-SORTINO-E. EXIT.
011160******************************************************************
011170*  1040  -  MAXIMA BAJA Y SU DURACION SOBRE LA CURVA DE EQUIDAD  *
011180*  (PICO CORRIENTE COMO SEGUNDO CORTE DE CONTROL)                *
011190******************************************************************
011200       1040-CALCULA-DRAWDOWN SECTION.
011210           MOVE ZERO TO WKS-PICO-EQUITY
011220           MOVE ZERO TO WKS-MAXIMA-BAJA
011230           MOVE ZERO TO WKS-CONTADOR-DIAS-BAJA
011240           MOVE ZERO TO WKS-DURACION-MAXIMA
011250           PERFORM 1041-EVALUA-PUNTO-BAJA
011260               VARYING WKS-I FROM 1 BY 1
011270                   UNTIL WKS-I > WKS-TOTAL-EQUITY.
011280       1040-CALCULA-DRAWDOWN-E. EXIT.
011290
011300       1041-EVALUA-PUNTO-BAJA SECTION.
011310           SET WKS-EQI-IDX TO WKS-I
011320           IF WKS-EQ-PUNTO (WKS-EQI-IDX) > WKS-PICO-EQUITY
011330               MOVE WKS-EQ-PUNTO (WKS-EQI-IDX) TO WKS-PICO-EQUITY
011340               MOVE ZERO TO WKS-BAJA-ACTUAL
011350               MOVE ZERO TO WKS-CONTADOR-DIAS-BAJA
011360           ELSE
011370               ADD 1 TO WKS-CONTADOR-DIAS-BAJA
011380               IF WKS-PICO-EQUITY NOT = ZERO
011390                   COMPUTE WKS-BAJA-ACTUAL ROUNDED =
011400                       (WKS-PICO-EQUITY -
011410                           WKS-EQ-PUNTO (WKS-EQI-IDX)) /
011420                               WKS-PICO-EQUITY
011430               END-IF
011440           END-IF
011450           IF WKS-BAJA-ACTUAL > WKS-MAXIMA-BAJA
011460               MOVE WKS-BAJA-ACTUAL TO WKS-MAXIMA-BAJA
011470               MOVE WKS-CONTADOR-DIAS-BAJA TO WKS-DURACION-MAXIMA
011480           END-IF.
011490       1041-EVALUA-PUNTO-BAJA-E. EXIT.
011500******************************************************************
011510*  1050  -  CAGR = (CAPITAL FINAL / CAPITAL INICIAL) ELEVADO A   *
011520*  365/DIAS, MENOS UNO, VIA LOGARITMO Y EXPONENCIAL DE QXMATH01  *
011530******************************************************************
011540       1050-CALCULA-CAGR SECTION.
011550           MOVE WKS-PARM-FECHA-INICIO TO DTE-FECHA-ENTRADA
011560           CALL 'QXDATE01' USING DTE-AREA-ENLACE
011570           MOVE DTE-JULIANO TO WKS-JULIANO-INICIO
011580           MOVE WKS-PARM-FECHA-FIN TO DTE-FECHA-ENTRADA
011590           CALL 'QXDATE01' USING DTE-AREA-ENLACE
011600           MOVE DTE-JULIANO TO WKS-JULIANO-FIN
011610           COMPUTE WKS-DIAS-ENTRE-FECHAS =
011620               WKS-JULIANO-FIN - WKS-JULIANO-INICIO
011630           IF WKS-DIAS-ENTRE-FECHAS < 1
011640               MOVE 1 TO WKS-DIAS-ENTRE-FECHAS
011650           END-IF
011660           IF WKS-PARM-CAPITAL-INICIAL NOT = ZERO
011670               COMPUTE MTH-ARGUMENTO-1 =
011680                   WKS-CAPITAL-CORRIENTE /
011690                       WKS-PARM-CAPITAL-INICIAL
011700               SET MTH-FUNCION-LOGNAT TO TRUE
011710               CALL 'QXMATH01' USING MTH-AREA-ENLACE
011720               MOVE MTH-RESULTADO TO WKS-RESULTADO-LN
011730               COMPUTE MTH-ARGUMENTO-1 =
011740                   WKS-RESULTADO-LN *
011750                       (365 / WKS-DIAS-ENTRE-FECHAS)
011760               SET MTH-FUNCION-EXPONENCIAL TO TRUE
011770               CALL 'QXMATH01' USING MTH-AREA-ENLACE
011780               COMPUTE WKS-CAGR ROUNDED = MTH-RESULTADO - 1
011790           END-IF.
011800       1050-CALCULA-CAGR-E. EXIT.
011810******************************************************************
011820*  1060  -  TASA DE GANANCIA, FACTOR DE GANANCIA Y DURACION      *
011830*  PROMEDIO DE LAS OPERACIONES COMPLETADAS                       *
011840******************************************************************
011850       1060-RESUME-OPERACIONES SECTION.
011860           IF WKS-TOTAL-TRADES > ZERO
011870               COMPUTE WKS-TASA-GANANCIA ROUNDED =
011880                   WKS-TRADES-GANADORES / WKS-TOTAL-TRADES
011890               IF WKS-SUMA-PERDIDAS-NETAS NOT = ZERO
011900                   COMPUTE WKS-FACTOR-GANANCIA ROUNDED =
011910                       WKS-SUMA-GANANCIAS-NETAS /
011920                           WKS-SUMA-PERDIDAS-NETAS
011930               END-IF
011940               COMPUTE WKS-DURACION-PROMEDIO ROUNDED =
011950                   WKS-SUMA-DURACION / WKS-TOTAL-TRADES
011960           END-IF.
011970       1060-RESUME-OPERACIONES-E. EXIT.
011980******************************************************************
011990*  1100  -  IMPRESION DEL REPORTE RESUMEN DEL BACKTEST           *
012000******************************************************************
012010       1100-IMPRIME-REPORTE SECTION.
012020           PERFORM 1110-IMPRIME-ENCABEZADO
012030           PERFORM 1120-IMPRIME-DETALLE-TRADES
012040           MOVE WKS-L-SEPARADOR TO RPT-LINEA-REPORTE
012050           WRITE RPT-LINEA-REPORTE.
012060       1100-IMPRIME-REPORTE-E. EXIT.
012070
012080       1110-IMPRIME-ENCABEZADO SECTION.
012090           MOVE WKS-PARM-SIMBOLO TO WKS-LT-SIMBOLO
012100           MOVE WKS-PARM-FECHA-INICIO TO WKS-LT-INICIO
012110           MOVE WKS-PARM-FECHA-FIN TO WKS-LT-FIN
012120           MOVE WKS-L-TITULO TO RPT-LINEA-REPORTE
012130           WRITE RPT-LINEA-REPORTE
012140           MOVE WKS-L-SEPARADOR TO RPT-LINEA-REPORTE
012150           WRITE RPT-LINEA-REPORTE
012160           MOVE WKS-CAPITAL-CORRIENTE TO WKS-LC-VALOR
012170           MOVE WKS-L-CAPITAL TO RPT-LINEA-REPORTE
012180           WRITE RPT-LINEA-REPORTE
012190           COMPUTE WKS-LR-VALOR = WKS-RETORNO-TOTAL * 100
012200           MOVE WKS-L-RETORNO TO RPT-LINEA-REPORTE
012210           WRITE RPT-LINEA-REPORTE
012220           MOVE WKS-TOTAL-TRADES TO WKS-LTR-TOTAL
012230           MOVE WKS-TRADES-GANADORES TO WKS-LTR-GANA
012240           MOVE WKS-TRADES-PERDEDORES TO WKS-LTR-PIERDE
012250           MOVE WKS-L-TRADES TO RPT-LINEA-REPORTE
012260           WRITE RPT-LINEA-REPORTE
012270           COMPUTE WKS-LWR-TASA = WKS-TASA-GANANCIA * 100
012280           MOVE WKS-FACTOR-GANANCIA TO WKS-LWR-FACTOR
012290           MOVE WKS-L-WINRATE TO RPT-LINEA-REPORTE
012300           WRITE RPT-LINEA-REPORTE
012310           MOVE WKS-SHARPE TO WKS-LSH-SHARPE
012320           MOVE WKS-SORTINO TO WKS-LSH-SORTINO
012330           MOVE WKS-L-SHARPE TO RPT-LINEA-REPORTE
012340           WRITE RPT-LINEA-REPORTE
012350           COMPUTE WKS-LMD-VALOR = WKS-MAXIMA-BAJA * 100
012360           MOVE WKS-DURACION-MAXIMA TO WKS-LMD-DURACION
012370           MOVE WKS-L-DRAWDOWN TO RPT-LINEA-REPORTE
012380           WRITE RPT-LINEA-REPORTE
012390           COMPUTE WKS-LCG-VALOR = WKS-CAGR * 100
012400           MOVE WKS-L-CAGR TO RPT-LINEA-REPORTE
012410           WRITE RPT-LINEA-REPORTE
012420           MOVE WKS-DURACION-PROMEDIO TO WKS-LDU-VALOR
012430           MOVE WKS-L-DURACION TO RPT-LINEA-REPORTE
012440           WRITE RPT-LINEA-REPORTE
012450           MOVE WKS-L-SEPARADOR TO RPT-LINEA-REPORTE
012460           WRITE RPT-LINEA-REPORTE
012470           MOVE WKS-L-ENCAB-DETALLE TO RPT-LINEA-REPORTE
012480           WRITE RPT-LINEA-REPORTE.
012490       1110-IMPRIME-ENCABEZADO-E. EXIT.
012500******************************************************************
012510*  1120  -  DETALLE DE OPERACIONES CON TOTAL CORRIENTE DE        *
012520*  NET-PNL (LIMITADO A LAS PRIMERAS 500 OPERACIONES GUARDADAS)   *
012530******************************************************************
012540       1120-IMPRIME-DETALLE-TRADES SECTION.
012550           MOVE ZERO TO WKS-TOTAL-NETPNL-TRADES
012560           PERFORM 1121-IMPRIME-UNA-LINEA-TRADE
012570               VARYING WKS-K FROM 1 BY 1
012580                   UNTIL WKS-K > WKS-TOTAL-LINEA-TRADES
012590           MOVE WKS-TOTAL-NETPNL-TRADES TO WKS-LTT-VALOR
012600           MOVE WKS-L-TOTAL-TRADES TO RPT-LINEA-REPORTE
012610           WRITE RPT-LINEA-REPORTE.
012620       1120-IMPRIME-DETALLE-TRADES-E. EXIT.
012630
012640       1121-IMPRIME-UNA-LINEA-TRADE SECTION.
012650           SET WKS-TR-IDX TO WKS-K
012660           MOVE WKS-TR-NUMERO (WKS-TR-IDX) TO WKS-LDT-NUMERO
012670           MOVE WKS-TR-ENTRADA (WKS-TR-IDX) TO WKS-LDT-ENTRADA
012680           MOVE WKS-TR-SALIDA (WKS-TR-IDX) TO WKS-LDT-SALIDA
012690           MOVE WKS-TR-CANTIDAD (WKS-TR-IDX) TO WKS-LDT-CANTIDAD
012700           MOVE WKS-TR-NETPNL (WKS-TR-IDX) TO WKS-LDT-NETPNL
012710           ADD WKS-TR-NETPNL (WKS-TR-IDX) TO
012720               WKS-TOTAL-NETPNL-TRADES
012730           MOVE WKS-L-DETALLE-TRADE TO RPT-LINEA-REPORTE
012740           WRITE RPT-LINEA-REPORTE.
012750       1121-IMPRIME-UNA-LINEA-TRADE-E. EXIT.
012760******************************************************************
012770*  1990  -  CIERRE ORDENADO DE TODOS LOS ARCHIVOS DEL PROGRAMA   *
012780******************************************************************
012790       1990-CIERRA-ARCHIVOS SECTION.
012800           CLOSE OHL-ARCHIVO RUL-ARCHIVO BTT-ARCHIVO RPT-ARCHIVO.
012810       1990-CIERRA-ARCHIVOS-E. EXIT.
012820******************************************************************
012830*   9990  -  RUTINA COMUN DE ERROR DE APERTURA DE ARCHIVO        *
012840******************************************************************
012850       9990-ERROR-ARCHIVO SECTION.
012860           MOVE 'OPEN'      TO WKS-ACCION
012870           MOVE SPACES      TO WKS-LLAVE
012880           DISPLAY '>>> ERROR AL ABRIR ARCHIVO ' WKS-ARCHIVO
012890                   UPON CONSOLE
012900           DISPLAY '    >>> VERIFICAR DETALLES EN SPOOL <<<'
012910                   UPON CONSOLE
012920           MOVE 91 TO RETURN-CODE
012930           STOP RUN.
012940       9990-ERROR-ARCHIVO-E. EXIT.
