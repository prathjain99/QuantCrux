000100******************************************************************
000110* FECHA       : 14/06/1989                                       *
000120* PROGRAMADOR : J. CASTELLANOS (JCM)                             *
000130* APLICACION  : BANCA DE INVERSION                               *
000140* PROGRAMA    : QXMATH01                                         *
000150* TIPO        : SUBRUTINA (CALLED)                               *
000160* DESCRIPCION : RUTINA COMUN DE CALCULO NUMERICO PARA EL MOTOR   *
000170*             : BATCH DE VALORACION Y RIESGO (RAIZ CUADRADA,     *
000180*             : LOGARITMO NATURAL, EXPONENCIAL, DISTRIBUCION     *
000190*             : NORMAL ACUMULADA Y GENERADOR DE ALEATORIOS)      *
000200*             : SE CENTRALIZA AQUI PORQUE NINGUN VERBO DEL       *
000210*             : COMPILADOR RESUELVE ESTAS FORMULAS DIRECTAMENTE  *
000220* ARCHIVOS    : NO APLICA (SUBRUTINA SIN E/S PROPIA)             *
000230* PROGRAMA(S) : LLAMADA POR QCTRX001, QCPRF001, QCANL001,        *
000240*             : QCPRD001, QCBKT001                               *
000250******************************************************************
000260*                  B I T A C O R A   D E   C A M B I O S         *
000270******************************************************************
000280* 14/06/1989  JCM  000000  VERSION INICIAL - RAIZ POR NEWTON-    *
000290*                          RAPHSON PARA LA CARTERA DE VALORES    *
000300* 02/09/1989  JCM  000041  SE AGREGA LN Y EXP POR SERIE DE       *
000310*                          TAYLOR CON REDUCCION DE ARGUMENTO     *
000320* 22/01/1990  RTZ  000077  SE AGREGA APROXIMACION DE LA NORMAL   *
000330*                          ACUMULADA (ABRAMOWITZ Y STEGUN 7.1.26)*
000340* 30/07/1991  RTZ  000103  CORRIGE CICLO INFINITO EN RAIZ CUANDO *
000350*                          EL ARGUMENTO ES CERO                  *
000360* 11/03/1993  JCM  000158  SE AGREGA GENERADOR CONGRUENCIAL      *
000370*                          LINEAL PARA SIMULACION MONTE CARLO    *
000380* 19/11/1994  JCM  000201  SE AGREGA TRANSFORMACION DE BOX-MULLER*
000390*                          PARA ALEATORIOS NORMALES (PRODUCTOS)  *
000400* 04/12/1998  RTZ  000266  REVISION Y2K - NINGUN CAMPO DE FECHA  *
000410*                          EN ESTA RUTINA, SE DEJA CONSTANCIA    *
000420* 17/02/1999  RTZ  000267  PRUEBAS Y2K SATISFACTORIAS, SIN       *
000430*                          CAMBIOS DE CODIGO REQUERIDOS          *
000440* 25/06/2003  MPR  000319  SE AMPLIA PRECISION DE SERIE TAYLOR A *
000450*                          12 TERMINOS POR RECLAMO DE AUDITORIA  *
000460* 08/10/2009  MPR  000388  SE AGREGA SEMILLA POR PARAMETRO PARA  *
000470*                          PERMITIR CORRIDAS REPRODUCIBLES       *
000480* 10/03/2024  LFB  000452  SE AMPLIA RUTINA PARA EL NUEVO MOTOR  *
000490*                          BATCH DE CALCULO CUANTITATIVO         *
000500*                          (PORTAFOLIOS, PRODUCTOS ESTRUCTURADOS,*
000510*                          ESTRATEGIAS Y BACKTEST) - TICKET QX-14*
000520******************************************************************
000530       IDENTIFICATION DIVISION.
000540       PROGRAM-ID. QXMATH01.
000550       AUTHOR. J. CASTELLANOS.
000560       INSTALLATION. BANCA DE INVERSION.
000570       DATE-WRITTEN. 14/06/1989.
000580       DATE-COMPILED.
000590       SECURITY. USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
000600       ENVIRONMENT DIVISION.
000610       CONFIGURATION SECTION.
000620       SPECIAL-NAMES.
000630           CURRENCY SIGN IS '$' WITH PICTURE SYMBOL '$'.
000640       DATA DIVISION.
000650       WORKING-STORAGE SECTION.
000660******************************************************************
000670*         AREA DE TRABAJO PARA RAIZ CUADRADA (NEWTON-RAPHSON)    *
000680******************************************************************
000690       01  WKS-AREA-RAIZ.
000700       05  WKS-RZ-X              PIC S9(9)V9(9) VALUE ZEROES.
000710       05  WKS-RZ-X-ANTERIOR     PIC S9(9)V9(9) VALUE ZEROES.
000720       05  WKS-RZ-DIFERENCIA     PIC S9(9)V9(9) VALUE ZEROES.
000730       05  WKS-RZ-ITERACIONES    PIC S9(4) COMP VALUE ZERO.
000740******************************************************************
000750*    AREA DE TRABAJO PARA SERIE DE TAYLOR (LN, EXP, COSENO)      *
000760******************************************************************
000770       01  WKS-AREA-TAYLOR.
000780       05  WKS-TY-ARGUMENTO      PIC S9(9)V9(9) VALUE ZEROES.
000790       05  WKS-TY-TERMINO        PIC S9(9)V9(9) VALUE ZEROES.
000800       05  WKS-TY-SUMA           PIC S9(9)V9(9) VALUE ZEROES.
000810       05  WKS-TY-POTENCIA-X     PIC S9(9)V9(9) VALUE ZEROES.
000820       05  WKS-TY-VECES-E        PIC S9(4) COMP VALUE ZERO.
000830       05  WKS-TY-N              PIC S9(4) COMP VALUE ZERO.
000840******************************************************************
000850*    AREA DE TRABAJO PARA NORMAL ACUMULADA (ABRAMOWITZ-STEGUN)   *
000860******************************************************************
000870       01  WKS-AREA-NORMAL.
000880       05  WKS-ND-X              PIC S9(9)V9(9) VALUE ZEROES.
000890       05  WKS-ND-X-ABS          PIC S9(9)V9(9) VALUE ZEROES.
000900       05  WKS-ND-T              PIC S9(9)V9(9) VALUE ZEROES.
000910       05  WKS-ND-POLINOMIO      PIC S9(9)V9(9) VALUE ZEROES.
000920       05  WKS-ND-EXPONENTE      PIC S9(9)V9(9) VALUE ZEROES.
000930       05  WKS-ND-SIGNO          PIC S9(4) COMP VALUE ZERO.
000940       05  WKS-ND-CONSTANTE-P    PIC S9(1)V9(7) VALUE 0.3275911.
000950       05  WKS-ND-COEF-A1        PIC S9(1)V9(9) VALUE 0.254829592.
000960       05  WKS-ND-COEF-A2       PIC S9(1)V9(9) VALUE 0.284496736-.
000970       05  WKS-ND-COEF-A3        PIC S9(1)V9(9) VALUE 1.421413741.
000980       05  WKS-ND-COEF-A4       PIC S9(1)V9(9) VALUE 1.453152027-.
000990       05  WKS-ND-COEF-A5        PIC S9(1)V9(9) VALUE 1.061405429.
001000******************************************************************
001010*    AREA DE TRABAJO PARA GENERADOR CONGRUENCIAL Y BOX-MULLER    *
001020******************************************************************
001030       01  WKS-AREA-ALEATORIO.
001040       05  WKS-RN-MULTIPLICADOR  PIC 9(9) COMP-5 VALUE 1103515245.
001050       05  WKS-RN-INCREMENTO     PIC 9(9) COMP-5 VALUE 12345.
001060       05  WKS-RN-MODULO         PIC 9(9) COMP-5 VALUE 2147483648.
001070       05  WKS-RN-RESTO          PIC 9(9) COMP-5 VALUE ZERO.
001080       05  WKS-RN-COCIENTE       PIC 9(9) COMP-5 VALUE ZERO.
001090       05  WKS-RN-UNIFORME-1     PIC S9(9)V9(9) VALUE ZEROES.
001100       05  WKS-RN-UNIFORME-2     PIC S9(9)V9(9) VALUE ZEROES.
001110       05  WKS-RN-RADIO          PIC S9(9)V9(9) VALUE ZEROES.
001120       05  WKS-RN-ANGULO         PIC S9(9)V9(9) VALUE ZEROES.
001130******************************************************************
001140*    CAMPOS AUXILIARES PARA REDUCCION DE ARGUMENTO Y DIAGNOSTICO *
001150******************************************************************
001160       01  WKS-VALOR-TRABAJO         PIC 9(18) VALUE ZEROES.
001170       01  WKS-VALOR-TRABAJO-R REDEFINES WKS-VALOR-TRABAJO.
001180       05  WKS-VT-PARTE-ENTERA   PIC 9(09).
001190       05  WKS-VT-PARTE-DECIMAL  PIC 9(09).
001200       01  WKS-SEMILLA-TRABAJO       PIC 9(09) COMP-5 VALUE ZERO.
001210       01  WKS-SEMILLA-TRABAJO-R REDEFINES WKS-SEMILLA-TRABAJO.
001220       05  WKS-SEM-ALTA          PIC 9(05).
001230       05  WKS-SEM-BAJA          PIC 9(04).
001240       01  WKS-RESULTADO-MATH        PIC S9(9)V9(9) VALUE ZEROES.
001250       01  WKS-RESULTADO-MATH-R REDEFINES WKS-RESULTADO-MATH.
001260       05  WKS-RESULTADO-ENTERO  PIC S9(9).
001270       05  WKS-RESULTADO-DECIMAL PIC 9(09).
001280       01  WKS-CONSTANTE-E       PIC S9(1)V9(9) VALUE 2.718281828.
001290       01  WKS-CONSTANTE-DOS-PI  PIC S9(1)V9(9) VALUE 6.283185307.
001300       01  WKS-LIMITE-ITERACIONES PIC S9(4) COMP VALUE 40.
001310       01  WKS-TOLERANCIA        PIC S9(1)V9(9) VALUE 0.000000001.
001320       01  WKS-IND-PAR               PIC S9(4) COMP VALUE ZERO.
001330       LINKAGE SECTION.
001340           COPY QXMATHL.
001350******************************************************************
001360       PROCEDURE DIVISION USING MTH-AREA-ENLACE.
001370******************************************************************
001380*               S E C C I O N    P R I N C I P A L               *
001390******************************************************************
001400       000-MAIN SECTION.
001410           MOVE ZERO TO MTH-CODIGO-RETORNO
001420           EVALUATE TRUE
001430               WHEN MTH-FUNCION-RAIZ
001440                   PERFORM 100-CALCULA-RAIZ
001450               WHEN MTH-FUNCION-LOGNAT
001460                   PERFORM 200-CALCULA-LN
001470               WHEN MTH-FUNCION-EXPONENCIAL
001480                   PERFORM 300-CALCULA-EXP
001490               WHEN MTH-FUNCION-NORMAL
001500                   PERFORM 400-CALCULA-NORMAL
001510               WHEN MTH-FUNCION-ALEAT-UNIFORME
001520                   PERFORM 500-CALCULA-UNIFORME
001530               WHEN MTH-FUNCION-ALEAT-NORMAL
001540                   PERFORM 500-CALCULA-UNIFORME
001550                   PERFORM 510-CALCULA-UNIFORME-DOS
001560                   PERFORM 600-CALCULA-NORMAL-ALEAT
001570               WHEN OTHER
001580                   MOVE 8 TO MTH-CODIGO-RETORNO
001590           END-EVALUATE
001600           GOBACK.
001610       000-MAIN-E. EXIT.
001620******************************************************************
001630*    100  -  RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON       *
001640*    X(N+1) = ( X(N) + ARG / X(N) ) / 2, HASTA QUE CONVERJA      *
001650******************************************************************
001660       100-CALCULA-RAIZ SECTION.
001670           MOVE ZERO TO WKS-RZ-ITERACIONES
001680           IF MTH-ARGUMENTO-1 <= ZERO
001690               MOVE ZERO TO MTH-RESULTADO
001700               GO TO 100-CALCULA-RAIZ-E
001710           END-IF
001720           MOVE MTH-ARGUMENTO-1 TO WKS-RZ-X
001730           IF WKS-RZ-X > 1
001740               DIVIDE WKS-RZ-X BY 2 GIVING WKS-RZ-X
001750           END-IF
001760           MOVE 1 TO WKS-RZ-DIFERENCIA
001770           PERFORM 110-ITERA-NEWTON
001780               UNTIL WKS-RZ-DIFERENCIA < WKS-TOLERANCIA
001790                  OR WKS-RZ-ITERACIONES > WKS-LIMITE-ITERACIONES
001800           MOVE WKS-RZ-X TO MTH-RESULTADO.
001810       100-CALCULA-RAIZ-E. EXIT.
001820
001830       110-ITERA-NEWTON SECTION.
001840           ADD 1 TO WKS-RZ-ITERACIONES
001850           MOVE WKS-RZ-X TO WKS-RZ-X-ANTERIOR
001860           COMPUTE WKS-RZ-X ROUNDED =
001870               ( WKS-RZ-X + ( MTH-ARGUMENTO-1 / WKS-RZ-X ) ) / 2
001880           COMPUTE WKS-RZ-DIFERENCIA =
001890               WKS-RZ-X - WKS-RZ-X-ANTERIOR
001900           IF WKS-RZ-DIFERENCIA < ZERO
001910               MULTIPLY WKS-RZ-DIFERENCIA BY -1
001920                      GIVING WKS-RZ-DIFERENCIA
001930           END-IF.
001940       110-ITERA-NEWTON-E. EXIT.
001950******************************************************************
001960*    200  -  LOGARITMO NATURAL POR SERIE DE TAYLOR CON           *
001970*    REDUCCION DE ARGUMENTO (LN(X) = LN(X/E**K) + K)             *
001980******************************************************************
001990       200-CALCULA-LN SECTION.
002000           MOVE ZERO TO WKS-TY-VECES-E
002010           IF MTH-ARGUMENTO-1 <= ZERO
002020               MOVE ZERO TO MTH-RESULTADO
002030               GO TO 200-CALCULA-LN-E
002040           END-IF
002050           MOVE MTH-ARGUMENTO-1 TO WKS-TY-ARGUMENTO
002060           PERFORM 210-REDUCE-ARGUMENTO-LN
002070               UNTIL WKS-TY-ARGUMENTO NOT > WKS-CONSTANTE-E
002080           PERFORM 220-REDUCE-ARGUMENTO-LN-INV
002090               UNTIL WKS-TY-ARGUMENTO NOT < 1
002100           PERFORM 230-SERIE-LN-1-MAS-U
002110           COMPUTE MTH-RESULTADO ROUNDED =
002120                   WKS-TY-SUMA + WKS-TY-VECES-E.
002130       200-CALCULA-LN-E. EXIT.
002140
002150       210-REDUCE-ARGUMENTO-LN SECTION.
002160           DIVIDE WKS-TY-ARGUMENTO BY WKS-CONSTANTE-E
002170                  GIVING WKS-TY-ARGUMENTO
002180           ADD 1 TO WKS-TY-VECES-E.
002190       210-REDUCE-ARGUMENTO-LN-E. EXIT.
002200
002210       220-REDUCE-ARGUMENTO-LN-INV SECTION.
002220           MULTIPLY WKS-TY-ARGUMENTO BY WKS-CONSTANTE-E
002230                  GIVING WKS-TY-ARGUMENTO
002240           SUBTRACT 1 FROM WKS-TY-VECES-E.
002250       220-REDUCE-ARGUMENTO-LN-INV-E. EXIT.
002260
002270******************************************************************
002280*    230  -  LN(1+U) = U - U**2/2 + U**3/3 - U**4/4 ...          *
002290*    CON U = ARGUMENTO-1, VALIDO PORQUE U QUEDO ENTRE 0 Y 1-E    *
002300******************************************************************
002310       230-SERIE-LN-1-MAS-U SECTION.
002320           COMPUTE WKS-TY-ARGUMENTO = WKS-TY-ARGUMENTO - 1
002330           MOVE WKS-TY-ARGUMENTO TO WKS-TY-POTENCIA-X
002340           MOVE WKS-TY-ARGUMENTO TO WKS-TY-SUMA
002350           PERFORM 231-TERMINO-SERIE-LN
002360               VARYING WKS-TY-N FROM 2 BY 1
002370               UNTIL WKS-TY-N > 12.
002380       230-SERIE-LN-1-MAS-U-E. EXIT.
002390
002400       231-TERMINO-SERIE-LN SECTION.
002410           MULTIPLY WKS-TY-POTENCIA-X BY WKS-TY-ARGUMENTO
002420                  GIVING WKS-TY-POTENCIA-X
002430           DIVIDE WKS-TY-POTENCIA-X BY WKS-TY-N
002440                  GIVING WKS-TY-TERMINO
002450           DIVIDE WKS-TY-N BY 2 GIVING WKS-RN-COCIENTE
002460                  REMAINDER WKS-IND-PAR
002470           IF WKS-IND-PAR = ZERO
002480               SUBTRACT WKS-TY-TERMINO FROM WKS-TY-SUMA
002490           ELSE
002500               ADD WKS-TY-TERMINO TO WKS-TY-SUMA
002510           END-IF.
002520       231-TERMINO-SERIE-LN-E. EXIT.
002530******************************************************************
002540*    300  -  EXPONENCIAL POR SERIE DE TAYLOR (E**X = SUM X**N/N!)*
002550*    CON REDUCCION DE ARGUMENTO POR LA PARTE ENTERA DE X         *
002560******************************************************************
002570       300-CALCULA-EXP SECTION.
002580           MOVE MTH-ARGUMENTO-1 TO WKS-TY-ARGUMENTO
002590           MOVE ZERO TO WKS-TY-VECES-E
002600           PERFORM 310-EXTRAE-PARTE-ENTERA
002610               UNTIL WKS-TY-ARGUMENTO NOT > 1
002620           MOVE 1 TO WKS-TY-SUMA
002630           MOVE 1 TO WKS-TY-TERMINO
002640           PERFORM 320-TERMINO-SERIE-EXP
002650               VARYING WKS-TY-N FROM 1 BY 1
002660               UNTIL WKS-TY-N > 12
002670           PERFORM 330-APLICA-POTENCIA-ENTERA
002680               UNTIL WKS-TY-VECES-E NOT > 0
002690           MOVE WKS-TY-SUMA TO MTH-RESULTADO.
002700       300-CALCULA-EXP-E. EXIT.
002710
002720       310-EXTRAE-PARTE-ENTERA SECTION.
002730           SUBTRACT 1 FROM WKS-TY-ARGUMENTO
002740           ADD 1 TO WKS-TY-VECES-E.
002750       310-EXTRAE-PARTE-ENTERA-E. EXIT.
002760
002770       320-TERMINO-SERIE-EXP SECTION.
002780           MULTIPLY WKS-TY-TERMINO BY WKS-TY-ARGUMENTO
002790                  GIVING WKS-TY-TERMINO
002800           DIVIDE WKS-TY-TERMINO BY WKS-TY-N GIVING WKS-TY-TERMINO
002810           ADD WKS-TY-TERMINO TO WKS-TY-SUMA.
002820       320-TERMINO-SERIE-EXP-E. EXIT.
002830
002840       330-APLICA-POTENCIA-ENTERA SECTION.
002850           MULTIPLY WKS-TY-SUMA BY WKS-CONSTANTE-E
002860                  GIVING WKS-TY-SUMA
002870           SUBTRACT 1 FROM WKS-TY-VECES-E.
002880       330-APLICA-POTENCIA-ENTERA-E. EXIT.
002890******************************************************************
002900*    400  -  NORMAL ACUMULADA POR ABRAMOWITZ Y STEGUN 7.1.26     *
002910*    PRECISION ABSOLUTA APROXIMADA 7.5E-08                       *
002920******************************************************************
002930       400-CALCULA-NORMAL SECTION.
002940           MOVE MTH-ARGUMENTO-1 TO WKS-ND-X
002950           MOVE 1 TO WKS-ND-SIGNO
002960           IF WKS-ND-X < 0
002970               MOVE -1 TO WKS-ND-SIGNO
002980               MULTIPLY WKS-ND-X BY -1 GIVING WKS-ND-X-ABS
002990           ELSE
003000               MOVE WKS-ND-X TO WKS-ND-X-ABS
003010           END-IF
003020           COMPUTE WKS-ND-T =
003030               1 / ( 1 + ( WKS-ND-CONSTANTE-P * WKS-ND-X-ABS ) )
003040           COMPUTE WKS-ND-POLINOMIO =
003050               ( ( ( ( WKS-ND-COEF-A5 * WKS-ND-T
003060                   + WKS-ND-COEF-A4 )
003070                   * WKS-ND-T + WKS-ND-COEF-A3 )
003080                   * WKS-ND-T + WKS-ND-COEF-A2 )
003090                   * WKS-ND-T + WKS-ND-COEF-A1 ) * WKS-ND-T
003100           COMPUTE MTH-ARGUMENTO-1 =
003110               0 - ( WKS-ND-X-ABS * WKS-ND-X-ABS )
003120           PERFORM 300-CALCULA-EXP
003130           MOVE MTH-RESULTADO TO WKS-ND-EXPONENTE
003140           COMPUTE WKS-ND-EXPONENTE =
003150                   1 - ( WKS-ND-POLINOMIO * WKS-ND-EXPONENTE )
003160           IF WKS-ND-SIGNO = -1
003170               COMPUTE MTH-RESULTADO ROUNDED =
003180                       0.5 - ( 0.5 * WKS-ND-EXPONENTE )
003190           ELSE
003200               COMPUTE MTH-RESULTADO ROUNDED =
003210                       0.5 + ( 0.5 * WKS-ND-EXPONENTE )
003220           END-IF.
003230       400-CALCULA-NORMAL-E. EXIT.
003240******************************************************************
003250*    500  -  GENERADOR CONGRUENCIAL LINEAL (0,1) PARA MONTE      *
003260*    CARLO  -  SEMILLA = ( A * SEMILLA + C ) MOD M               *
003270******************************************************************
003280       500-CALCULA-UNIFORME SECTION.
003290           MOVE MTH-SEMILLA TO WKS-SEMILLA-TRABAJO
003300           COMPUTE WKS-SEMILLA-TRABAJO =
003310                   ( WKS-RN-MULTIPLICADOR * WKS-SEMILLA-TRABAJO
003320                     + WKS-RN-INCREMENTO )
003330           DIVIDE WKS-SEMILLA-TRABAJO BY WKS-RN-MODULO
003340                  GIVING WKS-RN-COCIENTE
003350                  REMAINDER WKS-RN-RESTO
003360           MOVE WKS-RN-RESTO TO WKS-SEMILLA-TRABAJO
003370           MOVE WKS-SEMILLA-TRABAJO TO MTH-SEMILLA
003380           COMPUTE WKS-RN-UNIFORME-1 ROUNDED =
003390                   WKS-SEMILLA-TRABAJO / WKS-RN-MODULO
003400           MOVE WKS-RN-UNIFORME-1 TO MTH-RESULTADO.
003410       500-CALCULA-UNIFORME-E. EXIT.
003420
003430       510-CALCULA-UNIFORME-DOS SECTION.
003440           MOVE MTH-SEMILLA TO WKS-SEMILLA-TRABAJO
003450           COMPUTE WKS-SEMILLA-TRABAJO =
003460                   ( WKS-RN-MULTIPLICADOR * WKS-SEMILLA-TRABAJO
003470                     + WKS-RN-INCREMENTO )
003480           DIVIDE WKS-SEMILLA-TRABAJO BY WKS-RN-MODULO
003490                  GIVING WKS-RN-COCIENTE
003500                  REMAINDER WKS-RN-RESTO
003510           MOVE WKS-RN-RESTO TO WKS-SEMILLA-TRABAJO
003520           MOVE WKS-SEMILLA-TRABAJO TO MTH-SEMILLA
003530           COMPUTE WKS-RN-UNIFORME-2 ROUNDED =
003540                   WKS-SEMILLA-TRABAJO / WKS-RN-MODULO.
003550       510-CALCULA-UNIFORME-DOS-E. EXIT.
003560******************************************************************
003570*    600  -  TRANSFORMACION DE BOX-MULLER PARA ALEATORIO NORMAL  *
003580*    ESTANDAR N(0,1) A PARTIR DE DOS UNIFORMES (0,1)             *
003590******************************************************************
003600       600-CALCULA-NORMAL-ALEAT SECTION.
003610           IF WKS-RN-UNIFORME-1 = ZERO
003620               MOVE 0.000000001 TO WKS-RN-UNIFORME-1
003630           END-IF
003640           MOVE WKS-RN-UNIFORME-1 TO MTH-ARGUMENTO-1
003650           PERFORM 200-CALCULA-LN
003660           COMPUTE WKS-RN-RADIO = 0 - 2 * MTH-RESULTADO
003670           IF WKS-RN-RADIO < ZERO
003680               MULTIPLY WKS-RN-RADIO BY -1 GIVING WKS-RN-RADIO
003690           END-IF
003700           MOVE WKS-RN-RADIO TO MTH-ARGUMENTO-1
003710           PERFORM 100-CALCULA-RAIZ
003720           MOVE MTH-RESULTADO TO WKS-RN-RADIO
003730           COMPUTE WKS-RN-ANGULO ROUNDED =
003740                   WKS-CONSTANTE-DOS-PI * WKS-RN-UNIFORME-2
003750           PERFORM 610-COSENO-SERIE
003760           COMPUTE MTH-RESULTADO ROUNDED =
003770                   WKS-RN-RADIO * WKS-RESULTADO-MATH.
003780       600-CALCULA-NORMAL-ALEAT-E. EXIT.
003790******************************************************************
003800*    610  -  COSENO POR SERIE DE TAYLOR (6 TERMINOS) PARA EL     *
003810*    ANGULO DE BOX-MULLER, REDUCIDO AL RANGO 0 A 2*PI            *
003820******************************************************************
003830       610-COSENO-SERIE SECTION.
003840           MOVE WKS-RN-ANGULO TO WKS-TY-ARGUMENTO
003850           MOVE 1 TO WKS-RESULTADO-MATH
003860           MOVE 1 TO WKS-TY-TERMINO
003870           PERFORM 611-TERMINO-COSENO
003880               VARYING WKS-TY-N FROM 1 BY 1
003890               UNTIL WKS-TY-N > 6.
003900       610-COSENO-SERIE-E. EXIT.
003910
003920       611-TERMINO-COSENO SECTION.
003930           COMPUTE WKS-TY-TERMINO =
003940               WKS-TY-TERMINO * WKS-TY-ARGUMENTO
003950               * WKS-TY-ARGUMENTO
003960               / ( ( 2 * WKS-TY-N - 1 ) * ( 2 * WKS-TY-N ) )
003970               * -1
003980           ADD WKS-TY-TERMINO TO WKS-RESULTADO-MATH.
003990       611-TERMINO-COSENO-E. EXIT.
