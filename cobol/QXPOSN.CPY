000100******************************************************************
000110*  QXPOSN  -  LAYOUT DE POSICIONES POR PORTAFOLIO (POSITIONS.DAT)*
000120*  APLICACION : BANCA DE INVERSION                               *
000130*  LLAVE      : POS-PORTAFOLIO-ID + POS-SIMBOLO                  *
000140*  USADO POR  : QCTRX001 (ACTUALIZA)                             *
000150******************************************************************
000160*  FECHA       PROGRAMADOR            DESCRIPCION                *
000170*  10/03/2024  L.BARRIOS (LFB)        CREACION INICIAL           *
000180******************************************************************
000190       01  POS-REGISTRO-POSICION.
000200           05  POS-LLAVE.
000210               10  POS-PORTAFOLIO-ID     PIC X(36).
000220               10  POS-SIMBOLO           PIC X(10).
000230           05  POS-CANTIDAD-NETA         PIC S9(9)V9(6).
000240           05  POS-PRECIO-PROMEDIO       PIC S9(9)V9(4).
000250           05  POS-COSTO-BASE            PIC S9(11)V9(2).
000260           05  POS-VALOR-MERCADO         PIC S9(11)V9(2).
000270           05  POS-GANANCIA-NO-REAL      PIC S9(11)V9(2).
000280           05  POS-GANANCIA-REALIZADA    PIC S9(11)V9(2).
000290           05  POS-TOTAL-OPERACIONES     PIC S9(5).
000300           05  POS-SIGNO-CANTIDAD        PIC X(01).
000310               88  POS-LARGO                     VALUE '+'.
000320               88  POS-CORTO                     VALUE '-'.
000330               88  POS-PLANA                     VALUE ' '.
000340           05  FILLER                    PIC X(09).
