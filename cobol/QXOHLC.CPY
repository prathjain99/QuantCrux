000100******************************************************************
000110*  QXOHLC  -  LAYOUT DE BARRAS OHLCV (OHLCV.DAT)                 *
000120*  APLICACION : BANCA DE INVERSION                               *
000130*  ORDEN      : POR SIMBOLO Y LUEGO MARCA-DE-TIEMPO ASCENDENTE   *
000140*  USADO POR  : QCBKT001 (SIMULACION DE BACKTEST)                *
000150******************************************************************
000160*  FECHA       PROGRAMADOR            DESCRIPCION                *
000170*  10/03/2024  L.BARRIOS (LFB)        CREACION INICIAL           *
000180******************************************************************
000190       01  OHL-REGISTRO-BARRA.
000200           05  OHL-SIMBOLO               PIC X(10).
000210           05  OHL-MARCA-TIEMPO          PIC X(19).
000220           05  OHL-PRECIO-APERTURA       PIC S9(9)V9(4).
000230           05  OHL-PRECIO-MAXIMO         PIC S9(9)V9(4).
000240           05  OHL-PRECIO-MINIMO         PIC S9(9)V9(4).
000250           05  OHL-PRECIO-CIERRE         PIC S9(9)V9(4).
000260           05  OHL-VOLUMEN               PIC S9(11)V9(2).
000270           05  FILLER                    PIC X(10).
