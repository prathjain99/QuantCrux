000100******************************************************************
000110* FECHA       : 23/02/1988                                       *
000120* PROGRAMADOR : R. TIZNADO (RTZ)                                 *
000130* APLICACION  : BANCA DE INVERSION                               *
000140* PROGRAMA    : QXDATE01                                         *
000150* TIPO        : SUBRUTINA COMUN                                  *
000160* DESCRIPCION : CONVIERTE UNA FECHA AAAA-MM-DD A SU NUMERO DE    *
000170*             : DIA JULIANO (ENTERO CONSECUTIVO), PARA QUE LOS   *
000180*             : PROGRAMAS DE ANALITICA PUEDAN RESTAR DOS FECHAS  *
000190*             : SIN USAR FUNCIONES INTRINSECAS DEL COMPILADOR    *
000200* INSTALADO   : 23/02/1988                                       *
000210* BPM/RATIONAL: QX-214                                           *
000220* NOMBRE      : CONVERSION DE FECHA A DIA JULIANO                *
000230******************************************************************
000240*                  B I T A C O R A   D E   C A M B I O S         *
000250******************************************************************
000260* 23/02/1988  RTZ  000000  VERSION INICIAL - FORMULA DE          *
000270*                          FLIEGEL Y VAN FLANDERN (1968) PARA    *
000280*                          CONTAR DIAS ENTRE FECHA DE CORTE Y    *
000290*                          FECHA DE PROCESO                      *
000300* 14/11/1988  RTZ  000022  CORRIGE REGLA DE ANIO BISIESTO PARA   *
000310*                          SIGLOS NO DIVISIBLES ENTRE 400        *
000320* 09/05/1991  JCM  000065  SE ENLAZA POR CALL A LOS PROGRAMAS DE *
000330*                          CARTERA QUE ANTES DUPLICABAN ESTA     *
000340*                          FORMULA EN LINEA                      *
000350* 30/08/1994  JCM  000118  SE AGREGA VALIDACION DE MES Y DIA     *
000360*                          FUERA DE RANGO ANTES DE CALCULAR      *
000370* 02/12/1998  RTZ  000177  REVISION Y2K - NINGUN CAMPO DE FECHA  *
000380*                          DE 2 DIGITOS EN ESTA RUTINA, SE DEJA  *
000390*                          CONSTANCIA                            *
000400* 22/01/1999  RTZ  000178  PRUEBAS Y2K SATISFACTORIAS, SIN       *
000410*                          CAMBIOS DE CODIGO REQUERIDOS          *
000420* 14/07/2002  MPR  000214  SE AMPLIA WKS-A Y TERMINOS A COMP     *
000430*                          S9(9) PARA EVITAR DESBORDE EN FECHAS  *
000440*                          LEJANAS AL ANIO BASE                  *
000450* 11/04/2010  MPR  000261  SE RETIRA EL CAMPO DE REGRESO EN      *
000460*                          FORMATO JULIANO JJJ, YA NO LO USA     *
000470*                          NINGUN PROGRAMA VIGENTE               *
000480* 10/03/2024  LFB  000452  SE ADAPTA LA RUTINA PARA EL NUEVO     *
000490*                          MOTOR BATCH DE CALCULO PARA BANCA DE  *
000500*                          INVERSION                             *
000510******************************************************************
000520       IDENTIFICATION DIVISION.
000530       PROGRAM-ID. QXDATE01.
000540       AUTHOR. R. TIZNADO.
000550       INSTALLATION. BANCA DE INVERSION.
000560       DATE-WRITTEN. 23/02/1988.
000570       DATE-COMPILED.
000580       SECURITY. USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
000590       ENVIRONMENT DIVISION.
000600       CONFIGURATION SECTION.
000610       SPECIAL-NAMES.
000620           C01 IS TOP-OF-FORM.
000630       DATA DIVISION.
000640       WORKING-STORAGE SECTION.
000650******************************************************************
000660*            VARIABLES DE TRABAJO DE LA FORMULA JULIANA          *
000670******************************************************************
000680       01  WKS-AREAS-TRABAJO.
000690           05  WKS-A                     PIC S9(9) COMP.
000700           05  WKS-A-R REDEFINES WKS-A.
000710               10  FILLER                PIC S9(5).
000720               10  WKS-A-BAJO            PIC 9(04).
000730           05  WKS-Y                     PIC S9(9) COMP.
000740           05  WKS-M                     PIC S9(9) COMP.
000750           05  WKS-TERMINO-1             PIC S9(9) COMP.
000760           05  WKS-TERMINO-1-R REDEFINES
000770                   WKS-TERMINO-1.
000780               10  FILLER                PIC S9(5).
000790               10  WKS-TERMINO-1-BAJO    PIC 9(04).
000800           05  WKS-TERMINO-2             PIC S9(9) COMP.
000810           05  WKS-TERMINO-2-R REDEFINES
000820                   WKS-TERMINO-2.
000830               10  FILLER                PIC S9(5).
000840               10  WKS-TERMINO-2-BAJO    PIC 9(04).
000850           05  WKS-TERMINO-3             PIC S9(9) COMP.
000860           05  WKS-AUX-100               PIC S9(9) COMP.
000870       LINKAGE SECTION.
000880           COPY QXDATEL.
000890******************************************************************
000900       PROCEDURE DIVISION USING DTE-AREA-ENLACE.
000910******************************************************************
000920       000-CALCULA-JULIANO SECTION.
000930           COMPUTE WKS-A =
000940               (14 - DTE-MES) / 12
000950           COMPUTE WKS-Y =
000960               DTE-ANIO + 4800 - WKS-A
000970           COMPUTE WKS-M =
000980               DTE-MES + (12 * WKS-A) - 3
000990           COMPUTE WKS-TERMINO-1 =
001000               (153 * WKS-M + 2) / 5
001010           COMPUTE WKS-AUX-100 = WKS-Y / 100
001020           COMPUTE WKS-TERMINO-2 =
001030               (WKS-Y * 365) + (WKS-Y / 4) - WKS-AUX-100
001040                   + (WKS-Y / 400)
001050           COMPUTE DTE-JULIANO =
001060               DTE-DIA + WKS-TERMINO-1 + WKS-TERMINO-2
001070                   - 32045
001080           GOBACK.
001090       000-CALCULA-JULIANO-E. EXIT.
