000100******************************************************************
000110*  QXPROD  -  LAYOUT DE PRODUCTOS ESTRUCTURADOS (PRODUCTS.DAT)   *
000120*  APLICACION : BANCA DE INVERSION                               *
000130*  LLAVE      : PRD-PRODUCTO-ID (RELATIVO)                       *
000140*  USADO POR  : QCPRD001 (VALORACION)                            *
000150******************************************************************
000160*  FECHA       PROGRAMADOR            DESCRIPCION                *
000170*  10/03/2024  L.BARRIOS (LFB)        CREACION INICIAL           *
000180******************************************************************
000190       01  PRD-REGISTRO-PRODUCTO.
000200           05  PRD-PRODUCTO-ID           PIC X(36).
000210           05  PRD-TIPO-PRODUCTO         PIC X(20).
000220               88  PRD-TIPO-DIGITAL       VALUE 'DIGITAL_OPTION'.
000230               88  PRD-TIPO-BARRERA       VALUE 'BARRIER_OPTION'.
000240               88  PRD-TIPO-NOTA VALUE 'STRATEGY_LINKED_NOTE'.
000250           05  PRD-SUBYACENTE            PIC X(10).
000260           05  PRD-NOCIONAL              PIC S9(11)V9(2).
000270           05  PRD-PRECIO-EJERCICIO      PIC S9(9)V9(4).
000280           05  PRD-NIVEL-BARRERA         PIC S9(9)V9(4).
000290           05  PRD-TASA-PAGO             PIC S9(3)V9(6).
000300           05  PRD-DIAS-VENCIMIENTO      PIC S9(5).
000310           05  PRD-TASA-LIBRE-RIESGO     PIC S9(3)V9(6).
000320           05  PRD-VOLATILIDAD-IMPL      PIC S9(3)V9(6).
000330           05  PRD-PRECIO-ACTUAL         PIC S9(9)V9(4).
000340           05  PRD-VALOR-RAZONABLE       PIC S9(11)V9(2).
000350           05  PRD-GRIEGA-DELTA          PIC S9(5)V9(6).
000360           05  PRD-GRIEGA-GAMMA          PIC S9(5)V9(6).
000370           05  PRD-GRIEGA-THETA          PIC S9(7)V9(6).
000380           05  PRD-GRIEGA-VEGA           PIC S9(7)V9(6).
000390           05  PRD-GRIEGA-RHO            PIC S9(7)V9(6).
000400           05  FILLER                    PIC X(09).
