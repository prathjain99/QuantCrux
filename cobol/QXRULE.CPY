000100******************************************************************
000110*  QXRULE  -  LAYOUT DE REGLAS DE ENTRADA/SALIDA (RULES.DAT)     *
000120*  APLICACION : BANCA DE INVERSION                               *
000130*  ORDEN      : AGRUPADO POR RUL-CONJUNTO-REGLA                  *
000140*  USADO POR  : QCSTR001 (EVALUACION DE REGLAS)                  *
000150******************************************************************
000160*  FECHA       PROGRAMADOR            DESCRIPCION                *
000170*  10/03/2024  L.BARRIOS (LFB)        CREACION INICIAL           *
000180******************************************************************
000190       01  RUL-REGISTRO-REGLA.
000200           05  RUL-CONJUNTO-REGLA        PIC X(05).
000210               88  RUL-CONJUNTO-ENTRADA          VALUE 'ENTRY'.
000220               88  RUL-CONJUNTO-SALIDA           VALUE 'EXIT '.
000230           05  RUL-LOGICA                PIC X(03).
000240               88  RUL-LOGICA-Y                  VALUE 'AND'.
000250               88  RUL-LOGICA-O                  VALUE 'OR '.
000260           05  RUL-NOMBRE-INDICADOR      PIC X(12).
000270           05  RUL-OPERADOR              PIC X(02).
000280           05  RUL-VALOR-OBJETIVO        PIC S9(9)V9(6).
000290           05  FILLER                    PIC X(09).
