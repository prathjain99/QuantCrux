000100******************************************************************
000110*  QXQUOT  -  LAYOUT DE COTIZACIONES DE MERCADO (QUOTES.DAT)     *
000120*  APLICACION : BANCA DE INVERSION                               *
000130*  USADO POR  : QCTRX001 (EJECUCION DE ORDENES, TABLA SEARCH ALL)*
000140******************************************************************
000150*  FECHA       PROGRAMADOR            DESCRIPCION                *
000160*  10/03/2024  L.BARRIOS (LFB)        CREACION INICIAL           *
000170******************************************************************
000180       01  QUT-REGISTRO-COTIZACION.
000190           05  QUT-SIMBOLO               PIC X(10).
000200           05  QUT-PRECIO-ULTIMO         PIC S9(9)V9(4).
000210           05  QUT-PRECIO-COMPRA         PIC S9(9)V9(4).
000220           05  QUT-PRECIO-VENTA          PIC S9(9)V9(4).
000230           05  QUT-VARIACION-DIA         PIC S9(3)V9(6).
000240           05  FILLER                    PIC X(10).
