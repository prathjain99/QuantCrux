000100******************************************************************
000110*  QXPAYO  -  LAYOUT DE CURVA DE PAGOS (PAYOFFS.DAT)             *
000120*  APLICACION : BANCA DE INVERSION                               *
000130*  ORDEN      : 51 RENGLONES POR PRODUCTO, SPOT-PRICE ASCENDENTE *
000140*  USADO POR  : QCPRD001 (GENERA)                                *
000150******************************************************************
000160*  FECHA       PROGRAMADOR            DESCRIPCION                *
000170*  10/03/2024  L.BARRIOS (LFB)        CREACION INICIAL           *
000180******************************************************************
000190       01  PAY-REGISTRO-PAGO.
000200           05  PAY-PRODUCTO-ID           PIC X(36).
000210           05  PAY-PRECIO-SPOT           PIC S9(9)V9(4).
000220           05  PAY-VALOR-PAGO            PIC S9(11)V9(2).
000230           05  FILLER                    PIC X(10).
