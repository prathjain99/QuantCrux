000100******************************************************************
000110*  QXHOLD  -  LAYOUT DE TENENCIAS PARA VALORACION (HOLDINGS.DAT) *
000120*  APLICACION : BANCA DE INVERSION                               *
000130*  USADO POR  : QCPRF001 (MARCA A MERCADO)                       *
000140******************************************************************
000150*  FECHA       PROGRAMADOR            DESCRIPCION                *
000160*  10/03/2024  L.BARRIOS (LFB)        CREACION INICIAL           *
000170******************************************************************
000180       01  HLD-REGISTRO-TENENCIA.
000190           05  HLD-PORTAFOLIO-ID         PIC X(36).
000200           05  HLD-SIMBOLO               PIC X(10).
000210           05  HLD-CANTIDAD              PIC S9(9)V9(6).
000220           05  HLD-COSTO-BASE            PIC S9(11)V9(2).
000230           05  HLD-PRECIO-ACTUAL         PIC S9(9)V9(4).
000240           05  HLD-VALOR-MERCADO         PIC S9(11)V9(2).
000250           05  HLD-GANANCIA-NO-REAL      PIC S9(11)V9(2).
000260           05  HLD-PORCENTAJE-PESO       PIC S9(3)V9(4).
000270           05  FILLER                    PIC X(09).
