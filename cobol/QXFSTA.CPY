000100******************************************************************
000110*  QXFSTA  -  AREAS DE ESTADO DE ARCHIVO (COMUNES A TODO EL      *
000120*             NUEVO MOTOR DE CALCULO DE BANCA DE INVERSION)      *
000130*  APLICACION : BANCA DE INVERSION                               *
000140******************************************************************
000150*  FECHA       PROGRAMADOR            DESCRIPCION                *
000160*  10/03/2024  L.BARRIOS (LFB)        CREACION INICIAL           *
000170******************************************************************
000180       01  WKS-AREA-ESTADOS-ARCHIVO.
000190           05  FS-ORDN                   PIC 9(02).
000200               88  FS-ORDN-OK                    VALUE 00.
000210               88  FS-ORDN-EOF                   VALUE 10.
000220           05  FS-QUOT                   PIC 9(02).
000230               88  FS-QUOT-OK                    VALUE 00.
000240               88  FS-QUOT-EOF                   VALUE 10.
000250           05  FS-TRAD                   PIC 9(02).
000260               88  FS-TRAD-OK                    VALUE 00.
000270               88  FS-TRAD-EOF                   VALUE 10.
000280           05  FS-POSN                   PIC 9(02).
000290               88  FS-POSN-OK                    VALUE 00.
000300               88  FS-POSN-EOF                   VALUE 10.
000310           05  FS-PORT                   PIC 9(02).
000320               88  FS-PORT-OK                    VALUE 00.
000330               88  FS-PORT-EOF                   VALUE 10.
000340           05  FS-HOLD                   PIC 9(02).
000350               88  FS-HOLD-OK                    VALUE 00.
000360               88  FS-HOLD-EOF                   VALUE 10.
000370           05  FS-NAVH                   PIC 9(02).
000380               88  FS-NAVH-OK                    VALUE 00.
000390               88  FS-NAVH-EOF                   VALUE 10.
000400           05  FS-PROD                   PIC 9(02).
000410               88  FS-PROD-OK                    VALUE 00.
000420               88  FS-PROD-EOF                   VALUE 10.
000430           05  FS-PAYO                   PIC 9(02).
000440               88  FS-PAYO-OK                    VALUE 00.
000450           05  FS-INDC                   PIC 9(02).
000460               88  FS-INDC-OK                    VALUE 00.
000470               88  FS-INDC-EOF                   VALUE 10.
000480           05  FS-RULE                   PIC 9(02).
000490               88  FS-RULE-OK                    VALUE 00.
000500               88  FS-RULE-EOF                   VALUE 10.
000510           05  FS-SIGR                   PIC 9(02).
000520               88  FS-SIGR-OK                    VALUE 00.
000530           05  FS-OHLC                   PIC 9(02).
000540               88  FS-OHLC-OK                    VALUE 00.
000550               88  FS-OHLC-EOF                   VALUE 10.
000560           05  FS-BTTR                   PIC 9(02).
000570               88  FS-BTTR-OK                    VALUE 00.
000580           05  FS-RPRT                   PIC 9(02).
000590               88  FS-RPRT-OK                    VALUE 00.
000600       01  WKS-AREA-RETORNO-FS.
000610           05  FSE-RETORNO               PIC S9(4) COMP-5.
000620           05  FSE-FUNCION               PIC S9(4) COMP-5.
000630           05  FSE-RETROALIM             PIC S9(4) COMP-5.
