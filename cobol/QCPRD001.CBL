000100******************************************************************
000110* FECHA       : 02/11/1989                                       *
000120* PROGRAMADOR : R. TIZNADO (RTZ)                                 *
000130* APLICACION  : BANCA DE INVERSION                               *
000140* PROGRAMA    : QCPRD001                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : VALORA LOS PRODUCTOS ESTRUCTURADOS (OPCIONES     *
000170*             : DIGITALES, OPCIONES CON BARRERA Y NOTAS LIGADAS  *
000180*             : A ESTRATEGIA) DEL MAESTRO DE PRODUCTOS, CALCULA  *
000190*             : LAS GRIEGAS POR DIFERENCIAS FINITAS Y GENERA LA  *
000200*             : CURVA DE PAGOS CONTRA EL PRECIO DEL SUBYACENTE   *
000210* ARCHIVOS    : PRODUCTS=A/M,PAYOFFS=E                           *
000220* ACCION (ES) : E=EJECUTA                                        *
000230* INSTALADO   : 02/11/1989                                       *
000240* BPM/RATIONAL: QX-033                                           *
000250* NOMBRE      : VALORACION DE PRODUCTOS ESTRUCTURADOS            *
000260******************************************************************
000270*                  B I T A C O R A   D E   C A M B I O S         *
000280******************************************************************
000290* 02/11/1989  RTZ  QX-033  VERSION INICIAL - SOLO OPCION DIGITAL *
000300*                          POR FORMULA CERRADA DE BLACK-SCHOLES  *
000310* 14/05/1992  RTZ  QX-058  SE AGREGA VALORACION POR MONTECARLO   *
000320*                          PARA OPCIONES CON BARRERA             *
000330* 09/09/1995  JCM  QX-081  SE AGREGAN LAS NOTAS LIGADAS A        *
000340*                          ESTRATEGIA Y LAS GRIEGAS POR          *
000350*                          DIFERENCIAS FINITAS (DELTA/GAMMA/     *
000360*                          THETA/VEGA/RHO)                       *
000370* 20/03/1997  MPR  QX-099  SE AGREGA LA CURVA DE PAGOS SOBRE EL  *
000380*                          51 PRECIOS DEL SUBYACENTE (50%-150%)  *
000390* 07/12/1998  MPR  QX-110  REVISION Y2K - WKS-PARM-CORRIDA NO    *
000400*                          CONTIENE FECHAS DE DOS DIGITOS        *
000410* 22/02/1999  MPR  QX-111  PRUEBAS Y2K SATISFACTORIAS, SIN       *
000420*                          CAMBIOS DE CODIGO REQUERIDOS          *
000430* 10/03/2024  LFB  QX-216  REESCRITURA PARA EL NUEVO MOTOR BATCH *
000440*                          DE CALCULO PARA BANCA DE INVERSION    *
000450******************************************************************
000460       IDENTIFICATION DIVISION.
000470       PROGRAM-ID. QCPRD001.
000480       AUTHOR. R. TIZNADO.
000490       INSTALLATION. BANCA DE INVERSION.
000500       DATE-WRITTEN. 02/11/1989.
000510       DATE-COMPILED.
000520       SECURITY. USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
000530       ENVIRONMENT DIVISION.
000540       CONFIGURATION SECTION.
000550       SPECIAL-NAMES.
000560           C01 IS TOP-OF-FORM
000570           CURRENCY SIGN IS '$' WITH PICTURE SYMBOL '$'.
000580       INPUT-OUTPUT SECTION.
000590       FILE-CONTROL.
000600           SELECT PRD-ARCHIVO ASSIGN TO PRODUCTS
000610                  ORGANIZATION  IS RELATIVE
000620                  ACCESS        IS DYNAMIC
000630                  RELATIVE KEY  IS WKS-PRD-LLAVE-REL
000640                  FILE STATUS   IS FS-PROD
000650                                   WKS-AREA-RETORNO-FS.
000660
000670           SELECT PAY-ARCHIVO ASSIGN TO PAYOFFS
000680                  ORGANIZATION  IS LINE SEQUENTIAL
000690                  FILE STATUS   IS FS-PAYO
000700                                   WKS-AREA-RETORNO-FS.
000710
000720       DATA DIVISION.
000730       FILE SECTION.
000740******************************************************************
000750*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000760******************************************************************
000770       FD  PRD-ARCHIVO.
000780           COPY QXPROD.
000790       FD  PAY-ARCHIVO.
000800           COPY QXPAYO.
000810       WORKING-STORAGE SECTION.
000820******************************************************************
000830*            AREAS COMUNES DE ESTADO DE ARCHIVO Y MATEMATICA     *
000840******************************************************************
000850           COPY QXFSTA.
000860           COPY QXMATHL.
000870******************************************************************
000880*   DIAGNOSTICO DE ERRORES DE APERTURA (COMUN A TODOS LOS PGMS)  *
000890******************************************************************
000900       01  WKS-VARIABLES-FSE.
000910           05  WKS-PROGRAMA              PIC X(08) VALUE SPACES.
000920           05  WKS-ARCHIVO               PIC X(08) VALUE SPACES.
000930           05  WKS-ACCION                PIC X(10) VALUE SPACES.
000940           05  WKS-LLAVE                 PIC X(32) VALUE SPACES.
000950******************************************************************
000960*  PARAMETROS DE CORRIDA (PRODUCTO, CORRIDAS DE MONTECARLO Y     *
000970*  SEMILLA DEL GENERADOR DE NUMEROS ALEATORIOS)                  *
000980******************************************************************
000990       01  WKS-PARM-CORRIDA.
001000           05  WKS-PARM-PRODUCTO-ID      PIC X(36).
001010           05  WKS-PARM-CORRIDAS-SIM     PIC 9(05).
001020           05  WKS-PARM-SEMILLA          PIC 9(09).
001030******************************************************************
001040*            INDICADORES DE CONTROL DEL PROGRAMA                 *
001050******************************************************************
001060       01  WKS-FLAGS.
001070           05  WKS-PRODUCTO-OK           PIC 9(01) VALUE ZERO.
001080               88  PRODUCTO-ENCONTRADO          VALUE 1.
001090       01  WKS-PRD-LLAVE-REL            PIC S9(9) COMP VALUE ZERO.
001100       01  WKS-CONTADOR-RELATIVO        PIC S9(9) COMP VALUE ZERO.
001110******************************************************************
001120*       PLAZO DEL PRODUCTO EXPRESADO EN FRACCION DE ANIO         *
001130******************************************************************
001140       01  WKS-PLAZO-ANOS                PIC S9(3)V9(6) COMP-3
001150                                          VALUE ZERO.
001160       01  WKS-UN-DIA-ANOS               PIC S9(1)V9(8) COMP-3
001170                                          VALUE 0.00273973.
001180******************************************************************
001190*    PARAMETROS DE VALORACION (SE MUEVEN ANTES DE CADA LLAMADA   *
001200*    A 300-VALORA-PRECIO PARA EVALUAR LA BASE O LOS SALTOS DE    *
001210*    LAS DIFERENCIAS FINITAS)                                    *
001220******************************************************************
001230       01  WKS-PARAMETROS-VALORACION.
001240           05  WKS-PARM-PRECIO           PIC S9(9)V9(4) COMP-3.
001250           05  WKS-PARM-PLAZO            PIC S9(3)V9(6) COMP-3.
001260           05  WKS-PARM-VOL              PIC S9(3)V9(6) COMP-3.
001270           05  WKS-PARM-TASA             PIC S9(3)V9(6) COMP-3.
001280           05  WKS-PARM-VOL-R REDEFINES
001290                   WKS-PARM-VOL.
001300               10  WKS-PARM-VOL-SIGNO    PIC X(01).
001310               10  WKS-PARM-VOL-DIGITOS  PIC 9(08).
001320******************************************************************
001330*           RESULTADOS INTERMEDIOS DE LA VALORACION              *
001340******************************************************************
001350       01  WKS-VALOR-CALCULADO           PIC S9(11)V9(6) COMP-3
001360                                          VALUE ZERO.
001370       01  WKS-VALOR-BASE                PIC S9(11)V9(6) COMP-3
001380                                          VALUE ZERO.
001390       01  WKS-VALOR-SUBIDO              PIC S9(11)V9(6) COMP-3
001400                                          VALUE ZERO.
001410       01  WKS-VALOR-BAJADO              PIC S9(11)V9(6) COMP-3
001420                                          VALUE ZERO.
001430       01  WKS-PRECIO-SUBIDO             PIC S9(9)V9(4) COMP-3
001440                                          VALUE ZERO.
001450       01  WKS-PRECIO-BAJADO             PIC S9(9)V9(4) COMP-3
001460                                          VALUE ZERO.
001470       01  WKS-DIF-PRECIO                PIC S9(9)V9(4) COMP-3
001480                                          VALUE ZERO.
001490       01  WKS-DIF-PRECIO-R REDEFINES
001500               WKS-DIF-PRECIO.
001510           05  WKS-DIF-PRECIO-SIGNO      PIC X(01).
001520           05  WKS-DIF-PRECIO-DIGITOS    PIC 9(12).
001530******************************************************************
001540*        VARIABLES DE LA FORMULA CERRADA DE BLACK-SCHOLES        *
001550*        PARA LA OPCION DIGITAL (TIPO CASH-OR-NOTHING)           *
001560******************************************************************
001570       01  WKS-LN-S-K                    PIC S9(9)V9(6) COMP-3
001580                                          VALUE ZERO.
001590       01  WKS-RAIZ-T                    PIC S9(9)V9(6) COMP-3
001600                                          VALUE ZERO.
001610       01  WKS-D2-NUM                    PIC S9(9)V9(6) COMP-3
001620                                          VALUE ZERO.
001630       01  WKS-D2-DEN                    PIC S9(9)V9(6) COMP-3
001640                                          VALUE ZERO.
001650       01  WKS-D2                        PIC S9(9)V9(6) COMP-3
001660                                          VALUE ZERO.
001670       01  WKS-PHI-D2                    PIC S9(9)V9(6) COMP-3
001680                                          VALUE ZERO.
001690       01  WKS-DESCUENTO                 PIC S9(9)V9(6) COMP-3
001700                                          VALUE ZERO.
001710******************************************************************
001720*     VARIABLES DE LA SIMULACION MONTECARLO (MOVIMIENTO          *
001730*     BROWNIANO GEOMETRICO) PARA BARRERA Y NOTA LIGADA           *
001740******************************************************************
001750       01  WKS-PASOS                    PIC S9(5) COMP VALUE ZERO.
001760       01  WKS-PASO                     PIC S9(5) COMP VALUE ZERO.
001770       01  WKS-CORRIDA                  PIC S9(5) COMP VALUE ZERO.
001780       01  WKS-DT                        PIC S9(3)V9(9) COMP-3
001790                                          VALUE ZERO.
001800       01  WKS-RAIZ-DT                   PIC S9(3)V9(9) COMP-3
001810                                          VALUE ZERO.
001820       01  WKS-Z                         PIC S9(3)V9(9) COMP-3
001830                                          VALUE ZERO.
001840       01  WKS-PRECIO-TRAYECTORIA        PIC S9(9)V9(4) COMP-3
001850                                          VALUE ZERO.
001860       01  WKS-SUMA-PAGOS                PIC S9(13)V9(6) COMP-3
001870                                          VALUE ZERO.
001880       01  WKS-PROMEDIO-PAGO             PIC S9(13)V9(6) COMP-3
001890                                          VALUE ZERO.
001900******************************************************************
001910*   VARIABLES DE LA FUNCION DE PAGO COMUN A LOS TRES PRODUCTOS   *
001920******************************************************************
001930       01  WKS-PRECIO-PAGO               PIC S9(9)V9(4) COMP-3
001940                                          VALUE ZERO.
001950       01  WKS-PAGO-CALCULADO            PIC S9(11)V9(6) COMP-3
001960                                          VALUE ZERO.
001970       01  WKS-PAGO-CALCULADO-R REDEFINES
001980               WKS-PAGO-CALCULADO.
001990           05  WKS-PAGO-CALCULADO-SIGNO  PIC X(01).
002000           05  WKS-PAGO-CALCULADO-DIGITOS PIC 9(16).
002010       01  WKS-RETORNO-ESTRATEGIA        PIC S9(1)V9(6) COMP-3
002020                                          VALUE 0.08.
002030       01  WKS-RETORNO-CLAMP             PIC S9(1)V9(6) COMP-3
002040                                          VALUE ZERO.
002050******************************************************************
002060*        VARIABLES DE LA CURVA DE PAGOS (50% A 150% DEL          *
002070*        PRECIO ACTUAL, EN 51 PUNTOS)                            *
002080******************************************************************
002090       01  WKS-PUNTO                    PIC S9(3) COMP VALUE ZERO.
002100       01  WKS-MULTIPLICADOR             PIC S9(1)V9(6) COMP-3
002110                                          VALUE ZERO.
002120       LINKAGE SECTION.
002130******************************************************************
002140       PROCEDURE DIVISION.
002150******************************************************************
002160*   100  -  PARRAFO RECTOR DEL PROGRAMA                          *
002170******************************************************************
002180       100-MAIN SECTION.
002190           PERFORM 110-ABRE-ARCHIVOS
002200           IF PRODUCTO-ENCONTRADO
002210               PERFORM 200-CALCULA-PLAZO
002220               PERFORM 400-CALCULA-GRIEGAS
002230               PERFORM 600-GRABA-PRODUCTO
002240               PERFORM 500-GENERA-CURVA-PAYOFF
002250           END-IF
002260           PERFORM 990-CIERRA-ARCHIVOS
002270           STOP RUN.
002280       100-MAIN-E. EXIT.
002290******************************************************************
002300*   110  -  APERTURA DE ARCHIVOS Y LECTURA DE LA TARJETA DE      *
002310*   PARAMETROS (PRODUCTO-ID, CORRIDAS Y SEMILLA DEL MONTECARLO)  *
002320******************************************************************
002330       110-ABRE-ARCHIVOS SECTION.
002340           ACCEPT WKS-PARM-CORRIDA FROM SYSIN
002350           MOVE   'QCPRD001'  TO   WKS-PROGRAMA
002360           MOVE WKS-PARM-SEMILLA TO MTH-SEMILLA
002370           OPEN I-O    PRD-ARCHIVO
002380                EXTEND PAY-ARCHIVO
002390           IF NOT FS-PROD-OK
002400               MOVE 'PRODUCTS' TO WKS-ARCHIVO
002410               PERFORM 9990-ERROR-ARCHIVO
002420           END-IF
002430           IF NOT FS-PAYO-OK
002440               MOVE 'PAYOFFS' TO WKS-ARCHIVO
002450               PERFORM 9990-ERROR-ARCHIVO
002460           END-IF
002470           PERFORM 120-UBICA-PRODUCTO.
002480       110-ABRE-ARCHIVOS-E. EXIT.
002490******************************************************************
002500*   120  -  BUSQUEDA SECUENCIAL DEL PRODUCTO A VALORAR EN        *
002510*   PRODUCTS.DAT, ANOTANDO SU NUMERO DE REGISTRO RELATIVO        *
002520******************************************************************
002530       120-UBICA-PRODUCTO SECTION.
002540           MOVE ZERO TO WKS-CONTADOR-RELATIVO
002550           MOVE ZERO TO WKS-PRODUCTO-OK
002560           PERFORM 121-LEE-PRODUCTO
002570               UNTIL PRODUCTO-ENCONTRADO
002580                  OR FS-PROD-EOF.
002590       120-UBICA-PRODUCTO-E. EXIT.
002600
002610       121-LEE-PRODUCTO SECTION.
002620           READ PRD-ARCHIVO NEXT RECORD
002630               AT END
002640                   CONTINUE
002650               NOT AT END
002660                   ADD 1 TO WKS-CONTADOR-RELATIVO
002670                   IF PRD-PRODUCTO-ID = WKS-PARM-PRODUCTO-ID
002680                       MOVE 1 TO WKS-PRODUCTO-OK
002690                       MOVE WKS-CONTADOR-RELATIVO TO
002700                           WKS-PRD-LLAVE-REL
002710                   END-IF
002720           END-READ.
002730       121-LEE-PRODUCTO-E. EXIT.
002740******************************************************************
002750*   200  -  PLAZO REMANENTE DEL PRODUCTO EN FRACCION DE ANIO     *
002760******************************************************************
002770       200-CALCULA-PLAZO SECTION.
002780           COMPUTE WKS-PLAZO-ANOS ROUNDED =
002790               PRD-DIAS-VENCIMIENTO / 365.
002800       200-CALCULA-PLAZO-E. EXIT.
002810******************************************************************
002820*   300  -  VALORA EL PRODUCTO CON LOS PARAMETROS VIGENTES EN    *
002830*   WKS-PARAMETROS-VALORACION (PRECIO,PLAZO,VOLATILIDAD,TASA).   *
002840*   SE REUTILIZA TAL CUAL PARA LA BASE Y PARA CADA SALTO DE LAS  *
002850*   DIFERENCIAS FINITAS DE LAS GRIEGAS                           *
002860******************************************************************
002870       300-VALORA-PRECIO SECTION.
002880           EVALUATE TRUE
002890               WHEN PRD-TIPO-DIGITAL
002900                   PERFORM 310-BLACK-SCHOLES-DIGITAL
002910               WHEN OTHER
002920                   PERFORM 320-MONTECARLO-GBM
002930           END-EVALUATE.
002940       300-VALORA-PRECIO-E. EXIT.
002950******************************************************************
002960*   310  -  FORMULA CERRADA DE BLACK-SCHOLES PARA LA OPCION      *
002970*   DIGITAL (CASH-OR-NOTHING), CON LA NORMAL ESTANDAR Y LA       *
002980*   EXPONENCIAL CALCULADAS POR QXMATH01                          *
002990******************************************************************
003000       310-BLACK-SCHOLES-DIGITAL SECTION.
003010           IF PRD-PRECIO-EJERCICIO NOT = ZERO
003020               COMPUTE MTH-ARGUMENTO-1 =
003030                   WKS-PARM-PRECIO / PRD-PRECIO-EJERCICIO
003040           ELSE
003050               MOVE 1 TO MTH-ARGUMENTO-1
003060           END-IF
003070           SET MTH-FUNCION-LOGNAT TO TRUE
003080           CALL 'QXMATH01' USING MTH-AREA-ENLACE
003090           MOVE MTH-RESULTADO TO WKS-LN-S-K
003100
003110           MOVE WKS-PARM-PLAZO TO MTH-ARGUMENTO-1
003120           SET MTH-FUNCION-RAIZ TO TRUE
003130           CALL 'QXMATH01' USING MTH-AREA-ENLACE
003140           MOVE MTH-RESULTADO TO WKS-RAIZ-T
003150
003160           COMPUTE WKS-D2-NUM =
003170               WKS-LN-S-K
003180                   + ((WKS-PARM-TASA
003190                       - (0.5 * WKS-PARM-VOL * WKS-PARM-VOL))
003200                          * WKS-PARM-PLAZO)
003210           COMPUTE WKS-D2-DEN = WKS-PARM-VOL * WKS-RAIZ-T
003220           IF WKS-D2-DEN NOT = ZERO
003230               COMPUTE WKS-D2 = WKS-D2-NUM / WKS-D2-DEN
003240           ELSE
003250               MOVE ZERO TO WKS-D2
003260           END-IF
003270
003280           MOVE WKS-D2 TO MTH-ARGUMENTO-1
003290           SET MTH-FUNCION-NORMAL TO TRUE
003300           CALL 'QXMATH01' USING MTH-AREA-ENLACE
003310           MOVE MTH-RESULTADO TO WKS-PHI-D2
003320
003330           COMPUTE MTH-ARGUMENTO-1 =
003340               (WKS-PARM-TASA * WKS-PARM-PLAZO) * -1
003350           SET MTH-FUNCION-EXPONENCIAL TO TRUE
003360           CALL 'QXMATH01' USING MTH-AREA-ENLACE
003370           MOVE MTH-RESULTADO TO WKS-DESCUENTO
003380
003390           COMPUTE WKS-VALOR-CALCULADO ROUNDED =
003400               PRD-NOCIONAL * PRD-TASA-PAGO
003410                   * WKS-DESCUENTO * WKS-PHI-D2.
003420       310-BLACK-SCHOLES-DIGITAL-E. EXIT.
003430******************************************************************
003440*   320  -  VALORACION POR SIMULACION MONTECARLO DE UN           *
003450*   MOVIMIENTO BROWNIANO GEOMETRICO DIARIO, PARA LAS OPCIONES    *
003460*   CON BARRERA Y LAS NOTAS LIGADAS A ESTRATEGIA                 *
003470******************************************************************
003480       320-MONTECARLO-GBM SECTION.
003490           COMPUTE WKS-PASOS = 252 * WKS-PARM-PLAZO
003500           IF WKS-PASOS < 1
003510               MOVE 1 TO WKS-PASOS
003520           END-IF
003530           COMPUTE WKS-DT = WKS-PARM-PLAZO / WKS-PASOS
003540
003550           MOVE WKS-DT TO MTH-ARGUMENTO-1
003560           SET MTH-FUNCION-RAIZ TO TRUE
003570           CALL 'QXMATH01' USING MTH-AREA-ENLACE
003580           MOVE MTH-RESULTADO TO WKS-RAIZ-DT
003590
003600           MOVE ZERO TO WKS-SUMA-PAGOS
003610           PERFORM 321-SIMULA-TRAYECTORIA
003620               VARYING WKS-CORRIDA FROM 1 BY 1
003630                   UNTIL WKS-CORRIDA > WKS-PARM-CORRIDAS-SIM
003640
003650           COMPUTE WKS-PROMEDIO-PAGO =
003660               WKS-SUMA-PAGOS / WKS-PARM-CORRIDAS-SIM
003670
003680           COMPUTE MTH-ARGUMENTO-1 =
003690               (WKS-PARM-TASA * WKS-PARM-PLAZO) * -1
003700           SET MTH-FUNCION-EXPONENCIAL TO TRUE
003710           CALL 'QXMATH01' USING MTH-AREA-ENLACE
003720
003730           COMPUTE WKS-VALOR-CALCULADO ROUNDED =
003740               WKS-PROMEDIO-PAGO * MTH-RESULTADO.
003750       320-MONTECARLO-GBM-E. EXIT.
003760******************************************************************
003770*   321  -  UNA TRAYECTORIA COMPLETA DEL PRECIO, DIA A DIA,      *
003780*   HASTA EL VENCIMIENTO, ACUMULANDO SU PAGO EN WKS-SUMA-PAGOS   *
003790******************************************************************
003800       321-SIMULA-TRAYECTORIA SECTION.
003810           MOVE WKS-PARM-PRECIO TO WKS-PRECIO-TRAYECTORIA
003820           PERFORM 322-PASO-DIARIO
003830               VARYING WKS-PASO FROM 1 BY 1
003840                   UNTIL WKS-PASO > WKS-PASOS
003850           MOVE WKS-PRECIO-TRAYECTORIA TO WKS-PRECIO-PAGO
003860           PERFORM 330-CALCULA-PAGO
003870           ADD WKS-PAGO-CALCULADO TO WKS-SUMA-PAGOS.
003880       321-SIMULA-TRAYECTORIA-E. EXIT.
003890******************************************************************
003900*   322  -  UN PASO DIARIO DEL MOVIMIENTO BROWNIANO GEOMETRICO,  *
003910*   CON UN NUMERO ALEATORIO NORMAL ESTANDAR GENERADO POR         *
003920*   QXMATH01 (CADENA DEL GENERADOR CONGRUENCIAL MTH-SEMILLA)     *
003930******************************************************************
003940       322-PASO-DIARIO SECTION.
003950           SET MTH-FUNCION-ALEAT-NORMAL TO TRUE
003960           CALL 'QXMATH01' USING MTH-AREA-ENLACE
003970           MOVE MTH-RESULTADO TO WKS-Z
003980           COMPUTE MTH-ARGUMENTO-1 =
003990               (WKS-PARM-TASA * WKS-DT)
004000                   + (WKS-PARM-VOL * WKS-RAIZ-DT * WKS-Z)
004010           SET MTH-FUNCION-EXPONENCIAL TO TRUE
004020           CALL 'QXMATH01' USING MTH-AREA-ENLACE
004030           COMPUTE WKS-PRECIO-TRAYECTORIA =
004040               WKS-PRECIO-TRAYECTORIA * MTH-RESULTADO.
004050       322-PASO-DIARIO-E. EXIT.
004060******************************************************************
004070*   330  -  FUNCION DE PAGO SEGUN EL TIPO DE PRODUCTO, TOMANDO   *
004080*   EL PRECIO FINAL DE WKS-PRECIO-PAGO (SEA DE UNA TRAYECTORIA   *
004090*   MONTECARLO O DE UN PUNTO DE LA CURVA DE PAGOS)               *
004100******************************************************************
004110       330-CALCULA-PAGO SECTION.
004120           MOVE ZERO TO WKS-PAGO-CALCULADO
004130           EVALUATE TRUE
004140               WHEN PRD-TIPO-DIGITAL
004150                   IF WKS-PRECIO-PAGO > PRD-PRECIO-EJERCICIO
004160                       COMPUTE WKS-PAGO-CALCULADO =
004170                           PRD-NOCIONAL * PRD-TASA-PAGO
004180                   END-IF
004190               WHEN PRD-TIPO-BARRERA
004200                   IF WKS-PRECIO-PAGO NOT < PRD-NIVEL-BARRERA
004210                       COMPUTE WKS-PAGO-CALCULADO =
004220                           WKS-PRECIO-PAGO - PRD-PRECIO-EJERCICIO
004230                       IF WKS-PAGO-CALCULADO < ZERO
004240                           MOVE ZERO TO WKS-PAGO-CALCULADO
004250                       END-IF
004260                   END-IF
004270               WHEN PRD-TIPO-NOTA
004280                  MOVE WKS-RETORNO-ESTRATEGIA TO WKS-RETORNO-CLAMP
004290                   IF WKS-RETORNO-CLAMP > PRD-TASA-PAGO
004300                       MOVE PRD-TASA-PAGO TO WKS-RETORNO-CLAMP
004310                   END-IF
004320                   IF WKS-RETORNO-CLAMP < ZERO
004330                       MOVE ZERO TO WKS-RETORNO-CLAMP
004340                   END-IF
004350                   COMPUTE WKS-PAGO-CALCULADO =
004360                       PRD-NOCIONAL * WKS-RETORNO-CLAMP
004370               WHEN OTHER
004380                   CONTINUE
004390           END-EVALUATE.
004400       330-CALCULA-PAGO-E. EXIT.
004410******************************************************************
004420*   400  -  CALCULO DE LAS GRIEGAS POR DIFERENCIAS FINITAS,      *
004430*   REVALORANDO EL PRODUCTO CON CADA PARAMETRO DESPLAZADO        *
004440******************************************************************
004450       400-CALCULA-GRIEGAS SECTION.
004460           PERFORM 410-CALCULA-BASE
004470           PERFORM 420-CALCULA-DELTA-GAMMA
004480           PERFORM 430-CALCULA-THETA
004490           PERFORM 440-CALCULA-VEGA
004500           PERFORM 450-CALCULA-RHO.
004510       400-CALCULA-GRIEGAS-E. EXIT.
004520******************************************************************
004530*   410  -  VALOR BASE DEL PRODUCTO CON SUS PARAMETROS ACTUALES  *
004540******************************************************************
004550       410-CALCULA-BASE SECTION.
004560           MOVE PRD-PRECIO-ACTUAL     TO WKS-PARM-PRECIO
004570           MOVE WKS-PLAZO-ANOS        TO WKS-PARM-PLAZO
004580           MOVE PRD-VOLATILIDAD-IMPL  TO WKS-PARM-VOL
004590           MOVE PRD-TASA-LIBRE-RIESGO TO WKS-PARM-TASA
004600           PERFORM 300-VALORA-PRECIO
004610           MOVE WKS-VALOR-CALCULADO TO WKS-VALOR-BASE.
004620       410-CALCULA-BASE-E. EXIT.
004630******************************************************************
004640*   420  -  DELTA Y GAMMA, POR EL DESPLAZAMIENTO DEL PRECIO DEL  *
004650*   SUBYACENTE UN 1% ARRIBA Y UN 1% ABAJO                        *
004660******************************************************************
004670       420-CALCULA-DELTA-GAMMA SECTION.
004680           COMPUTE WKS-PRECIO-SUBIDO = PRD-PRECIO-ACTUAL * 1.01
004690           COMPUTE WKS-PRECIO-BAJADO = PRD-PRECIO-ACTUAL * 0.99
004700
004710           MOVE WKS-PRECIO-SUBIDO TO WKS-PARM-PRECIO
004720           PERFORM 300-VALORA-PRECIO
004730           MOVE WKS-VALOR-CALCULADO TO WKS-VALOR-SUBIDO
004740
004750           MOVE WKS-PRECIO-BAJADO TO WKS-PARM-PRECIO
004760           PERFORM 300-VALORA-PRECIO
004770           MOVE WKS-VALOR-CALCULADO TO WKS-VALOR-BAJADO
004780
004790           MOVE PRD-PRECIO-ACTUAL TO WKS-PARM-PRECIO
004800           COMPUTE PRD-GRIEGA-DELTA ROUNDED =
004810               (WKS-VALOR-SUBIDO - WKS-VALOR-BAJADO)
004820                   / (WKS-PRECIO-SUBIDO - WKS-PRECIO-BAJADO)
004830
004840           COMPUTE WKS-DIF-PRECIO =
004850               WKS-PRECIO-SUBIDO - PRD-PRECIO-ACTUAL
004860           COMPUTE PRD-GRIEGA-GAMMA ROUNDED =
004870               (WKS-VALOR-SUBIDO + WKS-VALOR-BAJADO
004880                   - (2 * WKS-VALOR-BASE))
004890                      / (WKS-DIF-PRECIO * WKS-DIF-PRECIO).
004900       420-CALCULA-DELTA-GAMMA-E. EXIT.
004910******************************************************************
004920*   430  -  THETA, POR EL DESPLAZAMIENTO DE UN DIA EN EL PLAZO   *
004930*   REMANENTE (PLANA EN -1.00 CUANDO FALTA MENOS DE UN DIA)      *
004940******************************************************************
004950       430-CALCULA-THETA SECTION.
004960           IF WKS-PLAZO-ANOS > WKS-UN-DIA-ANOS
004970               COMPUTE WKS-PARM-PLAZO =
004980                   WKS-PLAZO-ANOS - WKS-UN-DIA-ANOS
004990               PERFORM 300-VALORA-PRECIO
005000               COMPUTE PRD-GRIEGA-THETA ROUNDED =
005010                   (WKS-VALOR-CALCULADO - WKS-VALOR-BASE)
005020                       / WKS-UN-DIA-ANOS
005030               MOVE WKS-PLAZO-ANOS TO WKS-PARM-PLAZO
005040           ELSE
005050               MOVE -1 TO PRD-GRIEGA-THETA
005060           END-IF.
005070       430-CALCULA-THETA-E. EXIT.
005080******************************************************************
005090*   440  -  VEGA, POR EL DESPLAZAMIENTO DE LA VOLATILIDAD        *
005100*   IMPLICITA UN PUNTO PORCENTUAL (0.01)                         *
005110******************************************************************
005120       440-CALCULA-VEGA SECTION.
005130           COMPUTE WKS-PARM-VOL = PRD-VOLATILIDAD-IMPL + 0.01
005140           PERFORM 300-VALORA-PRECIO
005150           COMPUTE PRD-GRIEGA-VEGA ROUNDED =
005160               (WKS-VALOR-CALCULADO - WKS-VALOR-BASE) / 0.01
005170           MOVE PRD-VOLATILIDAD-IMPL TO WKS-PARM-VOL.
005180       440-CALCULA-VEGA-E. EXIT.
005190******************************************************************
005200*   450  -  RHO, POR EL DESPLAZAMIENTO DE LA TASA LIBRE DE       *
005210*   RIESGO UNA DIEZMILESIMA (0.0001)                             *
005220******************************************************************
005230       450-CALCULA-RHO SECTION.
005240           COMPUTE WKS-PARM-TASA =
005250               PRD-TASA-LIBRE-RIESGO + 0.0001
005260           PERFORM 300-VALORA-PRECIO
005270           COMPUTE PRD-GRIEGA-RHO ROUNDED =
005280               (WKS-VALOR-CALCULADO - WKS-VALOR-BASE) / 0.0001
005290           MOVE PRD-TASA-LIBRE-RIESGO TO WKS-PARM-TASA.
005300       450-CALCULA-RHO-E. EXIT.
005310******************************************************************
005320*   500  -  CURVA DE PAGOS DEL PRODUCTO SOBRE 51 PRECIOS DEL     *
005330*   SUBYACENTE, DEL 50% AL 150% DEL PRECIO ACTUAL                *
005340******************************************************************
005350       500-GENERA-CURVA-PAYOFF SECTION.
005360           PERFORM 510-CALCULA-ESCRIBE-PUNTO
005370               VARYING WKS-PUNTO FROM 1 BY 1
005380                   UNTIL WKS-PUNTO > 51.
005390       500-GENERA-CURVA-PAYOFF-E. EXIT.
005400******************************************************************
005410*   510  -  UN PUNTO DE LA CURVA DE PAGOS (SIN ALEATORIEDAD,     *
005420*   EL PRECIO DEL PUNTO ES EL PRECIO FINAL DE LA FUNCION DE      *
005430*   PAGO DIRECTAMENTE)                                           *
005440******************************************************************
005450       510-CALCULA-ESCRIBE-PUNTO SECTION.
005460           COMPUTE WKS-MULTIPLICADOR =
005470               0.50 + ((WKS-PUNTO - 1) * 0.02)
005480           COMPUTE WKS-PRECIO-PAGO ROUNDED =
005490               PRD-PRECIO-ACTUAL * WKS-MULTIPLICADOR
005500           PERFORM 330-CALCULA-PAGO
005510           MOVE PRD-PRODUCTO-ID TO PAY-PRODUCTO-ID
005520           MOVE WKS-PRECIO-PAGO TO PAY-PRECIO-SPOT
005530           COMPUTE PAY-VALOR-PAGO ROUNDED = WKS-PAGO-CALCULADO
005540           WRITE PAY-REGISTRO-PAGO.
005550       510-CALCULA-ESCRIBE-PUNTO-E. EXIT.
005560******************************************************************
005570*   600  -  GRABA EL VALOR RAZONABLE Y LAS GRIEGAS EN EL         *
005580*   REGISTRO DEL PRODUCTO EN PRODUCTS.DAT                        *
005590******************************************************************
005600       600-GRABA-PRODUCTO SECTION.
005610           COMPUTE PRD-VALOR-RAZONABLE ROUNDED = WKS-VALOR-BASE
005620           REWRITE PRD-REGISTRO-PRODUCTO.
005630       600-GRABA-PRODUCTO-E. EXIT.
005640******************************************************************
005650*   990  -  CIERRE ORDENADO DE TODOS LOS ARCHIVOS DEL PROGRAMA   *
005660******************************************************************
005670       990-CIERRA-ARCHIVOS SECTION.
005680           CLOSE PRD-ARCHIVO PAY-ARCHIVO.
005690       990-CIERRA-ARCHIVOS-E. EXIT.
005700******************************************************************
005710*   9990  -  RUTINA COMUN DE ERROR DE APERTURA DE ARCHIVO        *
005720******************************************************************
005730       9990-ERROR-ARCHIVO SECTION.
005740           MOVE 'OPEN'      TO WKS-ACCION
005750           MOVE SPACES      TO WKS-LLAVE
005760           DISPLAY '>>> ERROR AL ABRIR ARCHIVO ' WKS-ARCHIVO
005770                   UPON CONSOLE
005780           DISPLAY '    >>> VERIFICAR DETALLES EN SPOOL <<<'
005790                   UPON CONSOLE
005800           MOVE 91 TO RETURN-CODE
005810           STOP RUN.
005820       9990-ERROR-ARCHIVO-E. EXIT.
