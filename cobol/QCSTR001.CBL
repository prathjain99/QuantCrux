000100******************************************************************
000110* FECHA       : 11/06/1990                                       *
000120* PROGRAMADOR : R. TIZNADO (RTZ)                                 *
000130* APLICACION  : BANCA DE INVERSION                               *
000140* PROGRAMA    : QCSTR001                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : EVALUA LAS REGLAS DE ENTRADA Y DE SALIDA DE UNA  *
000170*             : ESTRATEGIA CONTRA LOS INDICADORES TECNICOS DE UN *
000180*             : INSTRUMENTO Y PRODUCE LA SENAL (COMPRA/VENTA/    *
000190*             : ESPERA) CON SU NIVEL DE CONFIANZA                *
000200* ARCHIVOS    : INDICATORS=E,RULES=E,SIGNALS=S                   *
000210* ACCION (ES) : E=EJECUTA                                        *
000220* INSTALADO   : 11/06/1990                                       *
000230* BPM/RATIONAL: QX-041                                           *
000240* NOMBRE      : EVALUACION DE REGLAS DE ESTRATEGIA               *
000250******************************************************************
000260*                  B I T A C O R A   D E   C A M B I O S         *
000270******************************************************************
000280* 11/06/1990  RTZ  QX-041  VERSION INICIAL - SOLO REGLAS DE      *
000290*                          ENTRADA CON LOGICA AND                *
000300* 25/01/1993  RTZ  QX-063  SE AGREGAN LAS REGLAS DE SALIDA Y LA  *
000310*                          LOGICA OR                             *
000320* 18/08/1996  JCM  QX-086  SE AGREGA EL CALCULO DEL NIVEL DE     *
000330*                          CONFIANZA SOBRE LA SENAL EMITIDA      *
000340* 14/12/1998  MPR  QX-112  REVISION Y2K - SIN CAMPOS DE FECHA    *
000350*                          EN ESTE PROGRAMA, NO APLICA           *
000360* 26/02/1999  MPR  QX-113  PRUEBAS Y2K SATISFACTORIAS, SIN       *
000370*                          CAMBIOS DE CODIGO REQUERIDOS          *
000380* 10/03/2024  LFB  QX-217  REESCRITURA PARA EL NUEVO MOTOR BATCH *
000390*                          DE CALCULO PARA BANCA DE INVERSION    *
000400******************************************************************
000410       IDENTIFICATION DIVISION.
000420       PROGRAM-ID. QCSTR001.
000430       AUTHOR. R. TIZNADO.
000440       INSTALLATION. BANCA DE INVERSION.
000450       DATE-WRITTEN. 11/06/1990.
000460       DATE-COMPILED.
000470       SECURITY. USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
000480       ENVIRONMENT DIVISION.
000490       CONFIGURATION SECTION.
000500       SPECIAL-NAMES.
000510           C01 IS TOP-OF-FORM
000520           CURRENCY SIGN IS '$' WITH PICTURE SYMBOL '$'.
000530       INPUT-OUTPUT SECTION.
000540       FILE-CONTROL.
000550           SELECT IND-ARCHIVO ASSIGN TO INDICATORS
000560                  ORGANIZATION  IS LINE SEQUENTIAL
000570                  FILE STATUS   IS FS-INDC
000580                                   WKS-AREA-RETORNO-FS.
000590
000600           SELECT RUL-ARCHIVO ASSIGN TO RULES
000610                  ORGANIZATION  IS LINE SEQUENTIAL
000620                  FILE STATUS   IS FS-RULE
000630                                   WKS-AREA-RETORNO-FS.
000640
000650           SELECT SIG-ARCHIVO ASSIGN TO SIGNALS
000660                  ORGANIZATION  IS LINE SEQUENTIAL
000670                  FILE STATUS   IS FS-SIGR
000680                                   WKS-AREA-RETORNO-FS.
000690
000700       DATA DIVISION.
000710       FILE SECTION.
000720******************************************************************
000730*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000740******************************************************************
000750       FD  IND-ARCHIVO.
000760           COPY QXINDC.
000770       FD  RUL-ARCHIVO.
000780           COPY QXRULE.
000790       FD  SIG-ARCHIVO.
000800           COPY QXSIGR.
000810       WORKING-STORAGE SECTION.
000820******************************************************************
000830*            AREAS COMUNES DE ESTADO DE ARCHIVO                  *
000840******************************************************************
000850           COPY QXFSTA.
000860******************************************************************
000870*   DIAGNOSTICO DE ERRORES DE APERTURA (COMUN A TODOS LOS PGMS)  *
000880******************************************************************
000890       01  WKS-VARIABLES-FSE.
000900           05  WKS-PROGRAMA              PIC X(08) VALUE SPACES.
000910           05  WKS-ARCHIVO               PIC X(08) VALUE SPACES.
000920           05  WKS-ACCION                PIC X(10) VALUE SPACES.
000930           05  WKS-LLAVE                 PIC X(32) VALUE SPACES.
000940******************************************************************
000950*            INDICADORES DE CONTROL DEL PROGRAMA                 *
000960******************************************************************
000970       01  WKS-FLAGS.
000980           05  WKS-ENTRADA-SW            PIC 9(01) VALUE ZERO.
000990               88  ENTRADA-CONFIRMADA           VALUE 1.
001000           05  WKS-SALIDA-SW             PIC 9(01) VALUE ZERO.
001010               88  SALIDA-CONFIRMADA            VALUE 1.
001020******************************************************************
001030*   TABLA DE REGLAS DE ENTRADA (RUL-CONJUNTO-REGLA = 'ENTRY')    *
001040******************************************************************
001050       01  WKS-TABLA-ENTRADA.
001060           05  WKS-ENT-FILA OCCURS 20 TIMES
001070                   INDEXED BY WKS-ENT-IDX.
001080               10  WKS-ENT-INDICADOR     PIC X(12).
001090               10  WKS-ENT-OPERADOR      PIC X(02).
001100               10  WKS-ENT-VALOR         PIC S9(9)V9(6).
001110               10  WKS-ENT-LOGICA        PIC X(03).
001120       01  WKS-TOTAL-ENTRADA        PIC S9(3) COMP VALUE ZERO.
001130******************************************************************
001140*   TABLA DE REGLAS DE SALIDA (RUL-CONJUNTO-REGLA = 'EXIT ')     *
001150******************************************************************
001160       01  WKS-TABLA-SALIDA.
001170           05  WKS-SAL-FILA OCCURS 20 TIMES
001180                   INDEXED BY WKS-SAL-IDX.
001190               10  WKS-SAL-INDICADOR     PIC X(12).
001200               10  WKS-SAL-OPERADOR      PIC X(02).
001210               10  WKS-SAL-VALOR         PIC S9(9)V9(6).
001220               10  WKS-SAL-LOGICA        PIC X(03).
001230       01  WKS-TOTAL-SALIDA         PIC S9(3) COMP VALUE ZERO.
001240******************************************************************
001250*        VARIABLES DE TRABAJO DE LA EVALUACION DE REGLAS         *
001260******************************************************************
001270       01  WKS-I                    PIC S9(3) COMP VALUE ZERO.
001280       01  WKS-J                    PIC S9(3) COMP VALUE ZERO.
001290       01  WKS-LOGICA-VIGENTE            PIC X(03) VALUE SPACES.
001300           88  WKS-LOGICA-Y                     VALUE 'AND'.
001310           88  WKS-LOGICA-O                     VALUE 'OR '.
001320       01  WKS-RESULTADO-PARCIAL         PIC 9(01) VALUE ZERO.
001330       01  WKS-DETENER                   PIC 9(01) VALUE ZERO.
001340           88  WKS-DETENER-SI                   VALUE 1.
001350       01  WKS-REGLA-INDICADOR           PIC X(12) VALUE SPACES.
001360       01  WKS-REGLA-OPERADOR            PIC X(02) VALUE SPACES.
001370       01  WKS-REGLA-OBJETIVO            PIC S9(9)V9(6) COMP-3
001380                                          VALUE ZERO.
001390       01  WKS-REGLA-VALOR-ACTUAL        PIC S9(9)V9(6) COMP-3
001400                                          VALUE ZERO.
001410       01  WKS-REGLA-VALOR-ACTUAL-R REDEFINES
001420               WKS-REGLA-VALOR-ACTUAL.
001430           05  WKS-REGLA-VALOR-SIGNO     PIC X(01).
001440           05  WKS-REGLA-VALOR-DIGITOS   PIC 9(16).
001450       01  WKS-RESULTADO-REGLA           PIC 9(01) VALUE ZERO.
001460           88  WKS-REGLA-CUMPLIDA               VALUE 1.
001470       01  WKS-TOTAL-COINCIDENCIAS  PIC S9(3) COMP VALUE ZERO.
001480       01  WKS-TOTAL-COINCIDENCIAS-R REDEFINES
001490               WKS-TOTAL-COINCIDENCIAS.
001500           05  FILLER                    PIC X(01).
001510           05  WKS-TOTAL-COINCID-BAJO    PIC 9(02).
001520       01  WKS-TOTAL-COINCID-R2 REDEFINES
001530               WKS-TOTAL-COINCIDENCIAS.
001540           05  WKS-TOTAL-COINCID-EMPAQ   PIC S9(3) COMP-3.
001550       LINKAGE SECTION.
001560******************************************************************
001570       PROCEDURE DIVISION.
001580******************************************************************
001590*   100  -  PARRAFO RECTOR DEL PROGRAMA                          *
001600******************************************************************
001610       100-MAIN SECTION.
001620           PERFORM 110-ABRE-ARCHIVOS
001630           PERFORM 130-CARGA-REGLAS
001640           PERFORM 200-EVALUA-ENTRADA
001650           IF NOT ENTRADA-CONFIRMADA
001660               PERFORM 300-EVALUA-SALIDA
001670           END-IF
001680           PERFORM 400-FIJA-SENAL
001690           PERFORM 500-CALCULA-CONFIANZA
001700           PERFORM 600-ESCRIBE-SENAL
001710           PERFORM 990-CIERRA-ARCHIVOS
001720           STOP RUN.
001730       100-MAIN-E. EXIT.
001740******************************************************************
001750*   110  -  APERTURA DE ARCHIVOS Y LECTURA DEL UNICO REGISTRO    *
001760*   DE INDICADORES DE LA PETICION DE EVALUACION                  *
001770******************************************************************
001780       110-ABRE-ARCHIVOS SECTION.
001790           MOVE   'QCSTR001'  TO   WKS-PROGRAMA
001800           OPEN INPUT  IND-ARCHIVO RUL-ARCHIVO
001810                EXTEND SIG-ARCHIVO
001820           IF NOT FS-INDC-OK
001830               MOVE 'INDICATORS' TO WKS-ARCHIVO
001840               PERFORM 9990-ERROR-ARCHIVO
001850           END-IF
001860           IF NOT FS-RULE-OK
001870               MOVE 'RULES' TO WKS-ARCHIVO
001880               PERFORM 9990-ERROR-ARCHIVO
001890           END-IF
001900           IF NOT FS-SIGR-OK
001910               MOVE 'SIGNALS' TO WKS-ARCHIVO
001920               PERFORM 9990-ERROR-ARCHIVO
001930           END-IF
001940           PERFORM 120-LEE-INDICADOR.
001950       110-ABRE-ARCHIVOS-E. EXIT.
001960******************************************************************
001970*   120  -  LECTURA DEL REGISTRO DE INDICADORES TECNICOS         *
001980******************************************************************
001990       120-LEE-INDICADOR SECTION.
002000           READ IND-ARCHIVO NEXT RECORD
002010               AT END
002020                   CONTINUE
002030           END-READ.
002040       120-LEE-INDICADOR-E. EXIT.
002050******************************************************************
002060*   130  -  CARGA DE RULES.DAT EN LAS DOS TABLAS DE REGLAS       *
002070*   (ENTRADA Y SALIDA), SEGUN RUL-CONJUNTO-REGLA DE CADA RENGLON *
002080******************************************************************
002090       130-CARGA-REGLAS SECTION.
002100           MOVE ZERO TO WKS-TOTAL-ENTRADA
002110           MOVE ZERO TO WKS-TOTAL-SALIDA
002120           PERFORM 131-LEE-REGLA
002130               UNTIL FS-RULE-EOF.
002140       130-CARGA-REGLAS-E. EXIT.
002150
002160       131-LEE-REGLA SECTION.
002170           READ RUL-ARCHIVO NEXT RECORD
002180               AT END
002190                   CONTINUE
002200               NOT AT END
002210                   EVALUATE TRUE
002220                       WHEN RUL-CONJUNTO-ENTRADA
002230                           ADD 1 TO WKS-TOTAL-ENTRADA
002240                           MOVE RUL-NOMBRE-INDICADOR TO
002250                           WKS-ENT-INDICADOR (WKS-TOTAL-ENTRADA)
002260                           MOVE RUL-OPERADOR TO
002270                           WKS-ENT-OPERADOR (WKS-TOTAL-ENTRADA)
002280                           MOVE RUL-VALOR-OBJETIVO TO
002290                               WKS-ENT-VALOR (WKS-TOTAL-ENTRADA)
002300                           MOVE RUL-LOGICA TO
002310                               WKS-ENT-LOGICA (WKS-TOTAL-ENTRADA)
002320                       WHEN RUL-CONJUNTO-SALIDA
002330                           ADD 1 TO WKS-TOTAL-SALIDA
002340                           MOVE RUL-NOMBRE-INDICADOR TO
002350                           WKS-SAL-INDICADOR (WKS-TOTAL-SALIDA)
002360                           MOVE RUL-OPERADOR TO
002370                               WKS-SAL-OPERADOR (WKS-TOTAL-SALIDA)
002380                           MOVE RUL-VALOR-OBJETIVO TO
002390                               WKS-SAL-VALOR (WKS-TOTAL-SALIDA)
002400                           MOVE RUL-LOGICA TO
002410                               WKS-SAL-LOGICA (WKS-TOTAL-SALIDA)
002420                       WHEN OTHER
002430                           CONTINUE
002440                   END-EVALUATE
002450           END-READ.
002460       131-LEE-REGLA-E. EXIT.
002470******************************************************************
002480*   200  -  EVALUACION DEL CONJUNTO DE REGLAS DE ENTRADA, CON    *
002490*   LA LOGICA AND/OR DECLARADA EN SUS RENGLONES                  *
002500******************************************************************
002510       200-EVALUA-ENTRADA SECTION.
002520           MOVE ZERO TO WKS-ENTRADA-SW
002530           IF WKS-TOTAL-ENTRADA > ZERO
002540               MOVE WKS-ENT-LOGICA (1) TO WKS-LOGICA-VIGENTE
002550               IF WKS-LOGICA-Y
002560                   MOVE 1 TO WKS-RESULTADO-PARCIAL
002570               ELSE
002580                   MOVE ZERO TO WKS-RESULTADO-PARCIAL
002590               END-IF
002600               MOVE ZERO TO WKS-DETENER
002610               PERFORM 210-EVALUA-REGLA-ENTRADA
002620                   VARYING WKS-I FROM 1 BY 1
002630                       UNTIL WKS-I > WKS-TOTAL-ENTRADA
002640                          OR WKS-DETENER-SI
002650               IF WKS-RESULTADO-PARCIAL = 1
002660                   MOVE 1 TO WKS-ENTRADA-SW
002670               END-IF
002680           END-IF.
002690       200-EVALUA-ENTRADA-E. EXIT.
002700******************************************************************
002710*   210  -  UN RENGLON DE LA REGLA DE ENTRADA (WKS-I), CON       *
002720*   CORTO CIRCUITO SEGUN LA LOGICA VIGENTE                       *
002730******************************************************************
002740       210-EVALUA-REGLA-ENTRADA SECTION.
002750           MOVE WKS-ENT-INDICADOR (WKS-I) TO WKS-REGLA-INDICADOR
002760           MOVE WKS-ENT-OPERADOR (WKS-I)  TO WKS-REGLA-OPERADOR
002770           MOVE WKS-ENT-VALOR (WKS-I)     TO WKS-REGLA-OBJETIVO
002780           PERFORM 220-RESUELVE-INDICADOR
002790           PERFORM 230-COMPARA-OPERADOR
002800           EVALUATE TRUE
002810               WHEN WKS-LOGICA-Y AND WKS-RESULTADO-REGLA = ZERO
002820                   MOVE ZERO TO WKS-RESULTADO-PARCIAL
002830                   MOVE 1 TO WKS-DETENER
002840               WHEN WKS-LOGICA-O AND WKS-REGLA-CUMPLIDA
002850                   MOVE 1 TO WKS-RESULTADO-PARCIAL
002860                   MOVE 1 TO WKS-DETENER
002870               WHEN OTHER
002880                   CONTINUE
002890           END-EVALUATE.
002900       210-EVALUA-REGLA-ENTRADA-E. EXIT.
002910******************************************************************
002920*   220  -  RESUELVE EL VALOR ACTUAL DEL INDICADOR NOMBRADO EN   *
002930*   EL RENGLON DE LA REGLA (WKS-REGLA-INDICADOR)                 *
002940******************************************************************
002950       220-RESUELVE-INDICADOR SECTION.
002960           EVALUATE WKS-REGLA-INDICADOR
002970               WHEN 'PRICE'
002980                   MOVE IND-PRECIO-ACTUAL TO
002990                       WKS-REGLA-VALOR-ACTUAL
003000               WHEN 'RSI'
003010                   MOVE IND-RSI-VALOR TO WKS-REGLA-VALOR-ACTUAL
003020               WHEN 'SMA_20'
003030                   MOVE IND-SMA-20 TO WKS-REGLA-VALOR-ACTUAL
003040               WHEN 'SMA_50'
003050                   MOVE IND-SMA-50 TO WKS-REGLA-VALOR-ACTUAL
003060               WHEN 'EMA_20'
003070                   MOVE IND-EMA-20 TO WKS-REGLA-VALOR-ACTUAL
003080               WHEN 'MACD'
003090                   MOVE IND-MACD-VALOR TO WKS-REGLA-VALOR-ACTUAL
003100               WHEN 'MACD_SIGNAL'
003110                   MOVE IND-MACD-SENAL TO WKS-REGLA-VALOR-ACTUAL
003120               WHEN OTHER
003130                   MOVE ZERO TO WKS-REGLA-VALOR-ACTUAL
003140           END-EVALUATE.
003150       220-RESUELVE-INDICADOR-E. EXIT.
003160******************************************************************
003170*   230  -  COMPARA EL VALOR ACTUAL DEL INDICADOR CONTRA EL      *
003180*   VALOR OBJETIVO DE LA REGLA, SEGUN SU OPERADOR                *
003190******************************************************************
003200       230-COMPARA-OPERADOR SECTION.
003210           MOVE ZERO TO WKS-RESULTADO-REGLA
003220           EVALUATE WKS-REGLA-OPERADOR
003230               WHEN '> '
003240                   IF WKS-REGLA-VALOR-ACTUAL > WKS-REGLA-OBJETIVO
003250                       MOVE 1 TO WKS-RESULTADO-REGLA
003260                   END-IF
003270               WHEN '< '
003280                   IF WKS-REGLA-VALOR-ACTUAL < WKS-REGLA-OBJETIVO
003290                       MOVE 1 TO WKS-RESULTADO-REGLA
003300                   END-IF
003310               WHEN '>='
003320                   IF WKS-REGLA-VALOR-ACTUAL NOT LESS
003330                       WKS-REGLA-OBJETIVO
003340                       MOVE 1 TO WKS-RESULTADO-REGLA
003350                   END-IF
003360               WHEN '<='
003370                   IF WKS-REGLA-VALOR-ACTUAL NOT GREATER
003380                       WKS-REGLA-OBJETIVO
003390                       MOVE 1 TO WKS-RESULTADO-REGLA
003400                   END-IF
003410               WHEN '=='
003420                   IF WKS-REGLA-VALOR-ACTUAL = WKS-REGLA-OBJETIVO
003430                       MOVE 1 TO WKS-RESULTADO-REGLA
003440                   END-IF
003450               WHEN OTHER
003460                   CONTINUE
003470           END-EVALUATE.
003480       230-COMPARA-OPERADOR-E. EXIT.
003490******************************************************************
003500*   300  -  EVALUACION DEL CONJUNTO DE REGLAS DE SALIDA, SOLO SI *
003510*   LA ENTRADA NO SE CONFIRMO                                    *
003520******************************************************************
003530       300-EVALUA-SALIDA SECTION.
003540           MOVE ZERO TO WKS-SALIDA-SW
003550           IF WKS-TOTAL-SALIDA > ZERO
003560               MOVE WKS-SAL-LOGICA (1) TO WKS-LOGICA-VIGENTE
003570               IF WKS-LOGICA-Y
003580                   MOVE 1 TO WKS-RESULTADO-PARCIAL
003590               ELSE
003600                   MOVE ZERO TO WKS-RESULTADO-PARCIAL
003610               END-IF
003620               MOVE ZERO TO WKS-DETENER
003630               PERFORM 310-EVALUA-REGLA-SALIDA
003640                   VARYING WKS-J FROM 1 BY 1
003650                       UNTIL WKS-J > WKS-TOTAL-SALIDA
003660                          OR WKS-DETENER-SI
003670               IF WKS-RESULTADO-PARCIAL = 1
003680                   MOVE 1 TO WKS-SALIDA-SW
003690               END-IF
003700           END-IF.
003710       300-EVALUA-SALIDA-E. EXIT.
003720******************************************************************
003730*   310  -  UN RENGLON DE LA REGLA DE SALIDA (WKS-J), CON        *
003740*   CORTO CIRCUITO SEGUN LA LOGICA VIGENTE                       *
003750******************************************************************
003760       310-EVALUA-REGLA-SALIDA SECTION.
003770           MOVE WKS-SAL-INDICADOR (WKS-J) TO WKS-REGLA-INDICADOR
003780           MOVE WKS-SAL-OPERADOR (WKS-J)  TO WKS-REGLA-OPERADOR
003790           MOVE WKS-SAL-VALOR (WKS-J)     TO WKS-REGLA-OBJETIVO
003800           PERFORM 220-RESUELVE-INDICADOR
003810           PERFORM 230-COMPARA-OPERADOR
003820           EVALUATE TRUE
003830               WHEN WKS-LOGICA-Y AND WKS-RESULTADO-REGLA = ZERO
003840                   MOVE ZERO TO WKS-RESULTADO-PARCIAL
003850                   MOVE 1 TO WKS-DETENER
003860               WHEN WKS-LOGICA-O AND WKS-REGLA-CUMPLIDA
003870                   MOVE 1 TO WKS-RESULTADO-PARCIAL
003880                   MOVE 1 TO WKS-DETENER
003890               WHEN OTHER
003900                   CONTINUE
003910           END-EVALUATE.
003920       310-EVALUA-REGLA-SALIDA-E. EXIT.
003930******************************************************************
003940*   400  -  FIJA LA SENAL RESULTANTE Y EL NUMERO DE REGLAS QUE   *
003950*   RESPALDAN LA DECISION (PARA EL CALCULO DE CONFIANZA)         *
003960******************************************************************
003970       400-FIJA-SENAL SECTION.
003980           EVALUATE TRUE
003990               WHEN ENTRADA-CONFIRMADA
004000                   SET SIG-SENAL-COMPRA TO TRUE
004010                   MOVE WKS-TOTAL-ENTRADA TO
004020                       WKS-TOTAL-COINCIDENCIAS
004030               WHEN SALIDA-CONFIRMADA
004040                   SET SIG-SENAL-VENTA TO TRUE
004050                   MOVE WKS-TOTAL-SALIDA TO
004060                       WKS-TOTAL-COINCIDENCIAS
004070               WHEN OTHER
004080                   SET SIG-SENAL-ESPERA TO TRUE
004090                   MOVE ZERO TO WKS-TOTAL-COINCIDENCIAS
004100           END-EVALUATE.
004110       400-FIJA-SENAL-E. EXIT.
004120******************************************************************
004130*   500  -  CALCULA EL NIVEL DE CONFIANZA DE LA SENAL EMITIDA    *
004140******************************************************************
004150       500-CALCULA-CONFIANZA SECTION.
004160           IF SIG-SENAL-ESPERA OR SIG-SENAL-NINGUNA
004170               MOVE 0.50 TO SIG-CONFIANZA
004180           ELSE
004190               COMPUTE SIG-CONFIANZA ROUNDED =
004200                   0.60 + (0.10 * WKS-TOTAL-COINCIDENCIAS)
004210               IF SIG-CONFIANZA > 0.95
004220                   MOVE 0.95 TO SIG-CONFIANZA
004230               END-IF
004240           END-IF.
004250       500-CALCULA-CONFIANZA-E. EXIT.
004260******************************************************************
004270*   600  -  GRABA EL REGISTRO DE RESULTADO DE SENAL EN           *
004280*   SIGNALS.DAT                                                  *
004290******************************************************************
004300       600-ESCRIBE-SENAL SECTION.
004310           MOVE IND-SIMBOLO TO SIG-SIMBOLO
004320           MOVE WKS-TOTAL-COINCIDENCIAS TO SIG-TOTAL-COINCIDIDAS
004330           WRITE SIG-REGISTRO-SENAL.
004340       600-ESCRIBE-SENAL-E. EXIT.
004350******************************************************************
004360*   990  -  CIERRE ORDENADO DE TODOS LOS ARCHIVOS DEL PROGRAMA   *
004370******************************************************************
004380       990-CIERRA-ARCHIVOS SECTION.
004390           CLOSE IND-ARCHIVO RUL-ARCHIVO SIG-ARCHIVO.
004400       990-CIERRA-ARCHIVOS-E. EXIT.
004410******************************************************************
004420*   9990  -  RUTINA COMUN DE ERROR DE APERTURA DE ARCHIVO        *
004430******************************************************************
004440       9990-ERROR-ARCHIVO SECTION.
004450           MOVE 'OPEN'      TO WKS-ACCION
004460           MOVE SPACES      TO WKS-LLAVE
004470           DISPLAY '>>> ERROR AL ABRIR ARCHIVO ' WKS-ARCHIVO
004480                   UPON CONSOLE
004490           DISPLAY '    >>> VERIFICAR DETALLES EN SPOOL <<<'
004500                   UPON CONSOLE
004510           MOVE 91 TO RETURN-CODE
004520           STOP RUN.
004530       9990-ERROR-ARCHIVO-E. EXIT.
