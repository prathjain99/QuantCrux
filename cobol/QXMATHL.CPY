000100******************************************************************
000110*  QXMATHL -  AREA DE ENLACE PARA LA RUTINA DE MATEMATICA        *
000120*             FINANCIERA QXMATH01 (RAIZ,LN,EXP,NORMAL,ALEAT)     *
000130*  APLICACION : BANCA DE INVERSION                               *
000140******************************************************************
000150*  FECHA       PROGRAMADOR            DESCRIPCION                *
000160*  10/03/2024  L.BARRIOS (LFB)        CREACION INICIAL           *
000170******************************************************************
000180       01  MTH-AREA-ENLACE.
000190           05  MTH-CODIGO-FUNCION        PIC X(01).
000200               88  MTH-FUNCION-RAIZ               VALUE 'R'.
000210               88  MTH-FUNCION-LOGNAT             VALUE 'L'.
000220               88  MTH-FUNCION-EXPONENCIAL        VALUE 'E'.
000230               88  MTH-FUNCION-NORMAL             VALUE 'N'.
000240               88  MTH-FUNCION-ALEAT-NORMAL       VALUE 'G'.
000250               88  MTH-FUNCION-ALEAT-UNIFORME     VALUE 'U'.
000260           05  MTH-ARGUMENTO-1           PIC S9(9)V9(9) COMP-3.
000270           05  MTH-ARGUMENTO-2           PIC S9(9)V9(9) COMP-3.
000280           05  MTH-RESULTADO             PIC S9(9)V9(9) COMP-3.
000290           05  MTH-SEMILLA               PIC S9(9) COMP-5.
000300           05  MTH-CODIGO-RETORNO        PIC S9(4) COMP-5.
000310               88  MTH-RETORNO-OK                  VALUE 0.
000320               88  MTH-RETORNO-ERROR               VALUE 8.
