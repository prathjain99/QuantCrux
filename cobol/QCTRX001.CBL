000100******************************************************************
000110* FECHA       : 02/05/1987                                       *
000120* PROGRAMADOR : R. TIZNADO (RTZ)                                 *
000130* APLICACION  : BANCA DE INVERSION                               *
000140* PROGRAMA    : QCTRX001                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : EJECUTA LAS ORDENES DE MERCADO PENDIENTES CONTRA *
000170*             : LA COTIZACION VIGENTE, CALCULA DESLIZAMIENTO Y   *
000180*             : COMISION, GRABA LA OPERACION Y ACTUALIZA LA      *
000190*             : POSICION Y EL SALDO DE EFECTIVO DEL PORTAFOLIO   *
000200* ARCHIVOS    : ORDERS=E,QUOTES=E,TRADES=S,POSITIONS=A/M,        *
000210*             : PORTFOLIOS=A/M                                   *
000220* ACCION (ES) : E=EJECUTA                                        *
000230* INSTALADO   : 02/05/1987                                       *
000240* BPM/RATIONAL: QX-001                                           *
000250* NOMBRE      : EJECUCION DE ORDENES Y POSTEO DE POSICIONES      *
000260******************************************************************
000270*                  B I T A C O R A   D E   C A M B I O S         *
000280******************************************************************
000290* 02/05/1987  RTZ  QX-001  VERSION INICIAL - SOLO ORDENES MARKET *
000300* 14/11/1988  RTZ  QX-017  SE AGREGA CALCULO DE DESLIZAMIENTO POR*
000310*                          VOLATILIDAD DEL DIA (VARIACION-DIA)   *
000320* 09/03/1990  JCM  QX-033  SE AGREGA DESCUENTO ESCALONADO DE     *
000330*                          COMISION POR MONTO DE OPERACION       *
000340* 21/08/1992  JCM  QX-058  CORRIGE POSTEO DE POSICION CUANDO LA  *
000350*                          OPERACION INVIERTE EL SIGNO (FLIP)    *
000360* 05/02/1996  MPR  QX-091  SE AGREGA PISO MINIMO DE COMISION     *
000370*                          ($1.00) EXIGIDO POR AUDITORIA         *
000380* 30/11/1998  MPR  QX-104  REVISION Y2K - TRD-FECHA-OPERACION SE *
000390*                          CONFIRMA EN FORMATO AAAA-MM-DD, SIN   *
000400*                          VENTANA DE SIGLO                      *
000410* 22/02/1999  MPR  QX-105  PRUEBAS Y2K SATISFACTORIAS SOBRE      *
000420*                          CORTE DE ANIO EN TRD-FECHA-OPERACION  *
000430* 14/07/2005  LFB  QX-142  SE AGREGA TABLA DE COTIZACIONES EN    *
000440*                          MEMORIA (SEARCH ALL) PARA EVITAR E/S  *
000450*                          RANDOM CONTRA QUOTES POR CADA ORDEN   *
000460* 10/03/2024  LFB  QX-212  REESCRITURA PARA EL NUEVO MOTOR BATCH *
000470*                          DE CALCULO PARA BANCA DE INVERSION    *
000480******************************************************************
000490       IDENTIFICATION DIVISION.
000500       PROGRAM-ID. QCTRX001.
000510       AUTHOR. R. TIZNADO.
000520       INSTALLATION. BANCA DE INVERSION.
000530       DATE-WRITTEN. 02/05/1987.
000540       DATE-COMPILED.
000550       SECURITY. USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
000560       ENVIRONMENT DIVISION.
000570       CONFIGURATION SECTION.
000580       SPECIAL-NAMES.
000590           C01 IS TOP-OF-FORM
000600           CURRENCY SIGN IS '$' WITH PICTURE SYMBOL '$'.
000610       INPUT-OUTPUT SECTION.
000620       FILE-CONTROL.
000630           SELECT ORD-ARCHIVO ASSIGN TO ORDERS
000640                  ORGANIZATION  IS LINE SEQUENTIAL
000650                  FILE STATUS   IS FS-ORDN
000660                                   WKS-AREA-RETORNO-FS.
000670
000680           SELECT QUT-ARCHIVO ASSIGN TO QUOTES
000690                  ORGANIZATION  IS RELATIVE
000700                  ACCESS        IS SEQUENTIAL
000710                  FILE STATUS   IS FS-QUOT
000720                                   WKS-AREA-RETORNO-FS.
000730
000740           SELECT TRD-ARCHIVO ASSIGN TO TRADES
000750                  ORGANIZATION  IS LINE SEQUENTIAL
000760                  FILE STATUS   IS FS-TRAD
000770                                   WKS-AREA-RETORNO-FS.
000780
000790           SELECT POS-ARCHIVO ASSIGN TO POSITIONS
000800                  ORGANIZATION  IS RELATIVE
000810                  ACCESS        IS DYNAMIC
000820                  RELATIVE KEY  IS WKS-POS-LLAVE-REL
000830                  FILE STATUS   IS FS-POSN
000840                                   WKS-AREA-RETORNO-FS.
000850
000860           SELECT PRF-ARCHIVO ASSIGN TO PORTFOLIOS
000870                  ORGANIZATION  IS RELATIVE
000880                  ACCESS        IS DYNAMIC
000890                  RELATIVE KEY  IS WKS-PRF-LLAVE-REL
000900                  FILE STATUS   IS FS-PORT
000910                                   WKS-AREA-RETORNO-FS.
000920
000930       DATA DIVISION.
000940       FILE SECTION.
000950******************************************************************
000960*               DEFINICION DE ESTRUCTURA DE ARCHIVOS             *
000970******************************************************************
000980       FD  ORD-ARCHIVO.
000990           COPY QXORDR.
001000       FD  QUT-ARCHIVO.
001010           COPY QXQUOT.
001020       FD  TRD-ARCHIVO.
001030           COPY QXTRAD.
001040       FD  POS-ARCHIVO.
001050           COPY QXPOSN.
001060       FD  PRF-ARCHIVO.
001070           COPY QXPORT.
001080       WORKING-STORAGE SECTION.
001090           COPY QXFSTA.
001100******************************************************************
001110*     CONTROL DE HORA DE CORRIDA PARA BITACORA DE OPERACION      *
001120******************************************************************
001130       77  WKS-HORA-ARRANQUE            PIC 9(08).
001140       77  WKS-HORA-TERMINO             PIC 9(08).
001150       77  WKS-SEGUNDOS-PROCESO  COMP-3 PIC S9(07).
001160******************************************************************
001170*           RECURSOS RUTINA DE VALIDACION DE FILE-STATUS         *
001180******************************************************************
001190       01  WKS-VARIABLES-FSE.
001200           05  WKS-PROGRAMA              PIC X(08) VALUE SPACES.
001210           05  WKS-ARCHIVO               PIC X(08) VALUE SPACES.
001220           05  WKS-ACCION                PIC X(10) VALUE SPACES.
001230           05  WKS-LLAVE                 PIC X(32) VALUE SPACES.
001240******************************************************************
001250*     TABLA DE COTIZACIONES EN MEMORIA (CARGADA UNA SOLA VEZ)    *
001260******************************************************************
001270       01  WKS-TABLA-COTIZACIONES.
001280           05  WKS-COTIZACION OCCURS 2000 TIMES
001290                   ASCENDING KEY IS WKS-COT-SIMBOLO
001300                   INDEXED BY WKS-COT-IDX.
001310               10  WKS-COT-SIMBOLO       PIC X(10).
001320               10  WKS-COT-ULTIMO        PIC S9(9)V9(4).
001330               10  WKS-COT-COMPRA        PIC S9(9)V9(4).
001340               10  WKS-COT-VENTA         PIC S9(9)V9(4).
001350               10  WKS-COT-VAR-DIA       PIC S9(3)V9(6).
001360       01  WKS-CONTADOR-COTIZACIONES    PIC S9(4) COMP VALUE ZERO.
001370******************************************************************
001380*  INDICE EN MEMORIA DE POSITIONS.DAT (LLAVE RELATIVA EXTERNA)   *
001390******************************************************************
001400       01  WKS-INDICE-POSICIONES.
001410           05  WKS-POS-ENTRADA OCCURS 3000 TIMES
001420                   INDEXED BY WKS-POS-IDX.
001430               10  WKS-POS-LLAVE-IDX.
001440                   15  WKS-POS-PORTAF-IDX    PIC X(36).
001450                   15  WKS-POS-SIMB-IDX      PIC X(10).
001460               10  WKS-POS-REL-IDX       PIC S9(9) COMP.
001470       01  WKS-TOTAL-POSICIONES         PIC S9(5) COMP VALUE ZERO.
001480       01  WKS-POS-LLAVE-REL            PIC S9(9) COMP VALUE ZERO.
001490******************************************************************
001500*  INDICE EN MEMORIA DE PORTFOLIOS.DAT (LLAVE RELATIVA EXTERNA)  *
001510******************************************************************
001520       01  WKS-INDICE-PORTAFOLIOS.
001530           05  WKS-PRF-ENTRADA OCCURS 500 TIMES
001540                   INDEXED BY WKS-PRF-IDX.
001550               10  WKS-PRF-LLAVE-IDX     PIC X(36).
001560               10  WKS-PRF-REL-IDX       PIC S9(9) COMP.
001570       01  WKS-TOTAL-PORTAFOLIOS        PIC S9(5) COMP VALUE ZERO.
001580       01  WKS-PRF-LLAVE-REL            PIC S9(9) COMP VALUE ZERO.
001590******************************************************************
001600*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
001610******************************************************************
001620       01  WKS-FLAGS.
001630           05  WKS-FIN-ORDENES           PIC 9(01) VALUE ZERO.
001640               88  FIN-ORDENES                      VALUE 1.
001650           05  WKS-COTIZACION-OK         PIC 9(01) VALUE ZERO.
001660               88  COTIZACION-ENCONTRADA            VALUE 1.
001670           05  WKS-POSICION-OK           PIC 9(01) VALUE ZERO.
001680               88  POSICION-ENCONTRADA              VALUE 1.
001690           05  WKS-PORTAFOLIO-OK         PIC 9(01) VALUE ZERO.
001700               88  PORTAFOLIO-ENCONTRADO            VALUE 1.
001710       01  WKS-SIMBOLO-ORDEN             PIC X(10) VALUE SPACES.
001720           88  WKS-SIMBOLO-LIQUIDO               VALUE
001730               'AAPL      ' 'MSFT      ' 'GOOGL     '
001740               'TSLA      ' 'SPY       ' 'QQQ       '.
001750           88  WKS-SIMBOLO-ETF                   VALUE
001760               'SPY       ' 'QQQ       ' 'VTI       '.
001770       01  WKS-IND-SUBCADENA        PIC S9(4) COMP VALUE ZERO.
001780       01  WKS-PRECIO-EJECUCION     PIC S9(9)V9(4) VALUE ZERO.
001790       01  WKS-PRECIO-AJUSTADO      PIC S9(9)V9(4) VALUE ZERO.
001800       01  WKS-TASA-DESLIZAMIENTO   PIC S9(3)V9(6) VALUE ZERO.
001810       01  WKS-TASA-COMISION        PIC S9(3)V9(6) VALUE ZERO.
001820       01  WKS-MONTO-ORDEN          PIC S9(11)V9(2) VALUE ZERO.
001830       01  WKS-MONTO-COMISION       PIC S9(9)V9(2) VALUE ZERO.
001840       01  WKS-VARIACION-ABS        PIC S9(3)V9(6) VALUE ZERO.
001850       01  WKS-CANTIDAD-FIRMADA     PIC S9(9)V9(6) VALUE ZERO.
001860       01  WKS-CANTIDAD-FIRMADA-R REDEFINES
001870               WKS-CANTIDAD-FIRMADA.
001880           05  WKS-CF-PARTE-ENTERA   PIC S9(9).
001890           05  WKS-CF-PARTE-DECIMAL  PIC 9(06).
001900       01  WKS-CANTIDAD-NUEVA       PIC S9(9)V9(6) VALUE ZERO.
001910       01  WKS-COSTO-NUEVO          PIC S9(11)V9(2) VALUE ZERO.
001920       01  WKS-PNL-TRABAJO          PIC S9(11)V9(2) VALUE ZERO.
001930       01  WKS-FECHA-CORRIDA        PIC 9(08) VALUE ZERO.
001940       01  WKS-FECHA-CORRIDA-R REDEFINES
001950               WKS-FECHA-CORRIDA.
001960           05  WKS-FC-ANIO           PIC 9(04).
001970           05  WKS-FC-MES            PIC 9(02).
001980           05  WKS-FC-DIA            PIC 9(02).
001990       01  WKS-FECHA-TEXTO          PIC X(10) VALUE SPACES.
002000       01  WKS-TOTAL-NOCIONAL       PIC S9(13)V9(2) VALUE ZERO.
002010       01  WKS-TOTAL-NOCIONAL-R REDEFINES
002020               WKS-TOTAL-NOCIONAL.
002030           05  WKS-TN-PARTE-ENTERA   PIC S9(13).
002040           05  WKS-TN-PARTE-DECIMAL  PIC 9(02).
002050       01  WKS-TOTAL-COMISIONES     PIC S9(11)V9(2) VALUE ZERO.
002060       01  WKS-TOTAL-ORDENES-EJEC   PIC S9(7) COMP VALUE ZERO.
002070       01  WKS-MASCARA-CONTADOR     PIC ZZZ,ZZ9 VALUE ZERO.
002080       01  WKS-MASCARA-MONTO PIC Z,ZZZ,ZZZ,ZZ9.99-.
002090******************************************************************
002100       PROCEDURE DIVISION.
002110******************************************************************
002120*               S E C C I O N    P R I N C I P A L               *
002130******************************************************************
002140       000-MAIN SECTION.
002150           PERFORM 1000-ABRE-ARCHIVOS
002160           PERFORM 2000-PROCESA-ORDENES UNTIL FIN-ORDENES
002170           PERFORM 9000-ESTADISTICAS
002180           PERFORM 9900-CIERRA-ARCHIVOS
002190           STOP RUN.
002200       000-MAIN-E. EXIT.
002210******************************************************************
002220*   1000  -  APERTURA DE ARCHIVOS Y CARGA DE TABLAS EN MEMORIA   *
002230******************************************************************
002240       1000-ABRE-ARCHIVOS SECTION.
002250           ACCEPT WKS-HORA-ARRANQUE FROM TIME
002260           ACCEPT WKS-FECHA-CORRIDA FROM SYSIN
002270           MOVE   'QCTRX001'  TO   WKS-PROGRAMA
002280           OPEN INPUT  ORD-ARCHIVO QUT-ARCHIVO
002290                I-O    POS-ARCHIVO PRF-ARCHIVO
002300                EXTEND TRD-ARCHIVO
002310           IF NOT FS-ORDN-OK
002320              MOVE 'ORDERS'   TO WKS-ARCHIVO
002330              PERFORM 9990-ERROR-ARCHIVO
002340           END-IF
002350           IF NOT FS-QUOT-OK
002360              MOVE 'QUOTES'   TO WKS-ARCHIVO
002370              PERFORM 9990-ERROR-ARCHIVO
002380           END-IF
002390           IF NOT FS-TRAD-OK
002400              MOVE 'TRADES'   TO WKS-ARCHIVO
002410              PERFORM 9990-ERROR-ARCHIVO
002420           END-IF
002430           IF NOT FS-POSN-OK
002440              MOVE 'POSITIONS' TO WKS-ARCHIVO
002450              PERFORM 9990-ERROR-ARCHIVO
002460           END-IF
002470           IF NOT FS-PORT-OK
002480              MOVE 'PORTFOLIOS' TO WKS-ARCHIVO
002490              PERFORM 9990-ERROR-ARCHIVO
002500           END-IF
002510           PERFORM 1100-CARGA-COTIZACIONES
002520           PERFORM 1200-CARGA-INDICE-POSICIONES
002530           PERFORM 1300-CARGA-INDICE-PORTAFOLIOS.
002540       1000-ABRE-ARCHIVOS-E. EXIT.
002550******************************************************************
002560*   1100  -  CARGA DE QUOTES.DAT EN TABLA PARA SEARCH ALL        *
002570*   SE ASUME QUE QUOTES.DAT YA VIENE ORDENADO POR SIMBOLO        *
002580******************************************************************
002590       1100-CARGA-COTIZACIONES SECTION.
002600           MOVE ZERO TO WKS-CONTADOR-COTIZACIONES
002610           PERFORM 1110-LEE-COTIZACION
002620               UNTIL FS-QUOT-EOF.
002630       1100-CARGA-COTIZACIONES-E. EXIT.
002640
002650       1110-LEE-COTIZACION SECTION.
002660           READ QUT-ARCHIVO NEXT RECORD
002670               AT END
002680                   CONTINUE
002690               NOT AT END
002700                   ADD 1 TO WKS-CONTADOR-COTIZACIONES
002710                   SET WKS-COT-IDX TO WKS-CONTADOR-COTIZACIONES
002720                   MOVE QUT-SIMBOLO TO
002730                       WKS-COT-SIMBOLO (WKS-COT-IDX)
002740                   MOVE QUT-PRECIO-ULTIMO TO
002750                       WKS-COT-ULTIMO (WKS-COT-IDX)
002760                   MOVE QUT-PRECIO-COMPRA TO
002770                       WKS-COT-COMPRA (WKS-COT-IDX)
002780                   MOVE QUT-PRECIO-VENTA TO
002790                       WKS-COT-VENTA (WKS-COT-IDX)
002800                   MOVE QUT-VARIACION-DIA TO
002810                       WKS-COT-VAR-DIA (WKS-COT-IDX)
002820           END-READ.
002830       1110-LEE-COTIZACION-E. EXIT.
002840******************************************************************
002850*   1200  -  CARGA INDICE DE POSITIONS.DAT (NUMERO RELATIVO)     *
002860******************************************************************
002870       1200-CARGA-INDICE-POSICIONES SECTION.
002880           MOVE ZERO TO WKS-TOTAL-POSICIONES
002890           PERFORM 1210-LEE-INDICE-POSICION
002900               UNTIL FS-POSN-EOF.
002910       1200-CARGA-INDICE-POSICIONES-E. EXIT.
002920
002930       1210-LEE-INDICE-POSICION SECTION.
002940           READ POS-ARCHIVO NEXT RECORD
002950               AT END
002960                   CONTINUE
002970               NOT AT END
002980                   ADD 1 TO WKS-TOTAL-POSICIONES
002990                   SET WKS-POS-IDX TO WKS-TOTAL-POSICIONES
003000                   MOVE POS-LLAVE TO
003010                       WKS-POS-LLAVE-IDX (WKS-POS-IDX)
003020                   MOVE WKS-POS-LLAVE-REL TO
003030                       WKS-POS-REL-IDX (WKS-POS-IDX)
003040           END-READ.
003050       1210-LEE-INDICE-POSICION-E. EXIT.
003060******************************************************************
003070*   1300  -  CARGA INDICE DE PORTFOLIOS.DAT (NUMERO RELATIVO)    *
003080******************************************************************
003090       1300-CARGA-INDICE-PORTAFOLIOS SECTION.
003100           MOVE ZERO TO WKS-TOTAL-PORTAFOLIOS
003110           PERFORM 1310-LEE-INDICE-PORTAFOLIO
003120               UNTIL FS-PORT-EOF.
003130       1300-CARGA-INDICE-PORTAFOLIOS-E. EXIT.
003140
003150       1310-LEE-INDICE-PORTAFOLIO SECTION.
003160           READ PRF-ARCHIVO NEXT RECORD
003170               AT END
003180                   CONTINUE
003190               NOT AT END
003200                   ADD 1 TO WKS-TOTAL-PORTAFOLIOS
003210                   SET WKS-PRF-IDX TO WKS-TOTAL-PORTAFOLIOS
003220                   MOVE PRF-PORTAFOLIO-ID TO
003230                       WKS-PRF-LLAVE-IDX (WKS-PRF-IDX)
003240                   MOVE WKS-PRF-LLAVE-REL TO
003250                       WKS-PRF-REL-IDX (WKS-PRF-IDX)
003260           END-READ.
003270       1310-LEE-INDICE-PORTAFOLIO-E. EXIT.
003280******************************************************************
003290*   2000  -  PROCESA CADA ORDEN PENDIENTE DEL ARCHIVO ORDERS     *
003300******************************************************************
003310       2000-PROCESA-ORDENES SECTION.
003320           READ ORD-ARCHIVO
003330               AT END
003340                   MOVE 1 TO WKS-FIN-ORDENES
003350               NOT AT END
003360                   PERFORM 2050-VALIDA-ELEGIBLE
003370           END-READ.
003380       2000-PROCESA-ORDENES-E. EXIT.
003390******************************************************************
003400*  2050  -  SOLO SE AUTOEJECUTAN ORDENES MARKET EN ESTE BATCH    *
003410*  LAS LIMIT/STOP QUE NO CIERRAN DE INMEDIATO QUEDAN PENDIENTES  *
003420******************************************************************
003430       2050-VALIDA-ELEGIBLE SECTION.
003440           IF ORD-TIPO-MERCADO
003450               PERFORM 2100-DETERMINA-PRECIO
003460               IF COTIZACION-ENCONTRADA
003470                   PERFORM 2200-CALCULA-SLIPPAGE
003480                   PERFORM 2300-CALCULA-COMISION
003490                   PERFORM 2400-ESCRIBE-TRADE
003500                   PERFORM 2500-ACTUALIZA-POSICION
003510                   PERFORM 2600-ACTUALIZA-CASH
003520                   PERFORM 2700-ACUMULA-TOTALES
003530               END-IF
003540           END-IF.
003550       2050-VALIDA-ELEGIBLE-E. EXIT.
003560******************************************************************
003570*  2100  -  DETERMINA EL PRECIO DE EJECUCION SEGUN EL LADO       *
003580*  COMPRA EJECUTA AL PRECIO DE VENTA (ASK), VENTA AL DE          *
003590*  COMPRA (BID); SI NO HAY BID/ASK SE USA EL ULTIMO PRECIO       *
003600******************************************************************
003610       2100-DETERMINA-PRECIO SECTION.
003620           MOVE ZERO TO WKS-COTIZACION-OK
003630           SEARCH ALL WKS-COTIZACION
003640               AT END
003650                   MOVE ZERO TO WKS-COTIZACION-OK
003660               WHEN WKS-COT-SIMBOLO (WKS-COT-IDX) = ORD-SIMBOLO
003670                   MOVE 1 TO WKS-COTIZACION-OK
003680           END-SEARCH
003690           IF COTIZACION-ENCONTRADA
003700               IF ORD-LADO-COMPRA
003710                   MOVE WKS-COT-VENTA (WKS-COT-IDX)
003720                       TO WKS-PRECIO-EJECUCION
003730                   IF WKS-PRECIO-EJECUCION = ZERO
003740                       MOVE WKS-COT-ULTIMO (WKS-COT-IDX)
003750                           TO WKS-PRECIO-EJECUCION
003760                   END-IF
003770               ELSE
003780                   MOVE WKS-COT-COMPRA (WKS-COT-IDX)
003790                       TO WKS-PRECIO-EJECUCION
003800                   IF WKS-PRECIO-EJECUCION = ZERO
003810                       MOVE WKS-COT-ULTIMO (WKS-COT-IDX)
003820                           TO WKS-PRECIO-EJECUCION
003830                   END-IF
003840               END-IF
003850           END-IF.
003860       2100-DETERMINA-PRECIO-E. EXIT.
003870******************************************************************
003880*  2200  -  DESLIZAMIENTO (SLIPPAGE) POR CLASE DE ACTIVO,        *
003890*  TAMANO DE LA OPERACION Y VOLATILIDAD DEL DIA                  *
003900******************************************************************
003910       2200-CALCULA-SLIPPAGE SECTION.
003920           MOVE ORD-SIMBOLO TO WKS-SIMBOLO-ORDEN
003930           MOVE ZERO TO WKS-IND-SUBCADENA
003940           INSPECT WKS-SIMBOLO-ORDEN TALLYING
003950               WKS-IND-SUBCADENA FOR ALL 'BTC'
003960           INSPECT WKS-SIMBOLO-ORDEN TALLYING
003970               WKS-IND-SUBCADENA FOR ALL 'ETH'
003980           INSPECT WKS-SIMBOLO-ORDEN TALLYING
003990               WKS-IND-SUBCADENA FOR ALL 'USD'
004000           IF WKS-IND-SUBCADENA > ZERO
004010               MOVE 0.002 TO WKS-TASA-DESLIZAMIENTO
004020           ELSE
004030               IF WKS-SIMBOLO-LIQUIDO
004040                   MOVE 0.0005 TO WKS-TASA-DESLIZAMIENTO
004050               ELSE
004060                   MOVE 0.001 TO WKS-TASA-DESLIZAMIENTO
004070               END-IF
004080           END-IF
004090           COMPUTE WKS-MONTO-ORDEN ROUNDED =
004100               ORD-CANTIDAD * WKS-PRECIO-EJECUCION
004110           IF WKS-MONTO-ORDEN > 100000
004120               COMPUTE WKS-TASA-DESLIZAMIENTO =
004130                   WKS-TASA-DESLIZAMIENTO * 1.5
004140           END-IF
004150           MOVE WKS-COT-VAR-DIA (WKS-COT-IDX) TO WKS-VARIACION-ABS
004160           IF WKS-VARIACION-ABS < ZERO
004170               MULTIPLY WKS-VARIACION-ABS BY -1
004180                   GIVING WKS-VARIACION-ABS
004190           END-IF
004200           COMPUTE WKS-TASA-DESLIZAMIENTO ROUNDED =
004210               WKS-TASA-DESLIZAMIENTO + (WKS-VARIACION-ABS * 0.1)
004220           IF WKS-TASA-DESLIZAMIENTO < ZERO
004230               MULTIPLY WKS-TASA-DESLIZAMIENTO BY -1
004240                   GIVING WKS-TASA-DESLIZAMIENTO
004250           END-IF
004260           IF ORD-LADO-COMPRA
004270               COMPUTE WKS-PRECIO-AJUSTADO ROUNDED =
004280                   WKS-PRECIO-EJECUCION *
004290                       (1 + WKS-TASA-DESLIZAMIENTO)
004300           ELSE
004310               COMPUTE WKS-PRECIO-AJUSTADO ROUNDED =
004320                   WKS-PRECIO-EJECUCION *
004330                       (1 - WKS-TASA-DESLIZAMIENTO)
004340           END-IF
004350           COMPUTE WKS-MONTO-ORDEN ROUNDED =
004360               ORD-CANTIDAD * WKS-PRECIO-AJUSTADO.
004370       2200-CALCULA-SLIPPAGE-E. EXIT.
004380******************************************************************
004390*  2300  -  COMISION POR CLASE DE ACTIVO CON DESCUENTOS POR      *
004400*  MONTO Y PISO MINIMO DE UN DOLAR                               *
004410******************************************************************
004420       2300-CALCULA-COMISION SECTION.
004430           IF WKS-IND-SUBCADENA > ZERO
004440               MOVE 0.0025 TO WKS-TASA-COMISION
004450           ELSE
004460               IF WKS-SIMBOLO-ETF
004470                   MOVE 0.0001 TO WKS-TASA-COMISION
004480               ELSE
004490                   MOVE 0.0005 TO WKS-TASA-COMISION
004500               END-IF
004510           END-IF
004520           IF WKS-MONTO-ORDEN > 100000
004530               COMPUTE WKS-TASA-COMISION =
004540                   WKS-TASA-COMISION * 0.8
004550           END-IF
004560           IF WKS-MONTO-ORDEN > 1000000
004570               COMPUTE WKS-TASA-COMISION =
004580                   WKS-TASA-COMISION * 0.7
004590           END-IF
004600           COMPUTE WKS-MONTO-COMISION ROUNDED =
004610               WKS-MONTO-ORDEN * WKS-TASA-COMISION
004620           IF WKS-MONTO-COMISION < 1.00
004630               MOVE 1.00 TO WKS-MONTO-COMISION
004640           END-IF.
004650       2300-CALCULA-COMISION-E. EXIT.
004660******************************************************************
004670*  2400  -  GRABA EL REGISTRO DE LA OPERACION EJECUTADA          *
004680******************************************************************
004690       2400-ESCRIBE-TRADE SECTION.
004700           INITIALIZE TRD-REGISTRO-OPERACION
004710           MOVE ORD-ORDEN-ID        TO TRD-ORDEN-ID
004720           MOVE ORD-PORTAFOLIO-ID   TO TRD-PORTAFOLIO-ID
004730           MOVE ORD-SIMBOLO         TO TRD-SIMBOLO
004740           MOVE ORD-LADO            TO TRD-LADO
004750           MOVE ORD-CANTIDAD        TO TRD-CANTIDAD
004760           MOVE WKS-PRECIO-AJUSTADO TO TRD-PRECIO
004770           MOVE WKS-PRECIO-EJECUCION TO TRD-PRECIO-ESPERADO
004780           MOVE WKS-TASA-DESLIZAMIENTO TO TRD-TASA-DESLIZ
004790           MOVE WKS-MONTO-ORDEN     TO TRD-MONTO-TOTAL
004800           MOVE WKS-MONTO-COMISION  TO TRD-COMISION
004810           STRING WKS-FC-ANIO  '-' WKS-FC-MES '-' WKS-FC-DIA
004820               DELIMITED BY SIZE INTO TRD-FECHA-OPERACION
004830           END-STRING
004840           STRING ORD-ORDEN-ID '-' 'T'
004850               DELIMITED BY SIZE INTO TRD-OPERACION-ID
004860           END-STRING
004870           WRITE TRD-REGISTRO-OPERACION.
004880       2400-ESCRIBE-TRADE-E. EXIT.
004890******************************************************************
004900*  2500  -  ACTUALIZA LA POSICION DEL PORTAFOLIO EN EL SIMBOLO   *
004910******************************************************************
004920       2500-ACTUALIZA-POSICION SECTION.
004930           MOVE ZERO TO WKS-POSICION-OK
004940           SET WKS-POS-IDX TO 1
004950           SEARCH WKS-POS-ENTRADA
004960               AT END
004970                   MOVE ZERO TO WKS-POSICION-OK
004980               WHEN WKS-POS-PORTAF-IDX (WKS-POS-IDX) =
004990                       ORD-PORTAFOLIO-ID
005000                   AND WKS-POS-SIMB-IDX (WKS-POS-IDX) =
005010                       ORD-SIMBOLO
005020                   MOVE 1 TO WKS-POSICION-OK
005030           END-SEARCH
005040           IF NOT POSICION-ENCONTRADA
005050               GO TO 2500-ACTUALIZA-POSICION-E
005060           END-IF
005070           MOVE WKS-POS-REL-IDX (WKS-POS-IDX) TO WKS-POS-LLAVE-REL
005080           READ POS-ARCHIVO
005090           IF ORD-LADO-COMPRA
005100               COMPUTE WKS-CANTIDAD-FIRMADA = ORD-CANTIDAD
005110           ELSE
005120               COMPUTE WKS-CANTIDAD-FIRMADA = ORD-CANTIDAD * -1
005130           END-IF
005140           COMPUTE WKS-CANTIDAD-NUEVA =
005150               POS-CANTIDAD-NETA + WKS-CANTIDAD-FIRMADA
005160           EVALUATE TRUE
005170               WHEN WKS-CANTIDAD-NUEVA = ZERO
005180                   PERFORM 2510-CIERRA-POSICION
005190               WHEN POS-CANTIDAD-NETA NOT = ZERO AND
005200                    (POS-CANTIDAD-NETA < ZERO) NOT =
005210                    (WKS-CANTIDAD-NUEVA < ZERO)
005220                   PERFORM 2520-INVIERTE-POSICION
005230               WHEN POS-CANTIDAD-NETA = ZERO OR
005240                    (POS-CANTIDAD-NETA < ZERO) =
005250                    (WKS-CANTIDAD-FIRMADA < ZERO)
005260                   PERFORM 2530-AGREGA-POSICION
005270               WHEN OTHER
005280                   PERFORM 2540-REDUCE-POSICION
005290           END-EVALUATE
005300           ADD 1 TO POS-TOTAL-OPERACIONES
005310           REWRITE POS-REGISTRO-POSICION.
005320       2500-ACTUALIZA-POSICION-E. EXIT.
005330******************************************************************
005340*  2510  -  LA OPERACION DEJA LA CANTIDAD NETA EN CERO           *
005350******************************************************************
005360       2510-CIERRA-POSICION SECTION.
005370           ADD POS-GANANCIA-NO-REAL TO POS-GANANCIA-REALIZADA
005380           MOVE ZERO TO POS-CANTIDAD-NETA
005390           MOVE ZERO TO POS-PRECIO-PROMEDIO
005400           MOVE ZERO TO POS-COSTO-BASE
005410           MOVE ZERO TO POS-VALOR-MERCADO
005420           MOVE ZERO TO POS-GANANCIA-NO-REAL.
005430       2510-CIERRA-POSICION-E. EXIT.
005440******************************************************************
005450*  2520  -  LA OPERACION INVIERTE EL SIGNO DE LA POSICION        *
005460******************************************************************
005470       2520-INVIERTE-POSICION SECTION.
005480           MOVE POS-CANTIDAD-NETA TO WKS-PNL-TRABAJO
005490           IF WKS-PNL-TRABAJO < ZERO
005500               MULTIPLY WKS-PNL-TRABAJO BY -1
005510                   GIVING WKS-PNL-TRABAJO
005520           END-IF
005530           COMPUTE WKS-PNL-TRABAJO ROUNDED =
005540               WKS-PNL-TRABAJO *
005550                   (WKS-PRECIO-AJUSTADO - POS-PRECIO-PROMEDIO)
005560           ADD WKS-PNL-TRABAJO TO POS-GANANCIA-REALIZADA
005570           MOVE WKS-CANTIDAD-NUEVA TO POS-CANTIDAD-NETA
005580           MOVE WKS-PRECIO-AJUSTADO TO POS-PRECIO-PROMEDIO
005590           MOVE WKS-CANTIDAD-NUEVA TO WKS-PNL-TRABAJO
005600           IF WKS-PNL-TRABAJO < ZERO
005610               MULTIPLY WKS-PNL-TRABAJO BY -1
005620                   GIVING WKS-PNL-TRABAJO
005630           END-IF
005640           COMPUTE POS-COSTO-BASE ROUNDED =
005650               WKS-PNL-TRABAJO * WKS-PRECIO-AJUSTADO.
005660       2520-INVIERTE-POSICION-E. EXIT.
005670******************************************************************
005680*  2530  -  LA OPERACION AUMENTA LA POSICION EXISTENTE           *
005690******************************************************************
005700       2530-AGREGA-POSICION SECTION.
005710           COMPUTE WKS-COSTO-NUEVO ROUNDED =
005720               POS-COSTO-BASE +
005730                   (ORD-CANTIDAD * WKS-PRECIO-AJUSTADO)
005740           MOVE WKS-CANTIDAD-NUEVA TO WKS-PNL-TRABAJO
005750           IF WKS-PNL-TRABAJO < ZERO
005760               MULTIPLY WKS-PNL-TRABAJO BY -1
005770                   GIVING WKS-PNL-TRABAJO
005780           END-IF
005790           COMPUTE POS-PRECIO-PROMEDIO ROUNDED =
005800               WKS-COSTO-NUEVO / WKS-PNL-TRABAJO
005810           MOVE WKS-COSTO-NUEVO TO POS-COSTO-BASE
005820           MOVE WKS-CANTIDAD-NUEVA TO POS-CANTIDAD-NETA.
005830       2530-AGREGA-POSICION-E. EXIT.
005840******************************************************************
005850*  2540  -  LA OPERACION REDUCE LA POSICION SIN CERRARLA         *
005860******************************************************************
005870       2540-REDUCE-POSICION SECTION.
005880           COMPUTE WKS-PNL-TRABAJO ROUNDED =
005890               ORD-CANTIDAD *
005900                   (WKS-PRECIO-AJUSTADO - POS-PRECIO-PROMEDIO)
005910           IF ORD-LADO-VENTA
005920               ADD WKS-PNL-TRABAJO TO POS-GANANCIA-REALIZADA
005930           ELSE
005940               SUBTRACT WKS-PNL-TRABAJO FROM
005950                   POS-GANANCIA-REALIZADA
005960           END-IF
005970           MOVE WKS-CANTIDAD-NUEVA TO POS-CANTIDAD-NETA.
005980       2540-REDUCE-POSICION-E. EXIT.
005990******************************************************************
006000*  2600  -  ACTUALIZA EL SALDO DE EFECTIVO DEL PORTAFOLIO        *
006010******************************************************************
006020       2600-ACTUALIZA-CASH SECTION.
006030           MOVE ZERO TO WKS-PORTAFOLIO-OK
006040           SET WKS-PRF-IDX TO 1
006050           SEARCH WKS-PRF-ENTRADA
006060               AT END
006070                   MOVE ZERO TO WKS-PORTAFOLIO-OK
006080               WHEN WKS-PRF-LLAVE-IDX (WKS-PRF-IDX) =
006090                       ORD-PORTAFOLIO-ID
006100                   MOVE 1 TO WKS-PORTAFOLIO-OK
006110           END-SEARCH
006120           IF NOT PORTAFOLIO-ENCONTRADO
006130               GO TO 2600-ACTUALIZA-CASH-E
006140           END-IF
006150           MOVE WKS-PRF-REL-IDX (WKS-PRF-IDX) TO WKS-PRF-LLAVE-REL
006160           READ PRF-ARCHIVO
006170           IF ORD-LADO-COMPRA
006180               COMPUTE PRF-SALDO-EFECTIVO ROUNDED =
006190                   PRF-SALDO-EFECTIVO -
006200                       (WKS-MONTO-ORDEN + WKS-MONTO-COMISION)
006210           ELSE
006220               COMPUTE PRF-SALDO-EFECTIVO ROUNDED =
006230                   PRF-SALDO-EFECTIVO +
006240                       (WKS-MONTO-ORDEN - WKS-MONTO-COMISION)
006250           END-IF
006260           REWRITE PRF-REGISTRO-PORTAFOLIO.
006270       2600-ACTUALIZA-CASH-E. EXIT.
006280******************************************************************
006290*  2700  -  ACUMULA TOTALES DE CONTROL DE LA CORRIDA             *
006300******************************************************************
006310       2700-ACUMULA-TOTALES SECTION.
006320           ADD 1 TO WKS-TOTAL-ORDENES-EJEC
006330           ADD WKS-MONTO-COMISION TO WKS-TOTAL-COMISIONES
006340           ADD WKS-MONTO-ORDEN TO WKS-TOTAL-NOCIONAL.
006350       2700-ACUMULA-TOTALES-E. EXIT.
006360******************************************************************
006370*  9000  -  IMPRIME ESTADISTICAS FINALES DE LA CORRIDA EN SPOOL  *
006380******************************************************************
006390       9000-ESTADISTICAS SECTION.
006400           ACCEPT WKS-HORA-TERMINO FROM TIME
006410           COMPUTE WKS-SEGUNDOS-PROCESO =
006420                   (WKS-HORA-TERMINO - WKS-HORA-ARRANQUE) / 100
006430           DISPLAY '*** QCTRX001 - SEGUNDOS DE PROCESO: '
006440                   WKS-SEGUNDOS-PROCESO UPON CONSOLE
006450           MOVE WKS-TOTAL-ORDENES-EJEC TO WKS-MASCARA-CONTADOR
006460           DISPLAY '*** QCTRX001 - ORDENES EJECUTADAS: '
006470                   WKS-MASCARA-CONTADOR UPON CONSOLE
006480           MOVE WKS-TOTAL-NOCIONAL TO WKS-MASCARA-MONTO
006490           DISPLAY '*** QCTRX001 - NOCIONAL TOTAL    : '
006500                   WKS-MASCARA-MONTO UPON CONSOLE
006510           MOVE WKS-TOTAL-COMISIONES TO WKS-MASCARA-MONTO
006520           DISPLAY '*** QCTRX001 - COMISIONES TOTALES: '
006530                   WKS-MASCARA-MONTO UPON CONSOLE.
006540       9000-ESTADISTICAS-E. EXIT.
006550******************************************************************
006560*  9900  -  CIERRE ORDENADO DE TODOS LOS ARCHIVOS DEL PROGRAMA   *
006570******************************************************************
006580       9900-CIERRA-ARCHIVOS SECTION.
006590           CLOSE ORD-ARCHIVO QUT-ARCHIVO TRD-ARCHIVO
006600                 POS-ARCHIVO PRF-ARCHIVO.
006610       9900-CIERRA-ARCHIVOS-E. EXIT.
006620******************************************************************
006630*  9990  -  RUTINA COMUN DE ERROR DE APERTURA DE ARCHIVO         *
006640******************************************************************
006650       9990-ERROR-ARCHIVO SECTION.
006660           MOVE 'OPEN'      TO WKS-ACCION
006670           MOVE SPACES      TO WKS-LLAVE
006680           DISPLAY '>>> ERROR AL ABRIR ARCHIVO ' WKS-ARCHIVO
006690                   UPON CONSOLE
006700           DISPLAY '    >>> VERIFICAR DETALLES EN SPOOL <<<'
006710                   UPON CONSOLE
006720           MOVE 91 TO RETURN-CODE
006730           STOP RUN.
006740       9990-ERROR-ARCHIVO-E. EXIT.
